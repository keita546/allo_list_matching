000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 17/09/1993
000400* Purpose: CONSOLIDACAO DA LISTA DE SUBSTITUICAO KAO/PLANET -
000500*          JUNTA A TABELA COMPARATIVA DO FABRICANTE KAO E AS
000600*          LISTAS DE PRODUTO NOVO/DESCONTINUADO DA REDE PLANET
000700*          NUMA UNICA LISTA DE PARES ANTIGO->NOVO NORMALIZADA.
000800* Alteracoes: 12/01/1999 - J.A.FERREIRA - CHAMADO SCM-0231
000900*             AJUSTE DE VIRADA DE SECULO NA CONTAGEM DE
001000*             INVENTARIO (ANO COM 4 DIGITOS).
001100*             29/07/2024 - A.RAFFUL - CHAMADO SCM-4483
001200*             PROGRAMA REESCRITO: ERA A ROTINA DE FECHAMENTO DE
001300*             INVENTARIO DE LOJA E PASSOU A CONSOLIDAR AS LISTAS
001400*             EXTERNAS DE SUBSTITUICAO DE PRODUTO (KAO E PLANET)
001500*             SEMESTRALMENTE FORNECIDAS PELOS FABRICANTES.
001600*             20/08/2024 - M.F.SOUZA - CHAMADO SCM-4504
001700*             CORRIGIDA A EXCLUSAO DO FABRICANTE KAO NA LISTA
001800*             PLANET, QUE SO ENXERGAVA O NOME NAS 15 PRIMEIRAS
001900*             POSICOES DO CAMPO; AGORA VARRE O CAMPO INTEIRO.
002000******************************************************************
002100*-----------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.    SCMP0640.
002500 AUTHOR.        ANDRE RAFFUL.
002600 INSTALLATION.  REDE MERCADAO S/A.
002700 DATE-WRITTEN.  17/09/1993.
002800 DATE-COMPILED. 20/08/2024.
002900 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
003000                COMPRAS.
003100*-----------------------------------------------------------------
003200*  HISTORICO DE ALTERACOES DESTE PROGRAMA
003300*-----------------------------------------------------------------
003400*  17/09/1993 A.RAFFUL     - VERSAO ORIGINAL (FECHAMENTO DE
003500*             INVENTARIO DE LOJA POR CONTAGEM CEGA).
003600*  12/01/1999 J.A.FERREIRA - CHAMADO SCM-0231 - AJUSTE DE VIRADA
003700*             DE SECULO NA CONTAGEM DE INVENTARIO (ANO COM 4
003800*             DIGITOS).
003900*  29/07/2024 A.RAFFUL     - CHAMADO SCM-4483 - PROGRAMA
004000*             INTEIRAMENTE REESCRITO (VIDE CABECALHO).
004100*  09/08/2024 M.F.SOUZA    - CHAMADO SCM-4499 - PASSA A CHAMAR A
004200*             ROTINA DE NORMALIZACAO DE CODIGO DE BARRAS (SCMP0910)
004300*             NA ETAPA FINAL, EM VEZ DE TRUNCAR NA MARRA.
004400*  20/08/2024 M.F.SOUZA    - CHAMADO SCM-4504 - A EXCLUSAO DE
004500*             FABRICANTE KAO NA LISTA PLANET SO TESTAVA AS 15
004600*             PRIMEIRAS POSICOES DO NOME DO FABRICANTE. CRIADAS
004700*             AS ROTINAS P226/P227 PARA VARRER O NOME INTEIRO E
004800*             PEGAR O NOME DA KAO EM QUALQUER POSICAO DA CADEIA.
004900*             APROVEITADA A CORRECAO PARA CONSERTAR O ROTULO
005000*             DUPLICADO P220-FIM QUE ENCERRAVA A P225-LE-UM-PLA-
005100*             DESC (DEVERIA SER P225-FIM).
005200*-----------------------------------------------------------------
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*-----------------------------------------------------------------
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT KAO-LIST ASSIGN TO KAOLIST
006300          ORGANIZATION   IS LINE SEQUENTIAL
006400          ACCESS         IS SEQUENTIAL
006500          FILE STATUS    IS WS-FS-KAO.
006600*
006700     SELECT PLANET-NEW-LIST ASSIGN TO PLANOVO
006800          ORGANIZATION   IS LINE SEQUENTIAL
006900          ACCESS         IS SEQUENTIAL
007000          FILE STATUS    IS WS-FS-PLA-NOVO.
007100*
007200     SELECT PLANET-DISC-LIST ASSIGN TO PLADESC
007300          ORGANIZATION   IS LINE SEQUENTIAL
007400          ACCESS         IS SEQUENTIAL
007500          FILE STATUS    IS WS-FS-PLA-DESC.
007600*
007700     SELECT SCMO0640 ASSIGN TO SCMO0640
007800          ORGANIZATION   IS LINE SEQUENTIAL
007900          ACCESS         IS SEQUENTIAL
008000          FILE STATUS    IS WS-FS-RELATORIO.
008100*-----------------------------------------------------------------
008200 DATA DIVISION.
008300*-----------------------------------------------------------------
008400 FILE SECTION.
008500*
008600*    LAYOUT DA TABELA COMPARATIVA DO FABRICANTE KAO - JA VEM
008700*    RECORTADA NAS QUATRO COLUNAS QUE INTERESSAM AO CRUZAMENTO.
008800 FD  KAO-LIST.
008900 01  FD-REG-KAO.
009000     05  FD-KAO-NEW-NAME              PIC X(40).
009100     05  FD-KAO-NEW-JAN               PIC X(13).
009200     05  FD-KAO-OLD-JAN               PIC X(13).
009300     05  FD-KAO-OLD-NAME              PIC X(40).
009400     05  FILLER                       PIC X(94).
009500*
009600*    LAYOUT DA LISTA DE PRODUTO NOVO DA REDE PLANET.
009700 FD  PLANET-NEW-LIST.
009800 01  FD-REG-PLA-NOVO.
009900     05  FD-PLN-NEW-JAN               PIC X(13).
010000     05  FD-PLN-OLD-JAN               PIC X(13).
010100     05  FD-PLN-NEW-NAME              PIC X(40).
010200     05  FD-PLN-MAKER-CODE            PIC X(07).
010300     05  FILLER                       PIC X(87).
010400*
010500*    LAYOUT DA LISTA DE PRODUTO DESCONTINUADO DA REDE PLANET.
010600 FD  PLANET-DISC-LIST.
010700 01  FD-REG-PLA-DESC.
010800     05  FD-PLD-OLD-JAN               PIC X(13).
010900     05  FD-PLD-NEW-JAN               PIC X(13).
011000     05  FD-PLD-OLD-NAME              PIC X(40).
011100     05  FD-PLD-NEW-NAME              PIC X(40).
011200     05  FD-PLD-MAKER-NAME            PIC X(30).
011300     05  FILLER                       PIC X(24).
011400*
011500 FD  SCMO0640.
011600 01  FD-REG-SUBSTITUICAO                 PIC X(400).
011700*-----------------------------------------------------------------
011800 WORKING-STORAGE SECTION.
011900*-----------------------------------------------------------------
012000*    TABELA EM MEMORIA DOS PARES JA LIMPOS DO KAO.
012100 01  WS-TAB-KAO.
012200     05  WS-TAB-KAO-OCR OCCURS 3000 TIMES.
012300         10  WS-KAO-OLD-JAN          PIC X(13).
012400         10  WS-KAO-OLD-NAME         PIC X(40).
012500         10  WS-KAO-NEW-JAN          PIC X(13).
012600         10  WS-KAO-NEW-NAME         PIC X(40).
012700     05  WS-TAB-KAO-R REDEFINES WS-TAB-KAO
012800                               PIC X(318000).
012900     05  WS-QTD-KAO                   PIC 9(04) COMP.
013000*-----------------------------------------------------------------
013100*    TABELA EM MEMORIA DOS PARES JA LIMPOS DO PLANET-NOVO.
013200 01  WS-TAB-PLA-NOVO.
013300     05  WS-TAB-PLN-OCR OCCURS 3000 TIMES.
013400         10  WS-PLN-OLD-JAN          PIC X(13).
013500         10  WS-PLN-NEW-JAN          PIC X(13).
013600         10  WS-PLN-NEW-NAME         PIC X(40).
013700     05  WS-TAB-PLN-R REDEFINES WS-TAB-PLA-NOVO
013800                               PIC X(198000).
013900     05  WS-QTD-PLA-NOVO              PIC 9(04) COMP.
014000*-----------------------------------------------------------------
014100*    TABELA EM MEMORIA DOS PARES JA LIMPOS DO PLANET-DESCONTINUADO.
014200 01  WS-TAB-PLA-DESC.
014300     05  WS-TAB-PLD-OCR OCCURS 3000 TIMES.
014400         10  WS-PLD-OLD-JAN          PIC X(13).
014500         10  WS-PLD-OLD-NAME         PIC X(40).
014600         10  WS-PLD-NEW-JAN          PIC X(13).
014700         10  WS-PLD-NEW-NAME         PIC X(40).
014800         10  WS-PLD-DESCARTADO       PIC X(01).
014900             88  WS-PLD-OK               VALUE "N".
015000     05  WS-TAB-PLD-R REDEFINES WS-TAB-PLA-DESC
015100                               PIC X(321000).
015200     05  WS-QTD-PLA-DESC              PIC 9(04) COMP.
015300*-----------------------------------------------------------------
015400*    TABELA FINAL DE PARES DE SUBSTITUICAO (KAO + PLANET-NOVO
015500*    (PUROS) + PLANET-DESC (ADICOES)), ANTES DA NORMALIZACAO DE
015600*    JAN E DA REMOCAO DE AUTO-SUBSTITUICAO/DUPLICATA.
015700 01  WS-TAB-FINAL.
015800     05  WS-TAB-FIN-OCR OCCURS 6000 TIMES.
015900         10  WS-FIN-OLD-JAN          PIC X(13).
016000         10  WS-FIN-OLD-NAME         PIC X(40).
016100         10  WS-FIN-NEW-JAN          PIC X(13).
016200         10  WS-FIN-NEW-NAME         PIC X(40).
016300         10  WS-FIN-SOURCE-NOTE      PIC X(40).
016400         10  WS-FIN-DESCARTADO       PIC X(01).
016500             88  WS-FIN-OK               VALUE "N".
016600     05  WS-TAB-FIN-R REDEFINES WS-TAB-FINAL
016700                               PIC X(816000).
016800     05  WS-QTD-FINAL                 PIC 9(04) COMP.
016900*-----------------------------------------------------------------
017000 01  WS-INDICES.
017100     05  WS-IDX-VARRE                 PIC 9(04) COMP.
017200     05  WS-IDX-VARRE-2                PIC 9(04) COMP.
017300     05  WS-IDX-VISTO                 PIC 9(04) COMP.
017400     05  WS-FLAG-ENCONTROU            PIC X(01).
017500         88  WS-ACHOU                     VALUE "S".
017600*-----------------------------------------------------------------
017700 01  WS-JAN-NORMALIZADO.
017800     05  WS-JAN-ENTRADA               PIC X(20).
017900     05  WS-JAN-SAIDA                 PIC X(13).
018000*
018100 01  LKS-PARAMETRO-JAN.
018200     05  LKS-JAN-BRUTO                PIC X(20).
018300     05  LKS-JAN-NORMALIZADO          PIC X(13).
018400     05  LKS-RETORNO                  PIC 9(01).
018500     05  FILLER                       PIC X(06) VALUE SPACES.
018600*-----------------------------------------------------------------
018700*    CABECALHO E LINHA DE DETALHE DO RELATORIO DE SUBSTITUICAO.
018800 01  WS-REPORT-SUBST.
018900     03  WS-LST-CAB-LINHA.
019000         05  FILLER  PIC X(132) VALUE ALL "=".
019100*
019200     03  WS-LST-CAB-1.
019300         05  FILLER  PIC X(02) VALUE SPACES.
019400         05  FILLER  PIC X(64) VALUE
019500              "SCMO0640 - LISTA CONSOLIDADA DE SUBSTITUICAO KAO/PLANET".
019600*
019700     03  WS-LST-DET-1.
019800         05  WS-DET-OLD-JAN           PIC X(13).
019900         05  FILLER                   PIC X(01) VALUE SPACES.
020000         05  WS-DET-OLD-NAME          PIC X(40).
020100         05  FILLER                   PIC X(01) VALUE SPACES.
020200         05  WS-DET-NEW-JAN           PIC X(13).
020300         05  FILLER                   PIC X(01) VALUE SPACES.
020400         05  WS-DET-NEW-NAME          PIC X(40).
020500         05  FILLER                   PIC X(01) VALUE SPACES.
020600         05  WS-DET-SOURCE-NOTE       PIC X(40).
020700         05  FILLER                   PIC X(10) VALUE SPACES.
020800*-----------------------------------------------------------------
020900 01  WS-CONTADORES.
021000     05  WS-CNT-KAO-LIDOS             PIC 9(05) COMP.
021100     05  WS-CNT-KAO-DESCARTADOS       PIC 9(05) COMP.
021200     05  WS-CNT-PLA-NOVO-LIDOS        PIC 9(05) COMP.
021300     05  WS-CNT-PLA-NOVO-EXCLUIDOS-KAO PIC 9(05) COMP.
021400     05  WS-CNT-PLA-NOVO-DESCARTADOS  PIC 9(05) COMP.
021500     05  WS-CNT-PLA-DESC-LIDOS        PIC 9(05) COMP.
021600     05  WS-CNT-PLA-DESC-EXCLUIDOS-KAO PIC 9(05) COMP.
021700     05  WS-CNT-PLA-DESC-DESCARTADOS  PIC 9(05) COMP.
021800     05  WS-CNT-PLA-DESC-DEDUP        PIC 9(05) COMP.
021900     05  WS-CNT-PUROS-NOVOS           PIC 9(05) COMP.
022000     05  WS-CNT-ADICOES-DESC          PIC 9(05) COMP.
022100     05  WS-CNT-AUTO-SUBSTITUICAO     PIC 9(05) COMP.
022200     05  WS-CNT-DUPLICATAS            PIC 9(05) COMP.
022300     05  WS-CNT-GRAVADOS              PIC 9(05) COMP.
022400     05  FILLER                       PIC X(10) VALUE SPACES.
022500*-----------------------------------------------------------------
022600 77  WS-FS-KAO                        PIC X(02).
022700     88  WS-FS-KAO-OK                    VALUE "00".
022800     88  WS-FS-KAO-FIM                    VALUE "10".
022900 77  WS-FS-PLA-NOVO                   PIC X(02).
023000     88  WS-FS-PLA-NOVO-OK               VALUE "00".
023100     88  WS-FS-PLA-NOVO-FIM               VALUE "10".
023200 77  WS-FS-PLA-DESC                   PIC X(02).
023300     88  WS-FS-PLA-DESC-OK               VALUE "00".
023400     88  WS-FS-PLA-DESC-FIM               VALUE "10".
023500 77  WS-FS-RELATORIO                  PIC X(02).
023600     88  WS-FS-RELATORIO-OK              VALUE "00".
023700*
023800 77  WS-RESPOSTA-TELA                 PIC X(01).
023900     88  FLAG-SAIR                       VALUE "Q".
024000     88  FLAG-GRAVAR                     VALUE "S".
024100*-----------------------------------------------------------------
024200 LINKAGE SECTION.
024300*-----------------------------------------------------------------
024400 01  LK-COM-AREA.
024500     03  LK-MENSAGEM                  PIC X(20).
024600*-----------------------------------------------------------------
024700 SCREEN SECTION.
024800*
024900 01  SS-CLEAR-SCREEN.
025000     05  BLANK SCREEN.
025100*
025200 01  SS-INPUT-SCREEN.
025300     05  LINE 02 COL 05 VALUE
025400              "CONSOLIDACAO DA LISTA DE SUBSTITUICAO KAO/PLANET".
025500     05  LINE 03 COL 05 VALUE
025600                 "SCMP0640 - Consolidacao Kao/Planet".
025700     05  LINE 04 COL 05 VALUE
025800     "------------------------------------------------------------
025900-    "--------------".
026000     05  LINE 06 COL 05 VALUE
026100                 "CONFIRME A GERACAO DA LISTA CONSOLIDADA".
026200     05  LINE 11 COL 05 VALUE
026300     "------------------------------------------------------------
026400-    "--------------".
026500     05  LINE 12 COL 05 VALUE
026600                     "<S> para confirmar ou <Q> para Sair. ".
026700     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
026800                     USING WS-RESPOSTA-TELA.
026900     05  LINE 13 COL 05 VALUE
027000     "------------------------------------------------------------
027100-    "--------------".
027200*-----------------------------------------------------------------
027300 PROCEDURE DIVISION USING LK-COM-AREA.
027400*-----------------------------------------------------------------
027500 MAIN-PROCEDURE.
027600
027700     MOVE SPACES                     TO WS-RESPOSTA-TELA.
027800
027900     DISPLAY SS-CLEAR-SCREEN.
028000     DISPLAY SS-INPUT-SCREEN.
028100     ACCEPT  SS-INPUT-SCREEN.
028200
028300     IF FLAG-GRAVAR
028400         PERFORM P100-INICIALIZA         THRU P100-FIM
028500
028600         PERFORM P200-CARGA-KAO          THRU P200-FIM
028700         PERFORM P210-CARGA-PLANET-NOVO  THRU P210-FIM
028800         PERFORM P220-CARGA-PLANET-DESC  THRU P220-FIM
028900
029000         PERFORM P300-DERIVA-SUBSTITUICOES THRU P300-FIM
029100
029200         PERFORM P600-FINALIZA           THRU P600-FIM
029300
029400         PERFORM P800-TOTAIS             THRU P800-FIM
029500     END-IF.
029600
029700     PERFORM P900-FIM.
029800*
029900 P100-INICIALIZA.
030000     MOVE ZERO                       TO WS-CONTADORES.
030100     MOVE ZERO                       TO WS-QTD-KAO.
030200     MOVE ZERO                       TO WS-QTD-PLA-NOVO.
030300     MOVE ZERO                       TO WS-QTD-PLA-DESC.
030400     MOVE ZERO                       TO WS-QTD-FINAL.
030500
030600     OPEN INPUT  KAO-LIST.
030700     OPEN INPUT  PLANET-NEW-LIST.
030800     OPEN INPUT  PLANET-DISC-LIST.
030900     OPEN OUTPUT SCMO0640.
031000
031100     WRITE FD-REG-SUBSTITUICAO FROM WS-LST-CAB-LINHA
031200             AFTER ADVANCING TOP-OF-FORM.
031300     WRITE FD-REG-SUBSTITUICAO FROM WS-LST-CAB-1.
031400     WRITE FD-REG-SUBSTITUICAO FROM WS-LST-CAB-LINHA.
031500*
031600 P100-FIM.
031700*-----------------------------------------------------------------
031800 P200-CARGA-KAO.
031900*    LE A TABELA COMPARATIVA DO FABRICANTE KAO. DESCARTA LINHAS
032000*    SEM JAN NOVO OU SEM JAN ANTIGO.
032100     SET WS-FS-KAO-OK                TO TRUE.
032200     PERFORM P205-LE-UM-KAO          THRU P205-FIM
032300             UNTIL WS-FS-KAO-FIM.
032400     CLOSE KAO-LIST.
032500*
032600 P200-FIM.
032700*-----------------------------------------------------------------
032800 P205-LE-UM-KAO.
032900     READ KAO-LIST
033000         AT END
033100             SET WS-FS-KAO-FIM           TO TRUE
033200         NOT AT END
033300             ADD 1                       TO WS-CNT-KAO-LIDOS
033400             IF FD-KAO-NEW-JAN EQUAL SPACES
033500                OR FD-KAO-OLD-JAN EQUAL SPACES
033600                 ADD 1                   TO WS-CNT-KAO-DESCARTADOS
033700             ELSE
033800                 ADD 1                   TO WS-QTD-KAO
033900                 MOVE FD-KAO-OLD-JAN
034000                           TO WS-KAO-OLD-JAN (WS-QTD-KAO)
034100                 MOVE FD-KAO-OLD-NAME
034200                           TO WS-KAO-OLD-NAME (WS-QTD-KAO)
034300                 MOVE FD-KAO-NEW-JAN
034400                           TO WS-KAO-NEW-JAN (WS-QTD-KAO)
034500                 MOVE FD-KAO-NEW-NAME
034600                           TO WS-KAO-NEW-NAME (WS-QTD-KAO)
034700             END-IF
034800     END-READ.
034900*
035000 P205-FIM.
035100*-----------------------------------------------------------------
035200 P210-CARGA-PLANET-NOVO.
035300*    LE A LISTA DE PRODUTO NOVO DA PLANET. EXCLUI LINHAS DO
035400*    PROPRIO FABRICANTE KAO (PREFIXO 4901301 NO CODIGO DE
035500*    FABRICANTE) E LINHAS SEM JAN NOVO OU SEM JAN ANTIGO.
035600     SET WS-FS-PLA-NOVO-OK           TO TRUE.
035700     PERFORM P215-LE-UM-PLA-NOVO     THRU P215-FIM
035800             UNTIL WS-FS-PLA-NOVO-FIM.
035900     CLOSE PLANET-NEW-LIST.
036000*
036100 P210-FIM.
036200*-----------------------------------------------------------------
036300 P215-LE-UM-PLA-NOVO.
036400     READ PLANET-NEW-LIST
036500         AT END
036600             SET WS-FS-PLA-NOVO-FIM      TO TRUE
036700         NOT AT END
036800             ADD 1                       TO WS-CNT-PLA-NOVO-LIDOS
036900             IF FD-PLN-MAKER-CODE (1:7) EQUAL "4901301"
037000                 ADD 1
037100                       TO WS-CNT-PLA-NOVO-EXCLUIDOS-KAO
037200             ELSE
037300                 IF FD-PLN-NEW-JAN EQUAL SPACES
037400                    OR FD-PLN-OLD-JAN EQUAL SPACES
037500                     ADD 1
037600                           TO WS-CNT-PLA-NOVO-DESCARTADOS
037700                 ELSE
037800                     ADD 1               TO WS-QTD-PLA-NOVO
037900                     MOVE FD-PLN-OLD-JAN
038000                           TO WS-PLN-OLD-JAN (WS-QTD-PLA-NOVO)
038100                     MOVE FD-PLN-NEW-JAN
038200                           TO WS-PLN-NEW-JAN (WS-QTD-PLA-NOVO)
038300                     MOVE FD-PLN-NEW-NAME
038400                           TO WS-PLN-NEW-NAME (WS-QTD-PLA-NOVO)
038500                 END-IF
038600             END-IF
038700     END-READ.
038800*
038900 P215-FIM.
039000*-----------------------------------------------------------------
039100 P220-CARGA-PLANET-DESC.
039200*    LE A LISTA DE PRODUTO DESCONTINUADO DA PLANET. EXCLUI LINHAS
039300*    CUJO NOME DO FABRICANTE CONTENHA O NOME DA KAO E LINHAS SEM
039400*    TODOS OS QUATRO CAMPOS (JAN ANTIGO, JAN NOVO, NOME ANTIGO E
039500*    NOME NOVO).
039600     SET WS-FS-PLA-DESC-OK           TO TRUE.
039700     PERFORM P225-LE-UM-PLA-DESC     THRU P225-FIM
039800             UNTIL WS-FS-PLA-DESC-FIM.
039900     CLOSE PLANET-DISC-LIST.
040000*
040100 P220-FIM.
040200*-----------------------------------------------------------------
040300 P225-LE-UM-PLA-DESC.
040400     READ PLANET-DISC-LIST
040500         AT END
040600             SET WS-FS-PLA-DESC-FIM      TO TRUE
040700         NOT AT END
040800             ADD 1                       TO WS-CNT-PLA-DESC-LIDOS
040900             PERFORM P226-TESTA-NOME-KAO THRU P226-FIM
041000             IF WS-ACHOU
041100                 ADD 1
041200                       TO WS-CNT-PLA-DESC-EXCLUIDOS-KAO
041300             ELSE
041400                 IF FD-PLD-OLD-JAN EQUAL SPACES
041500                    OR FD-PLD-NEW-JAN EQUAL SPACES
041600                    OR FD-PLD-OLD-NAME EQUAL SPACES
041700                    OR FD-PLD-NEW-NAME EQUAL SPACES
041800                     ADD 1
041900                           TO WS-CNT-PLA-DESC-DESCARTADOS
042000                 ELSE
042100                     ADD 1               TO WS-QTD-PLA-DESC
042200                     MOVE FD-PLD-OLD-JAN
042300                           TO WS-PLD-OLD-JAN (WS-QTD-PLA-DESC)
042400                     MOVE FD-PLD-OLD-NAME
042500                           TO WS-PLD-OLD-NAME (WS-QTD-PLA-DESC)
042600                     MOVE FD-PLD-NEW-JAN
042700                           TO WS-PLD-NEW-JAN (WS-QTD-PLA-DESC)
042800                     MOVE FD-PLD-NEW-NAME
042900                           TO WS-PLD-NEW-NAME (WS-QTD-PLA-DESC)
043000                     MOVE "N"
043100                           TO WS-PLD-DESCARTADO (WS-QTD-PLA-DESC)
043200                 END-IF
043300             END-IF
043400     END-READ.
043500*
043600 P225-FIM.
043700*-----------------------------------------------------------------
043800*    VARRE O NOME DO FABRICANTE POSICAO A POSICAO PROCURANDO O NOME
043900*    DA KAO EM QUALQUER PONTO DA CADEIA (NAO SO NO INICIO), POIS A
044000*    PLANET AS VEZES ENVIA O NOME COM PREFIXO/SUFIXO (EX.: "NIPPON
044100*    KAO CORPORATION"). CHAMADO SCM-4504.
044200 P226-TESTA-NOME-KAO.
044300     MOVE "N"                        TO WS-FLAG-ENCONTROU.
044400     PERFORM P227-TESTA-POSICAO-KAO THRU P227-FIM
044500             VARYING WS-IDX-VARRE-2 FROM 1 BY 1
044600             UNTIL WS-IDX-VARRE-2 > 16
044700                OR WS-ACHOU.
044800*
044900 P226-FIM.
045000*-----------------------------------------------------------------
045100 P227-TESTA-POSICAO-KAO.
045200     IF FD-PLD-MAKER-NAME (WS-IDX-VARRE-2:15) EQUAL "KAO CORPORATION"
045300         MOVE "S"                    TO WS-FLAG-ENCONTROU
045400     END-IF.
045500*
045600 P227-FIM.
045700*-----------------------------------------------------------------
045800*-----------------------------------------------------------------
045900 P300-DERIVA-SUBSTITUICOES.
046000*    PRIORIDADE DA LISTA NOVA: MARCA A LINHA DO DESCONTINUADO
046100*    COMO EXCLUIDA QUANDO O JAN NOVO OU O JAN ANTIGO DELA JA
046200*    APARECE NA LISTA DE PRODUTO NOVO. AS SOBREVIVENTES SAO AS
046300*    "ADICOES DO DESCONTINUADO".
046400     PERFORM P310-TESTA-DEDUP-DESC   THRU P310-FIM
046500             VARYING WS-IDX-VARRE FROM 1 BY 1
046600             UNTIL WS-IDX-VARRE > WS-QTD-PLA-DESC.
046700
046800*    TODOS OS PARES DO KAO ENTRAM DIRETO NA TABELA FINAL.
046900     PERFORM P320-COPIA-KAO          THRU P320-FIM
047000             VARYING WS-IDX-VARRE FROM 1 BY 1
047100             UNTIL WS-IDX-VARRE > WS-QTD-KAO.
047200
047300*    ITENS PUROS NOVOS: JAN NOVO DA LISTA-NOVA QUE NAO APARECE
047400*    COMO JAN ANTIGO EM NENHUMA LINHA DA LISTA DESCONTINUADA
047500*    (LIMPA, ANTES DA DEDUPLICACAO).
047600     PERFORM P330-TESTA-PURO-NOVO    THRU P330-FIM
047700             VARYING WS-IDX-VARRE FROM 1 BY 1
047800             UNTIL WS-IDX-VARRE > WS-QTD-PLA-NOVO.
047900
048000*    ADICOES DO DESCONTINUADO QUE SOBREVIVERAM AO DEDUP.
048100     PERFORM P340-COPIA-ADICAO-DESC  THRU P340-FIM
048200             VARYING WS-IDX-VARRE FROM 1 BY 1
048300             UNTIL WS-IDX-VARRE > WS-QTD-PLA-DESC.
048400*
048500 P300-FIM.
048600*-----------------------------------------------------------------
048700 P310-TESTA-DEDUP-DESC.
048800*    UMA LINHA DO DESCONTINUADO E DESCARTADA SE O JAN NOVO DELA
048900*    APARECE ENTRE OS JAN NOVOS DA LISTA-NOVA, OU SE O JAN ANTIGO
049000*    DELA APARECE ENTRE OS JAN ANTIGOS DA LISTA-NOVA.
049100     MOVE "N"                         TO WS-FLAG-ENCONTROU.
049200     PERFORM P311-TESTA-JAN-NOVO-LISTA THRU P311-FIM
049300             VARYING WS-IDX-VARRE-2 FROM 1 BY 1
049400             UNTIL WS-IDX-VARRE-2 > WS-QTD-PLA-NOVO
049500                OR WS-ACHOU.
049600     IF WS-ACHOU
049700         MOVE "S"      TO WS-PLD-DESCARTADO (WS-IDX-VARRE)
049800         ADD 1         TO WS-CNT-PLA-DESC-DEDUP
049900     END-IF.
050000*
050100 P310-FIM.
050200*-----------------------------------------------------------------
050300 P311-TESTA-JAN-NOVO-LISTA.
050400     IF WS-PLN-NEW-JAN (WS-IDX-VARRE-2)
050500                 EQUAL WS-PLD-NEW-JAN (WS-IDX-VARRE)
050600        OR WS-PLN-OLD-JAN (WS-IDX-VARRE-2)
050700                 EQUAL WS-PLD-OLD-JAN (WS-IDX-VARRE)
050800         MOVE "S"                     TO WS-FLAG-ENCONTROU
050900     END-IF.
051000*
051100 P311-FIM.
051200*-----------------------------------------------------------------
051300 P320-COPIA-KAO.
051400     ADD 1                            TO WS-QTD-FINAL.
051500     MOVE WS-KAO-OLD-JAN (WS-IDX-VARRE)
051600               TO WS-FIN-OLD-JAN (WS-QTD-FINAL).
051700     MOVE WS-KAO-OLD-NAME (WS-IDX-VARRE)
051800               TO WS-FIN-OLD-NAME (WS-QTD-FINAL).
051900     MOVE WS-KAO-NEW-JAN (WS-IDX-VARRE)
052000               TO WS-FIN-NEW-JAN (WS-QTD-FINAL).
052100     MOVE WS-KAO-NEW-NAME (WS-IDX-VARRE)
052200               TO WS-FIN-NEW-NAME (WS-QTD-FINAL).
052300     MOVE "KAO"          TO WS-FIN-SOURCE-NOTE (WS-QTD-FINAL).
052400     MOVE "N"            TO WS-FIN-DESCARTADO (WS-QTD-FINAL).
052500*
052600 P320-FIM.
052700*-----------------------------------------------------------------
052800 P330-TESTA-PURO-NOVO.
052900     MOVE "N"                         TO WS-FLAG-ENCONTROU.
053000     PERFORM P331-TESTA-JAN-ANTIGO-DESC THRU P331-FIM
053100             VARYING WS-IDX-VARRE-2 FROM 1 BY 1
053200             UNTIL WS-IDX-VARRE-2 > WS-QTD-PLA-DESC
053300                OR WS-ACHOU.
053400     IF NOT WS-ACHOU
053500         ADD 1                        TO WS-QTD-FINAL
053600         ADD 1                        TO WS-CNT-PUROS-NOVOS
053700         MOVE WS-PLN-OLD-JAN (WS-IDX-VARRE)
053800                   TO WS-FIN-OLD-JAN (WS-QTD-FINAL)
053900         MOVE SPACES
054000                   TO WS-FIN-OLD-NAME (WS-QTD-FINAL)
054100         MOVE WS-PLN-NEW-JAN (WS-IDX-VARRE)
054200                   TO WS-FIN-NEW-JAN (WS-QTD-FINAL)
054300         MOVE WS-PLN-NEW-NAME (WS-IDX-VARRE)
054400                   TO WS-FIN-NEW-NAME (WS-QTD-FINAL)
054500         MOVE "PLANET-NOVO"
054600                   TO WS-FIN-SOURCE-NOTE (WS-QTD-FINAL)
054700         MOVE "N"  TO WS-FIN-DESCARTADO (WS-QTD-FINAL)
054800     END-IF.
054900*
055000 P330-FIM.
055100*-----------------------------------------------------------------
055200 P331-TESTA-JAN-ANTIGO-DESC.
055300     IF WS-PLD-OLD-JAN (WS-IDX-VARRE-2)
055400               EQUAL WS-PLN-NEW-JAN (WS-IDX-VARRE)
055500         MOVE "S"                     TO WS-FLAG-ENCONTROU
055600     END-IF.
055700*
055800 P331-FIM.
055900*-----------------------------------------------------------------
056000 P340-COPIA-ADICAO-DESC.
056100     IF WS-PLD-OK (WS-IDX-VARRE)
056200         ADD 1                        TO WS-QTD-FINAL
056300         ADD 1                        TO WS-CNT-ADICOES-DESC
056400         MOVE WS-PLD-OLD-JAN (WS-IDX-VARRE)
056500                   TO WS-FIN-OLD-JAN (WS-QTD-FINAL)
056600         MOVE WS-PLD-OLD-NAME (WS-IDX-VARRE)
056700                   TO WS-FIN-OLD-NAME (WS-QTD-FINAL)
056800         MOVE WS-PLD-NEW-JAN (WS-IDX-VARRE)
056900                   TO WS-FIN-NEW-JAN (WS-QTD-FINAL)
057000         MOVE WS-PLD-NEW-NAME (WS-IDX-VARRE)
057100                   TO WS-FIN-NEW-NAME (WS-QTD-FINAL)
057200         MOVE "PLANET-DESC"
057300                   TO WS-FIN-SOURCE-NOTE (WS-QTD-FINAL)
057400         MOVE "N"  TO WS-FIN-DESCARTADO (WS-QTD-FINAL)
057500     END-IF.
057600*
057700 P340-FIM.
057800*-----------------------------------------------------------------
057900 P600-FINALIZA.
058000*    NORMALIZA O JAN DE CADA PAR (VIA SCMP0910), SUBSTITUI NOME
058100*    EM BRANCO PELO MARCADOR PADRAO, DESCARTA AUTO-SUBSTITUICAO
058200*    E DUPLICATA EXATA, E GRAVA O RELATORIO CONSOLIDADO.
058300     PERFORM P610-NORMALIZA-UM       THRU P610-FIM
058400             VARYING WS-IDX-VARRE FROM 1 BY 1
058500             UNTIL WS-IDX-VARRE > WS-QTD-FINAL.
058600
058700     PERFORM P620-TESTA-DUPLICATA    THRU P620-FIM
058800             VARYING WS-IDX-VARRE FROM 1 BY 1
058900             UNTIL WS-IDX-VARRE > WS-QTD-FINAL.
059000
059100     PERFORM P630-GRAVA-UM           THRU P630-FIM
059200             VARYING WS-IDX-VARRE FROM 1 BY 1
059300             UNTIL WS-IDX-VARRE > WS-QTD-FINAL.
059400*
059500 P600-FIM.
059600*-----------------------------------------------------------------
059700 P610-NORMALIZA-UM.
059800     MOVE SPACES                      TO LKS-JAN-BRUTO.
059900     MOVE WS-FIN-OLD-JAN (WS-IDX-VARRE) TO LKS-JAN-BRUTO.
060000     CALL "SCMP0910" USING LKS-PARAMETRO-JAN.
060100     IF LKS-RETORNO EQUAL ZERO
060200         MOVE LKS-JAN-NORMALIZADO
060300                   TO WS-FIN-OLD-JAN (WS-IDX-VARRE)
060400     ELSE
060500         MOVE SPACES
060600                   TO WS-FIN-OLD-JAN (WS-IDX-VARRE)
060700     END-IF.
060800
060900     MOVE SPACES                      TO LKS-JAN-BRUTO.
061000     MOVE WS-FIN-NEW-JAN (WS-IDX-VARRE) TO LKS-JAN-BRUTO.
061100     CALL "SCMP0910" USING LKS-PARAMETRO-JAN.
061200     IF LKS-RETORNO EQUAL ZERO
061300         MOVE LKS-JAN-NORMALIZADO
061400                   TO WS-FIN-NEW-JAN (WS-IDX-VARRE)
061500     ELSE
061600         MOVE SPACES
061700                   TO WS-FIN-NEW-JAN (WS-IDX-VARRE)
061800     END-IF.
061900
062000     IF WS-FIN-OLD-NAME (WS-IDX-VARRE) EQUAL SPACES
062100         MOVE "*NO-NAME*"
062200                   TO WS-FIN-OLD-NAME (WS-IDX-VARRE)
062300     END-IF.
062400     IF WS-FIN-NEW-NAME (WS-IDX-VARRE) EQUAL SPACES
062500         MOVE "*NO-NAME*"
062600                   TO WS-FIN-NEW-NAME (WS-IDX-VARRE)
062700     END-IF.
062800
062900*    AUTO-SUBSTITUICAO: JAN ANTIGO IGUAL AO JAN NOVO DEPOIS DE
063000*    NORMALIZAR - A LINHA E DESCARTADA E NAO ENTRA NO RELATORIO.
063100     IF WS-FIN-OLD-JAN (WS-IDX-VARRE)
063200                 EQUAL WS-FIN-NEW-JAN (WS-IDX-VARRE)
063300         MOVE "S"  TO WS-FIN-DESCARTADO (WS-IDX-VARRE)
063400         ADD 1     TO WS-CNT-AUTO-SUBSTITUICAO
063500     END-IF.
063600*
063700 P610-FIM.
063800*-----------------------------------------------------------------
063900 P620-TESTA-DUPLICATA.
064000*    DUPLICATA EXATA: MESMO JAN ANTIGO + JAN NOVO + NOMES DE UMA
064100*    LINHA ANTERIOR JA GRAVAVEL. SO A PRIMEIRA OCORRENCIA FICA.
064200     IF WS-FIN-OK (WS-IDX-VARRE)
064300         MOVE "N"                     TO WS-FLAG-ENCONTROU
064400         PERFORM P621-COMPARA-ANTERIOR THRU P621-FIM
064500                 VARYING WS-IDX-VARRE-2 FROM 1 BY 1
064600                 UNTIL WS-IDX-VARRE-2 >= WS-IDX-VARRE
064700                    OR WS-ACHOU
064800         IF WS-ACHOU
064900             MOVE "S"  TO WS-FIN-DESCARTADO (WS-IDX-VARRE)
065000             ADD 1     TO WS-CNT-DUPLICATAS
065100         END-IF
065200     END-IF.
065300*
065400 P620-FIM.
065500*-----------------------------------------------------------------
065600 P621-COMPARA-ANTERIOR.
065700     IF WS-FIN-OK (WS-IDX-VARRE-2)
065800        AND WS-FIN-OLD-JAN (WS-IDX-VARRE-2)
065900                  EQUAL WS-FIN-OLD-JAN (WS-IDX-VARRE)
066000        AND WS-FIN-NEW-JAN (WS-IDX-VARRE-2)
066100                  EQUAL WS-FIN-NEW-JAN (WS-IDX-VARRE)
066200        AND WS-FIN-OLD-NAME (WS-IDX-VARRE-2)
066300                  EQUAL WS-FIN-OLD-NAME (WS-IDX-VARRE)
066400        AND WS-FIN-NEW-NAME (WS-IDX-VARRE-2)
066500                  EQUAL WS-FIN-NEW-NAME (WS-IDX-VARRE)
066600         MOVE "S"                     TO WS-FLAG-ENCONTROU
066700     END-IF.
066800*
066900 P621-FIM.
067000*-----------------------------------------------------------------
067100 P630-GRAVA-UM.
067200     IF WS-FIN-OK (WS-IDX-VARRE)
067300         MOVE SPACES                  TO WS-LST-DET-1
067400         MOVE WS-FIN-OLD-JAN (WS-IDX-VARRE)  TO WS-DET-OLD-JAN
067500         MOVE WS-FIN-OLD-NAME (WS-IDX-VARRE) TO WS-DET-OLD-NAME
067600         MOVE WS-FIN-NEW-JAN (WS-IDX-VARRE)  TO WS-DET-NEW-JAN
067700         MOVE WS-FIN-NEW-NAME (WS-IDX-VARRE) TO WS-DET-NEW-NAME
067800         MOVE WS-FIN-SOURCE-NOTE (WS-IDX-VARRE)
067900                                       TO WS-DET-SOURCE-NOTE
068000         WRITE FD-REG-SUBSTITUICAO FROM WS-LST-DET-1
068100         ADD 1                        TO WS-CNT-GRAVADOS
068200     END-IF.
068300*
068400 P630-FIM.
068500*-----------------------------------------------------------------
068600 P800-TOTAIS.
068700     DISPLAY "SCMP0640 - TOTAIS DE CONTROLE DA CONSOLIDACAO KAO/PLANET".
068800     DISPLAY "KAO LIDOS.....................: " WS-CNT-KAO-LIDOS.
068900     DISPLAY "KAO DESCARTADOS (JAN AUSENTE).: "
069000                                       WS-CNT-KAO-DESCARTADOS.
069100     DISPLAY "PLANET-NOVO LIDOS.............: "
069200                                       WS-CNT-PLA-NOVO-LIDOS.
069300     DISPLAY "PLANET-NOVO EXCLUIDOS (KAO)...: "
069400                                       WS-CNT-PLA-NOVO-EXCLUIDOS-KAO.
069500     DISPLAY "PLANET-NOVO DESCARTADOS.......: "
069600                                       WS-CNT-PLA-NOVO-DESCARTADOS.
069700     DISPLAY "PLANET-DESC LIDOS.............: "
069800                                       WS-CNT-PLA-DESC-LIDOS.
069900     DISPLAY "PLANET-DESC EXCLUIDOS (KAO)...: "
070000                                       WS-CNT-PLA-DESC-EXCLUIDOS-KAO.
070100     DISPLAY "PLANET-DESC DESCARTADOS.......: "
070200                                       WS-CNT-PLA-DESC-DESCARTADOS.
070300     DISPLAY "PLANET-DESC PRIORIDADE-NOVA...: "
070400                                       WS-CNT-PLA-DESC-DEDUP.
070500     DISPLAY "ITENS PUROS NOVOS.............: "
070600                                       WS-CNT-PUROS-NOVOS.
070700     DISPLAY "ADICOES DO DESCONTINUADO......: "
070800                                       WS-CNT-ADICOES-DESC.
070900     DISPLAY "AUTO-SUBSTITUICAO DESCARTADA..: "
071000                                       WS-CNT-AUTO-SUBSTITUICAO.
071100     DISPLAY "DUPLICATAS DESCARTADAS........: "
071200                                       WS-CNT-DUPLICATAS.
071300     DISPLAY "PARES GRAVADOS NA LISTA FINAL.: "
071400                                       WS-CNT-GRAVADOS.
071500*
071600 P800-FIM.
071700*-----------------------------------------------------------------
071800 P900-FIM.
071900     CLOSE   SCMO0640.
072000     GOBACK.
072100 END PROGRAM SCMP0640.
