000100******************************************************************
000200* Author: JOSE AUGUSTO FERREIRA
000300* Date: 14/02/1991
000400* Purpose: ROTINA UTILITARIA DE CONFERENCIA DE CODIGO DE BARRAS
000500* Alteracoes: 09/11/1998 - J.A.FERREIRA
000600*             ADEQUACAO ANO 2000 - CAMPOS DE ANO EXPANDIDOS PARA
000700*             4 POSICOES EM TODAS AS ROTINAS DO MODULO SCMP09XX.
000800*             22/07/2024 - A.RAFFUL - CHAMADO SCM-4475
000900*             ROTINA REAPROVEITADA (COPIA DO ESQUELETO DE
001000*             VALIDACAO DE DIGITO VERIFICADOR EAN-13) PARA
001100*             NORMALIZAR O CODIGO DE BARRAS (JAN) NO PROCESSO
001200*             DE DERIVACAO DA LISTA DE SUBSTITUICAO (SCMP0640).
001300*             09/08/2024 - M.F.SOUZA - CHAMADO SCM-4499
001400*             CORRIGIDO LIMITE DE VARREDURA PARA NAO ESTOURAR A
001500*             TABELA QUANDO O CAMPO DE ENTRADA VEM TODO NUMERICO.
001600******************************************************************
001700*-----------------------------------------------------------------
001800 IDENTIFICATION DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.    SCMP0910.
002100 AUTHOR.        JOSE AUGUSTO FERREIRA.
002200 INSTALLATION.  REDE MERCADAO S/A.
002300 DATE-WRITTEN.  14/02/1991.
002400 DATE-COMPILED. 09/08/2024.
002500 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
002600                COMPRAS.
002700*-----------------------------------------------------------------
002800*  HISTORICO DE ALTERACOES DESTE PROGRAMA
002900*-----------------------------------------------------------------
003000*  14/02/1991 J.A.FERREIRA  - VERSAO ORIGINAL (VALIDACAO DE
003100*             DIGITO VERIFICADOR DE CODIGO DE BARRAS EAN-13).
003200*  30/06/1994 J.A.FERREIRA  - INCLUSAO DE TRATAMENTO PARA CODIGO
003300*             DE BARRAS EM BRANCO NA ENTRADA.
003400*  09/11/1998 J.A.FERREIRA  - ADEQUACAO ANO 2000 (VER CHAMADO NO
003500*             CABECALHO) - SEM IMPACTO NOS CAMPOS DESTA ROTINA,
003600*             REVISADA POR PRECAUCAO.
003700*  22/07/2024 A.RAFFUL      - CHAMADO SCM-4475 - PROGRAMA
003800*             REESCRITO A PARTIR DO ESQUELETO ORIGINAL PARA
003900*             NORMALIZAR O JAN (CODIGO DE BARRAS) DO PROJETO DE
004000*             CRUZAMENTO DE PRODUTOS: EXTRAI OS DIGITOS DA
004100*             ENTRADA, DESCARTA QUALQUER OUTRO CARACTER, E
004200*             DEVOLVE SEMPRE 13 POSICOES NUMERICAS (COMPLETANDO
004300*             COM ZEROS A ESQUERDA OU TRUNCANDO PARA AS 13
004400*             PRIMEIRAS POSICOES ENCONTRADAS).
004500*  09/08/2024 M.F.SOUZA     - CHAMADO SCM-4499 - LIMITE DE
004600*             VARREDURA DA ENTRADA CORRIGIDO (VIDE CABECALHO).
004700*-----------------------------------------------------------------
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION SECTION.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE SECTION.
005600*-----------------------------------------------------------------
005700*    AREA DE ENTRADA REDESENHADA COMO TABELA DE CARACTERES PARA
005800*    PERMITIR A VARREDURA POSICAO A POSICAO (MESMO ESQUEMA DA
005900*    ROTINA ORIGINAL DE DIGITO VERIFICADOR).
006000 01  WS-AUXILIARES.
006100     05  WS-JAN-ENTRADA.
006200         10  WS-JAN-CARACTER        PIC X(01) OCCURS 20 TIMES.
006300*        VISAO ALTERNATIVA DA ENTRADA PARA MOVER O PARAMETRO
006400*        RECEBIDO NUM UNICO MOVE.
006500     05  WS-JAN-ENTRADA-R REDEFINES WS-JAN-ENTRADA
006600                               PIC X(20).
006700     05  WS-CARACTER-ATUAL          PIC X(01).
006800         88  CARACTER-NUMERICO      VALUE "0" THRU "9".
006900     05  WS-DIGITOS-EXTRAIDOS.
007000         10  WS-DIGITO-EXTRAIDO     PIC X(01) OCCURS 13 TIMES.
007100*        VISAO ALTERNATIVA DOS DIGITOS EXTRAIDOS, USADA SO PARA
007200*        DISPLAY DE CONFERENCIA EM TESTE (NAO USADA EM PRODUCAO).
007300     05  WS-DIGITOS-EXTRAIDOS-R REDEFINES WS-DIGITOS-EXTRAIDOS
007400                               PIC X(13).
007500     05  WS-JAN-RESULTADO.
007600         10  WS-JAN-RESULTADO-POS   PIC X(01) OCCURS 13 TIMES.
007700*        VISAO ALTERNATIVA DO RESULTADO PARA MOVER PARA A SAIDA
007800*        NUM UNICO MOVE.
007900     05  WS-JAN-RESULTADO-R REDEFINES WS-JAN-RESULTADO
008000                               PIC X(13).
008100     05  WS-QTD-DIGITOS             PIC 9(02) COMP.
008200     05  WS-IDX-ENTRADA             PIC 9(02) COMP.
008300     05  WS-IDX-COPIA               PIC 9(02) COMP.
008400     05  WS-IDX-DESTINO             PIC 9(02) COMP.
008500*        RESERVA PARA CAMPOS FUTUROS DESTA AREA DE TRABALHO.
008600     05  FILLER                     PIC X(10) VALUE SPACES.
008700*-----------------------------------------------------------------
008800 LINKAGE SECTION.
008900*-----------------------------------------------------------------
009000 01  LKS-PARAMETRO.
009100     05  LKS-JAN-BRUTO              PIC X(20).
009200     05  LKS-JAN-NORMALIZADO        PIC X(13).
009300     05  LKS-RETORNO                PIC 9(01).
009400     05  FILLER                     PIC X(06) VALUE SPACES.
009500*-----------------------------------------------------------------
009600* LKS-JAN-BRUTO      = CODIGO DE BARRAS COMO VEIO DO ARQUIVO DE
009700*                      ORIGEM (PODE TER HIFEN, PONTO OU BRANCO).
009800* LKS-JAN-NORMALIZADO= SOMENTE DIGITOS, SEMPRE COM 13 POSICOES.
009900* LKS-RETORNO = 0 - JAN NORMALIZADO COM SUCESSO
010000* LKS-RETORNO = 1 - ENTRADA NAO TINHA NENHUM DIGITO (JAN AUSENTE)
010100*-----------------------------------------------------------------
010200*-----------------------------------------------------------------
010300 PROCEDURE DIVISION USING LKS-PARAMETRO.
010400*-----------------------------------------------------------------
010500 MAIN-PROCEDURE.
010600
010700     PERFORM P100-INICIALIZA    THRU P100-FIM.
010800
010900     PERFORM P200-EXTRAI-DIGITOS THRU P200-FIM.
011000
011100     PERFORM P300-MONTA-RESULTADO THRU P300-FIM.
011200
011300     PERFORM P900-FIM.
011400
011500 P100-INICIALIZA.
011600*    LIMPA AS AREAS DE TRABALHO ANTES DE VARRER A ENTRADA.
011700     MOVE LKS-JAN-BRUTO              TO WS-JAN-ENTRADA-R.
011800     MOVE ZERO                       TO WS-QTD-DIGITOS.
011900     MOVE SPACES                     TO WS-DIGITOS-EXTRAIDOS-R.
012000*
012100 P100-FIM.
012200*-----------------------------------------------------------------
012300 P200-EXTRAI-DIGITOS.
012400*    VARRE A ENTRADA POSICAO A POSICAO, DESCARTANDO TUDO QUE NAO
012500*    FOR DIGITO, ATE PREENCHER AS 13 POSICOES OU ACABAR A
012600*    ENTRADA (CORRECAO SCM-4499 - LIMITE CORRETO DE 20 POSICOES).
012700     PERFORM P210-TESTA-POSICAO THRU P210-FIM
012800             VARYING WS-IDX-ENTRADA FROM 1 BY 1
012900             UNTIL WS-IDX-ENTRADA > 20
013000                OR WS-QTD-DIGITOS = 13.
013100*
013200 P200-FIM.
013300*-----------------------------------------------------------------
013400 P210-TESTA-POSICAO.
013500     MOVE WS-JAN-CARACTER (WS-IDX-ENTRADA) TO WS-CARACTER-ATUAL.
013600     IF CARACTER-NUMERICO
013700         ADD 1                        TO WS-QTD-DIGITOS
013800         MOVE WS-CARACTER-ATUAL
013900                   TO WS-DIGITO-EXTRAIDO (WS-QTD-DIGITOS)
014000     END-IF.
014100*
014200 P210-FIM.
014300*-----------------------------------------------------------------
014400 P300-MONTA-RESULTADO.
014500*    SEM NENHUM DIGITO NA ENTRADA O JAN E CONSIDERADO AUSENTE.
014600     IF WS-QTD-DIGITOS = ZERO
014700         MOVE SPACES                 TO LKS-JAN-NORMALIZADO
014800         MOVE 1                      TO LKS-RETORNO
014900     ELSE
015000*        COMPLETA COM ZEROS A ESQUERDA E DEPOIS COPIA OS
015100*        DIGITOS EXTRAIDOS PARA AS ULTIMAS POSICOES DO
015200*        RESULTADO (COMPLETAR/TRUNCAR PARA 13 POSICOES).
015300         MOVE ZEROS                  TO WS-JAN-RESULTADO-R
015400         PERFORM P310-COPIA-DIGITO THRU P310-FIM
015500                 VARYING WS-IDX-COPIA FROM 1 BY 1
015600                 UNTIL WS-IDX-COPIA > WS-QTD-DIGITOS
015700         MOVE WS-JAN-RESULTADO-R      TO LKS-JAN-NORMALIZADO
015800         MOVE ZERO                    TO LKS-RETORNO
015900     END-IF.
016000*
016100 P300-FIM.
016200*-----------------------------------------------------------------
016300 P310-COPIA-DIGITO.
016400     COMPUTE WS-IDX-DESTINO =
016500             (13 - WS-QTD-DIGITOS) + WS-IDX-COPIA.
016600     MOVE WS-DIGITO-EXTRAIDO (WS-IDX-COPIA)
016700               TO WS-JAN-RESULTADO-POS (WS-IDX-DESTINO).
016800*
016900 P310-FIM.
017000*-----------------------------------------------------------------
017100 P900-FIM.
017200     GOBACK.
017300 END PROGRAM SCMP0910.
