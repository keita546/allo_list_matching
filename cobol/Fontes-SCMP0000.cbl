000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 14/03/1988
000400* Purpose: MENU PRINCIPAL DO SISTEMA DE COMPRAS DE MERCADO
000500* Alteracoes: 30/07/2024 - A.RAFFUL - CHAMADO SCM-4485
000600*             OPCAO <3> PASSA A CHAMAR O MENU DE ROTINAS DE
000700*             SUBSTITUICAO DE PRODUTO (SCMP0600), NO LUGAR DO
000800*             PLACEHOLDER "ROTINA NAO DISPONIVEL".
000900******************************************************************
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    SCMP0000.
001400 AUTHOR.        ANDRE RAFFUL.
001500 INSTALLATION.  REDE MERCADAO S/A.
001600 DATE-WRITTEN.  14/03/1988.
001700 DATE-COMPILED. 30/07/2024.
001800 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
001900                COMPRAS.
002000*-----------------------------------------------------------------
002100*  HISTORICO DE ALTERACOES DESTE PROGRAMA
002200*-----------------------------------------------------------------
002300*  14/03/1988 A.RAFFUL     - VERSAO ORIGINAL (MENU PRINCIPAL DO
002400*             CADASTRO DE PRODUTOS E PRECOS).
002500*  12/01/1999 J.A.FERREIRA - CHAMADO SCM-0231 - AJUSTE DE VIRADA
002600*             DE SECULO NAS TELAS DE DATA (ANO COM 4 DIGITOS).
002700*  30/07/2024 A.RAFFUL     - CHAMADO SCM-4485 - OPCAO <3> PASSA A
002800*             CHAMAR O NOVO MENU BATCH DE SUBSTITUICAO DE PRODUTO
002900*             (SCMP0600), NO LUGAR DO PLACEHOLDER ANTERIOR.
003000*-----------------------------------------------------------------
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500*-----------------------------------------------------------------
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*-----------------------------------------------------------------
003900 DATA DIVISION.
004000*-----------------------------------------------------------------
004100 FILE SECTION.
004200*-----------------------------------------------------------------
004300 WORKING-STORAGE SECTION.
004400*
004500 01  WS-COM-AREA.
004600     03  WS-MENSAGEM                  PIC X(20).
004700 01  WS-COM-AREA-R REDEFINES WS-COM-AREA.
004800     03  WS-MSG-CODIGO                PIC X(04).
004900     03  WS-MSG-TEXTO                 PIC X(16).
005000*
005100 77  WS-OPCAO-MENU                    PIC X(01).
005200 77  WS-OPCAO-MENU-NUM REDEFINES WS-OPCAO-MENU
005300                                  PIC 9(01).
005400 77  WS-PROMPT                        PIC X(01).
005500*
005600 77  WS-EXIT-SW                       PIC X(01) VALUE "N".
005700     88  EXIT-OK                          VALUE "S".
005800*
005900 77  WS-QTD-ACESSOS                   PIC 9(07) COMP VALUE ZERO.
006000 77  WS-QTD-ACESSOS-ALFA REDEFINES WS-QTD-ACESSOS
006100                                  PIC X(04).
006200*-----------------------------------------------------------------
006300 SCREEN SECTION.
006400 01  SS-CLEAR-SCREEN.
006500     05  BLANK SCREEN.
006600*
006700 01  SS-MAIN-MENU-SCREEN.
006800     05  LINE 02 COL 05 VALUE "SISTEMA DE COMPRAS DE MERCADO".
006900     05  LINE 03 COL 05 VALUE "SCMP0000 - Menu Principal".
007000     05  LINE 04 COL 05 VALUE
007100     "------------------------------------------------------------
007200-    "--------------".
007300     05  LINE 06 COL 05 VALUE
007400                       "<1> - CADASTRO DE TIPOS DE PRODUTOS".
007500     05  LINE 07 COL 05 VALUE
007600                       "<2> - CARGA DE PRODUTOS".
007700     05  LINE 08 COL 05 VALUE
007800                       "<3> - SUBSTITUICAO DE PRODUTO DESCONTINUADO".
007900     05  LINE 09 COL 05 VALUE
008000                       "<4> - RELATORIOS".
008100     05  LINE 10 COL 05 VALUE
008200                       "<Q> - FINALIZAR".
008300     05  LINE 12 COL 05 VALUE
008400     "------------------------------------------------------------
008500-    "--------------".
008600     05  LINE 13 COL 05 VALUE
008700                     "DIGITE A OPCAO DESEJADA: ".
008800     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
008900                     USING WS-OPCAO-MENU.
009000     05  LINE 14 COL 05 VALUE
009100     "------------------------------------------------------------
009200-    "--------------".
009300*-----------------------------------------------------------------
009400 PROCEDURE DIVISION.
009500*-----------------------------------------------------------------
009600 MAIN-PROCEDURE.
009700
009800     MOVE "N"                         TO WS-EXIT-SW.
009900
010000     PERFORM P100-EXIBE-E-PROCESSA   THRU P100-FIM
010100             UNTIL EXIT-OK.
010200
010300     GOBACK.
010400*
010500 P100-EXIBE-E-PROCESSA.
010600     MOVE SPACES                      TO WS-OPCAO-MENU.
010700     ADD 1                            TO WS-QTD-ACESSOS.
010800
010900     DISPLAY SS-CLEAR-SCREEN.
011000     DISPLAY SS-MAIN-MENU-SCREEN.
011100     ACCEPT  SS-MAIN-MENU-SCREEN.
011200
011300     EVALUATE WS-OPCAO-MENU
011400         WHEN "1"
011500             DISPLAY "ROTINA NAO DISPONIVEL" AT 1505
011600             ACCEPT  WS-PROMPT AT 1527
011700         WHEN "2"
011800             DISPLAY "ROTINA NAO DISPONIVEL" AT 1505
011900             ACCEPT  WS-PROMPT AT 1527
012000         WHEN "3"
012100             CALL "SCMP0600" USING WS-COM-AREA
012200         WHEN "4"
012300             DISPLAY "ROTINA NAO DISPONIVEL" AT 1505
012400             ACCEPT  WS-PROMPT AT 1527
012500         WHEN "Q"
012600             MOVE "S"                 TO WS-EXIT-SW
012700         WHEN "q"
012800             MOVE "S"                 TO WS-EXIT-SW
012900         WHEN OTHER
013000             MOVE "N"                 TO WS-EXIT-SW
013100     END-EVALUATE.
013200*
013300 P100-FIM.
013400*-----------------------------------------------------------------
013500 END PROGRAM SCMP0000.
