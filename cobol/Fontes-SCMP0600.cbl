000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 11/05/1992
000400* Purpose: MENU DE ROTINAS BATCH DE SUBSTITUICAO DE PRODUTO
000500* Alteracoes: 12/01/1999 - J.A.FERREIRA - CHAMADO SCM-0231
000600*             AJUSTE DE VIRADA DE SECULO NO MENU (ANO COM 4
000700*             DIGITOS).
000800*             30/07/2024 - A.RAFFUL - CHAMADO SCM-4484
000900*             MENU REDIRECIONADO: DEIXA DE CHAMAR AS ROTINAS DE
001000*             GERACAO DE CSV E PASSA A CHAMAR AS QUATRO ROTINAS
001100*             DE CASAMENTO/SUBSTITUICAO DE PRODUTO DESCONTINUADO.
001200*             09/08/2024 - M.F.SOUZA - CHAMADO SCM-4501
001300*             INCLUIDA A OPCAO <4> DE CONSOLIDACAO KAO/PLANET.
001400******************************************************************
001500*-----------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.    SCMP0600.
001900 AUTHOR.        ANDRE RAFFUL.
002000 INSTALLATION.  REDE MERCADAO S/A.
002100 DATE-WRITTEN.  11/05/1992.
002200 DATE-COMPILED. 09/08/2024.
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
002400                COMPRAS.
002500*-----------------------------------------------------------------
002600*  HISTORICO DE ALTERACOES DESTE PROGRAMA
002700*-----------------------------------------------------------------
002800*  11/05/1992 A.RAFFUL     - VERSAO ORIGINAL (MENU DE GERACAO DE
002900*             ARQUIVOS CSV PARA A FERRAMENTA DE BI).
003000*  12/01/1999 J.A.FERREIRA - CHAMADO SCM-0231 - AJUSTE DE VIRADA
003100*             DE SECULO NO MENU (ANO COM 4 DIGITOS).
003200*  30/07/2024 A.RAFFUL     - CHAMADO SCM-4484 - MENU PASSA A
003300*             CHAMAR AS ROTINAS DE CASAMENTO/SUBSTITUICAO DE
003400*             PRODUTO DESCONTINUADO (VIDE CABECALHO).
003500*  09/08/2024 M.F.SOUZA    - CHAMADO SCM-4501 - INCLUI OPCAO <4>
003600*             (CONSOLIDACAO KAO/PLANET).
003700*-----------------------------------------------------------------
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION SECTION.
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*-----------------------------------------------------------------
004600 DATA DIVISION.
004700*-----------------------------------------------------------------
004800 FILE SECTION.
004900*-----------------------------------------------------------------
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WS-COM-AREA.
005300     03  WS-MENSAGEM                  PIC X(20).
005400 01  WS-COM-AREA-R REDEFINES WS-COM-AREA.
005500     03  WS-MSG-CODIGO                PIC X(04).
005600     03  WS-MSG-TEXTO                 PIC X(16).
005700*
005800 77  WS-OPCAO-MENU                    PIC X(01).
005900 77  WS-OPCAO-MENU-NUM REDEFINES WS-OPCAO-MENU
006000                                  PIC 9(01).
006100 77  WS-PROMPT                        PIC X(01).
006200*
006300 77  WS-EXIT-SW                       PIC X(01) VALUE "N".
006400     88  EXIT-OK                          VALUE "S".
006500*-----------------------------------------------------------------
006600 LINKAGE SECTION.
006700*
006800 01  LK-COM-AREA.
006900     03  LK-MENSAGEM                  PIC X(20).
007000 01  LK-COM-AREA-R REDEFINES LK-COM-AREA.
007100     03  LK-MSG-CODIGO                PIC X(04).
007200     03  LK-MSG-TEXTO                 PIC X(16).
007300*-----------------------------------------------------------------
007400 SCREEN SECTION.
007500 01  SS-CLEAR-SCREEN.
007600     05  BLANK SCREEN.
007700*
007800 01  SS-MENU-SCREEN.
007900     05  LINE 02 COL 05 VALUE "SISTEMA DE COMPRAS DE MERCADO".
008000     05  LINE 03 COL 05 VALUE
008100         "SCMP0600 - Menu de Rotinas de Substituicao de Produto".
008200     05  LINE 04 COL 05 VALUE
008300     "------------------------------------------------------------
008400-    "--------------".
008500     05  LINE 06 COL 05 VALUE
008600                       "<1> - CASAMENTO SEMANAL NOVO->ANTIGO".
008700     05  LINE 07 COL 05 VALUE
008800                       "<2> - LISTA DE CANDIDATOS DE SUBSTITUICAO".
008900     05  LINE 08 COL 05 VALUE
009000                       "<3> - EXTRACAO DE RENOVACAO ANTIGO->NOVO".
009100     05  LINE 09 COL 05 VALUE
009200                       "<4> - CONSOLIDACAO DA LISTA KAO/PLANET".
009300     05  LINE 10 COL 05 VALUE
009400                       "<Q> - RETORNAR MENU PRINCIPAL".
009500     05  LINE 12 COL 05 VALUE
009600     "------------------------------------------------------------
009700-    "--------------".
009800     05  LINE 13 COL 05 VALUE
009900                     "DIGITE A OPCAO DESEJADA: ".
010000     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
010100                     USING WS-OPCAO-MENU.
010200     05  LINE 14 COL 05 VALUE
010300     "------------------------------------------------------------
010400-    "--------------".
010500*-----------------------------------------------------------------
010600 PROCEDURE DIVISION USING LK-COM-AREA.
010700*-----------------------------------------------------------------
010800 MAIN-PROCEDURE.
010900
011000     MOVE "N"                         TO WS-EXIT-SW.
011100
011200     PERFORM P100-EXIBE-E-PROCESSA   THRU P100-FIM
011300             UNTIL EXIT-OK.
011400
011500     GOBACK.
011600*
011700 P100-EXIBE-E-PROCESSA.
011800     MOVE SPACES                      TO WS-OPCAO-MENU.
011900
012000     DISPLAY SS-CLEAR-SCREEN.
012100     DISPLAY SS-MENU-SCREEN.
012200     ACCEPT  SS-MENU-SCREEN.
012300
012400     EVALUATE WS-OPCAO-MENU
012500         WHEN "1"
012600             CALL "SCMP0610" USING WS-COM-AREA
012700         WHEN "2"
012800             CALL "SCMP0620" USING WS-COM-AREA
012900         WHEN "3"
013000             CALL "SCMP0630" USING WS-COM-AREA
013100         WHEN "4"
013200             CALL "SCMP0640" USING WS-COM-AREA
013300         WHEN "Q"
013400             MOVE "S"                 TO WS-EXIT-SW
013500         WHEN "q"
013600             MOVE "S"                 TO WS-EXIT-SW
013700         WHEN OTHER
013800             MOVE "N"                 TO WS-EXIT-SW
013900     END-EVALUATE.
014000*
014100 P100-FIM.
014200*-----------------------------------------------------------------
014300 END PROGRAM SCMP0600.
