000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 08/05/1989
000400* Purpose: CRUZAMENTO SEMANAL DE CADASTRO DE PRODUTOS (MASTER
000500*          NOVO CONTRA MASTER ANTIGO) - RELATORIO DE CASAMENTO
000600* Alteracoes: 09/11/1998 - A.RAFFUL
000700*             ADEQUACAO ANO 2000 NOS CAMPOS DE DATA DE
000800*             LANCAMENTO DE PRODUTO.
000900*             24/07/2024 - A.RAFFUL - CHAMADO SCM-4480
001000*             PROGRAMA REESCRITO: ERA A ROTINA DE INCLUSAO DE
001100*             PRECO DE PRODUTO (SCMP0310) E PASSOU A SER O
001200*             CRUZAMENTO SEMANAL ENTRE O MASTER NOVO DE PRODUTOS
001300*             E O MASTER ANTIGO, A PEDIDO DO SETOR DE COMPRAS
001400*             PARA SUBSTITUIR A CONFERENCIA MANUAL DE PRODUTOS
001500*             DESCONTINUADOS.
001600*             02/08/2024 - M.F.SOUZA - CHAMADO SCM-4493
001700*             INCLUIDO O FILTRO DE FAIXA DE PESO (+/- 20%) E O
001800*             CALCULO DE PARECENCA DE NOME VIA SCMP0920.
001900******************************************************************
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.    SCMP0610.
002400 AUTHOR.        ANDRE RAFFUL.
002500 INSTALLATION.  REDE MERCADAO S/A.
002600 DATE-WRITTEN.  08/05/1989.
002700 DATE-COMPILED. 02/08/2024.
002800 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
002900                COMPRAS.
003000*-----------------------------------------------------------------
003100*  HISTORICO DE ALTERACOES DESTE PROGRAMA
003200*-----------------------------------------------------------------
003300*  08/05/1989 A.RAFFUL     - VERSAO ORIGINAL (INCLUSAO DE PRECO
003400*             DE PRODUTO, TELA DE CADASTRO).
003500*  14/01/1995 A.RAFFUL     - INCLUIDA VALIDACAO DE DATA VIA
003600*             SCMP0901.
003700*  09/11/1998 A.RAFFUL     - ADEQUACAO ANO 2000 (VER CABECALHO).
003800*  24/07/2024 A.RAFFUL     - CHAMADO SCM-4480 - PROGRAMA
003900*             INTEIRAMENTE REESCRITO (VIDE CABECALHO). SUBSTITUI
004000*             A ANTIGA TELA DE CADASTRO DE PRECO POR UM
004100*             PROCESSAMENTO EM LOTE: LE O MASTER ANTIGO PARA UMA
004200*             TABELA EM MEMORIA, PERCORRE O MASTER NOVO E, PARA
004300*             CADA PRODUTO NOVO, PROCURA O MELHOR CANDIDATO DE
004400*             SUBSTITUICAO NO MASTER ANTIGO POR MARCA OU POR
004500*             FABRICANTE+TIPO, DENTRO DA FAIXA DE PESO E COM
004600*             MAIOR PARECENCA DE NOME.
004700*  02/08/2024 M.F.SOUZA    - CHAMADO SCM-4493 - FILTRO DE FAIXA
004800*             DE PESO E CALCULO DE PARECENCA (VIDE CABECALHO).
004900*-----------------------------------------------------------------
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT OLD-MASTER ASSIGN TO OLDMSTR
006000          ORGANIZATION   IS LINE SEQUENTIAL
006100          ACCESS         IS SEQUENTIAL
006200          FILE STATUS    IS WS-FS-ANTIGO.
006300*
006400     SELECT NEW-MASTER ASSIGN TO NEWMSTR
006500          ORGANIZATION   IS LINE SEQUENTIAL
006600          ACCESS         IS SEQUENTIAL
006700          FILE STATUS    IS WS-FS-NOVO.
006800*
006900     SELECT SCMO0610 ASSIGN TO SCMO0610
007000          ORGANIZATION   IS LINE SEQUENTIAL
007100          ACCESS         IS SEQUENTIAL
007200          FILE STATUS    IS WS-FS-RELATORIO.
007300*-----------------------------------------------------------------
007400 DATA DIVISION.
007500*-----------------------------------------------------------------
007600 FILE SECTION.
007700*
007800 FD  OLD-MASTER.
007900     COPY OLDMSTR.
008000*
008100 FD  NEW-MASTER.
008200     COPY NEWMSTR.
008300*
008400 FD  SCMO0610.
008500 01  FD-REG-MATCH                        PIC X(400).
008600*-----------------------------------------------------------------
008700 WORKING-STORAGE SECTION.
008800*-----------------------------------------------------------------
008900*    TABELA DO MASTER ANTIGO EM MEMORIA - LIMITE DE 2000
009000*    PRODUTOS, CAPACIDADE ATUAL DO CADASTRO DE PLANOGRAMA.
009100 01  WS-TAB-ANTIGO.
009200     05  WS-TAB-ANT-OCR OCCURS 2000 TIMES.
009300         10  WS-ANT-JAN              PIC X(13).
009400         10  WS-ANT-MAKER-CODE       PIC X(07).
009500         10  WS-ANT-MAKER-NAME       PIC X(30).
009600         10  WS-ANT-BRAND-CODE       PIC X(06).
009700         10  WS-ANT-BRAND-NAME       PIC X(30).
009800         10  WS-ANT-TYPE-CODE        PIC X(06).
009900         10  WS-ANT-TYPE-NAME        PIC X(30).
010000         10  WS-ANT-KANA             PIC X(40).
010100         10  WS-ANT-WEIGHT           PIC 9(05)V9(02).
010200         10  WS-ANT-PESO-COND        PIC X(01).
010300             88  WS-ANT-PESO-OK          VALUE "S".
010400         10  WS-ANT-RELEASE-DATE     PIC X(08).
010500*        VISAO ALTERNATIVA USADA SO PARA CONFERENCIA EM TESTE.
010600     05  WS-TAB-ANTIGO-R REDEFINES WS-TAB-ANTIGO
010700                               PIC X(292000).
010800     05  WS-QTD-ANTIGO                PIC 9(04) COMP.
010900*-----------------------------------------------------------------
011000*    LISTA DE INDICES DO MASTER ANTIGO QUE SOBREVIVEM A CADA
011100*    ETAPA DO FILTRO (CHAVE E DEPOIS PESO).
011200 01  WS-TAB-FILTRO.
011300     05  WS-FILTRO-IDX OCCURS 2000 TIMES  PIC 9(04) COMP.
011400     05  WS-QTD-FILTRO                PIC 9(04) COMP.
011500*
011600 01  WS-TAB-FILTRO-2.
011700     05  WS-FILTRO2-IDX OCCURS 2000 TIMES PIC 9(04) COMP.
011800     05  WS-QTD-FILTRO-2              PIC 9(04) COMP.
011900*-----------------------------------------------------------------
012000*    JAN + NOME KANA ANTIGOS JA VISTOS NA DEDUPLICACAO DO MELHOR
012100*    CANDIDATO (CHAVE COMPOSTA - CHAMADO SCM-4494).
012200 01  WS-TAB-JAN-VISTO.
012300     05  WS-JAN-VISTO-OCR OCCURS 2000 TIMES.
012400         10  WS-JAN-VISTO             PIC X(13).
012500         10  WS-KANA-VISTO            PIC X(40).
012600     05  WS-QTD-JAN-VISTO             PIC 9(04) COMP.
012700*-----------------------------------------------------------------
012800 01  WS-INDICES.
012900     05  WS-IDX-CARGA                 PIC 9(04) COMP.
013000     05  WS-IDX-VARRE                 PIC 9(04) COMP.
013100     05  WS-IDX-VISTO                 PIC 9(04) COMP.
013200     05  WS-IDX-MELHOR                PIC 9(04) COMP.
013300     05  WS-FLAG-JA-VISTO             PIC X(01).
013400     05  FILLER                       PIC X(03) VALUE SPACES.
013500*-----------------------------------------------------------------
013600 01  WS-AREA-CASAMENTO.
013700     05  WS-COM-CANDIDATO             PIC X(01).
013800         88  WS-TEM-CANDIDATO             VALUE "S".
013900     05  WS-PATTERN-NAME              PIC X(30).
014000     05  WS-SKIP-REASON               PIC X(20).
014100     05  WS-MOTIVO-SEM-CAND           PIC X(40).
014200     05  WS-MELHOR-SIMILARIDADE       PIC 9(01)V9(03).
014300     05  WS-SIMILARIDADE-ATUAL        PIC 9(01)V9(03).
014400     05  WS-JULGAMENTO                PIC X(02).
014500     05  WS-PESO-INFERIOR             PIC 9(05)V9(02).
014600     05  WS-PESO-SUPERIOR             PIC 9(05)V9(02).
014700*
014800 01  LKS-AREA-SIM.
014900     05  LKS-SIM-NOME-1               PIC X(40).
015000     05  LKS-SIM-NOME-2               PIC X(40).
015100     05  LKS-SIM-RESULTADO            PIC 9(01)V9(03).
015200     05  LKS-SIM-RETORNO              PIC 9(01).
015300     05  FILLER                       PIC X(06) VALUE SPACES.
015400*-----------------------------------------------------------------
015500*    CABECALHOS E LINHAS DE DETALHE DO RELATORIO DE CASAMENTO.
015600 01  WS-REPORT-MATCH.
015700     03  WS-LST-CAB-LINHA.
015800         05  FILLER  PIC X(100) VALUE ALL "=".
015900*
016000     03  WS-LST-CAB-1.
016100         05  FILLER  PIC X(02) VALUE SPACES.
016200         05  FILLER  PIC X(90) VALUE
016300              "SCMO0610 - CRUZAMENTO SEMANAL DE PRODUTOS - MASTER
016400-            "NOVO X MASTER ANTIGO".
016500*
016600     03  WS-LST-CAB-2.
016700         05  FILLER  PIC X(02) VALUE SPACES.
016800         05  FILLER  PIC X(20) VALUE "RESULTADO".
016900         05  FILLER  PIC X(02) VALUE SPACES.
017000         05  FILLER  PIC X(14) VALUE "JAN ANTIGO".
017100         05  FILLER  PIC X(02) VALUE SPACES.
017200         05  FILLER  PIC X(14) VALUE "JAN NOVO".
017300         05  FILLER  PIC X(06) VALUE "PARECE".
017400         05  FILLER  PIC X(03) VALUE "JLG".
017500         05  FILLER  PIC X(20) VALUE "PADRAO".
017600*
017700     03  WS-LST-DET-1.
017800         05  WS-DET-RESULTADO         PIC X(40).
017900         05  FILLER                   PIC X(01) VALUE SPACES.
018000         05  WS-DET-OLD-JAN            PIC X(13).
018100         05  FILLER                   PIC X(01) VALUE SPACES.
018200         05  WS-DET-OLD-KANA           PIC X(40).
018300         05  FILLER                   PIC X(01) VALUE SPACES.
018400         05  WS-DET-OLD-MAKER-NAME     PIC X(30).
018500         05  FILLER                   PIC X(01) VALUE SPACES.
018600         05  WS-DET-OLD-TYPE-NAME      PIC X(30).
018700         05  FILLER                   PIC X(01) VALUE SPACES.
018800         05  WS-DET-OLD-BRAND-NAME     PIC X(30).
018900         05  FILLER                   PIC X(01) VALUE SPACES.
019000         05  WS-DET-OLD-WEIGHT         PIC ZZZZ9.99.
019100         05  FILLER                   PIC X(01) VALUE SPACES.
019200         05  WS-DET-BEST-SIMILARIDADE PIC 9.999.
019300         05  FILLER                   PIC X(01) VALUE SPACES.
019400         05  WS-DET-JULGAMENTO         PIC X(02).
019500         05  FILLER                   PIC X(01) VALUE SPACES.
019600         05  WS-DET-NEW-JAN            PIC X(13).
019700         05  FILLER                   PIC X(01) VALUE SPACES.
019800         05  WS-DET-NEW-KANA           PIC X(40).
019900         05  FILLER                   PIC X(01) VALUE SPACES.
020000         05  WS-DET-NEW-MAKER-NAME     PIC X(30).
020100         05  FILLER                   PIC X(01) VALUE SPACES.
020200         05  WS-DET-NEW-TYPE-NAME      PIC X(30).
020300         05  FILLER                   PIC X(01) VALUE SPACES.
020400         05  WS-DET-NEW-BRAND-NAME     PIC X(30).
020500         05  FILLER                   PIC X(01) VALUE SPACES.
020600         05  WS-DET-NEW-WEIGHT         PIC ZZZZ9.99.
020700         05  FILLER                   PIC X(01) VALUE SPACES.
020800         05  WS-DET-PATTERN-NAME       PIC X(30).
020900         05  FILLER                   PIC X(01) VALUE SPACES.
021000         05  WS-DET-SKIP-REASON        PIC X(20).
021100         05  FILLER                   PIC X(15) VALUE SPACES.
021200*-----------------------------------------------------------------
021300*    CONTADORES DE CONTROLE (TOTALIZADOR DE FIM DE JOB).
021400 01  WS-CONTADORES.
021500     05  WS-CNT-ANT-LIDOS             PIC 9(05) COMP.
021600     05  WS-CNT-ANT-DESCARTADOS       PIC 9(05) COMP.
021700     05  WS-CNT-NOVO-LIDOS            PIC 9(05) COMP.
021800     05  WS-CNT-NOVO-DESCARTADOS      PIC 9(05) COMP.
021900     05  WS-CNT-CANDIDATOS            PIC 9(05) COMP.
022000     05  WS-CNT-ALTA-SIMILARIDADE     PIC 9(05) COMP.
022100     05  WS-CNT-BAIXA-SIMILARIDADE    PIC 9(05) COMP.
022200     05  WS-CNT-NC-MARCA              PIC 9(05) COMP.
022300     05  WS-CNT-NC-FABR-TIPO          PIC 9(05) COMP.
022400     05  WS-CNT-NC-PESO               PIC 9(05) COMP.
022500     05  WS-CNT-NC-CHAVE              PIC 9(05) COMP.
022600     05  WS-CNT-GRAVADOS              PIC 9(05) COMP.
022700     05  FILLER                       PIC X(10) VALUE SPACES.
022800*-----------------------------------------------------------------
022900 77  WS-FS-ANTIGO                     PIC X(02).
023000     88  WS-FS-ANTIGO-OK                 VALUE "00".
023100     88  WS-FS-ANTIGO-FIM                 VALUE "10".
023200 77  WS-FS-NOVO                       PIC X(02).
023300     88  WS-FS-NOVO-OK                    VALUE "00".
023400     88  WS-FS-NOVO-FIM                   VALUE "10".
023500 77  WS-FS-RELATORIO                  PIC X(02).
023600     88  WS-FS-RELATORIO-OK               VALUE "00".
023700*
023800 77  WS-FLAG-FIM-NOVO                 PIC X(01).
023900     88  FLAG-FIM-NOVO                    VALUE "S".
024000 77  WS-RESPOSTA-TELA                 PIC X(01).
024100     88  FLAG-SAIR                        VALUE "Q".
024200     88  FLAG-GRAVAR                      VALUE "S".
024300 77  WS-MENSAGEM                      PIC X(50) VALUE SPACES.
024400 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
024500*-----------------------------------------------------------------
024600 LINKAGE SECTION.
024700*-----------------------------------------------------------------
024800 01  LK-COM-AREA.
024900     03  LK-MENSAGEM                  PIC X(20).
025000*-----------------------------------------------------------------
025100 SCREEN SECTION.
025200*
025300 01  SS-CLEAR-SCREEN.
025400     05  BLANK SCREEN.
025500*
025600 01  SS-INPUT-SCREEN.
025700     05  LINE 02 COL 05 VALUE "CRUZAMENTO DE PRODUTOS".
025800     05  LINE 03 COL 05 VALUE
025900                 "SCMP0610 - Cruzamento Semanal (Novo x Antigo)".
026000     05  LINE 04 COL 05 VALUE
026100     "------------------------------------------------------------
026200-    "--------------".
026300     05  LINE 06 COL 05 VALUE
026400                 "CONFIRME O PROCESSAMENTO DO CRUZAMENTO".
026500     05  LINE 11 COL 05 VALUE
026600     "------------------------------------------------------------
026700-    "--------------".
026800     05  LINE 12 COL 05 VALUE
026900                     "<S> para confirmar ou <Q> para Sair. ".
027000     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
027100                     USING WS-RESPOSTA-TELA.
027200     05  LINE 13 COL 05 VALUE
027300     "------------------------------------------------------------
027400-    "--------------".
027500*
027600 01  SS-LINHA-DE-MENSAGEM.
027700     05  SS-MENSAGEM              PIC X(50) USING WS-MENSAGEM
027800                                         LINE 14 COL 05.
027900*-----------------------------------------------------------------
028000 PROCEDURE DIVISION USING LK-COM-AREA.
028100*-----------------------------------------------------------------
028200 MAIN-PROCEDURE.
028300
028400     MOVE SPACES                     TO WS-RESPOSTA-TELA.
028500
028600     DISPLAY SS-CLEAR-SCREEN.
028700     DISPLAY SS-INPUT-SCREEN.
028800     ACCEPT  SS-INPUT-SCREEN.
028900
029000     IF FLAG-GRAVAR
029100         PERFORM P100-INICIALIZA         THRU P100-FIM
029200
029300         PERFORM P300-PROCESSA           THRU P300-FIM
029400                 UNTIL FLAG-FIM-NOVO
029500
029600         PERFORM P800-TOTAIS             THRU P800-FIM
029700     END-IF.
029800
029900     PERFORM P900-FIM.
030000
030100 P100-INICIALIZA.
030200*    ABRE OS ARQUIVOS, ZERA CONTADORES E CARREGA O MASTER
030300*    ANTIGO EM MEMORIA.
030400     MOVE ZERO                       TO WS-CONTADORES.
030500     MOVE ZERO                       TO WS-QTD-ANTIGO.
030600     MOVE "N"                        TO WS-FLAG-FIM-NOVO.
030700
030800     OPEN INPUT  OLD-MASTER.
030900     OPEN INPUT  NEW-MASTER.
031000     OPEN OUTPUT SCMO0610.
031100
031200     WRITE FD-REG-MATCH FROM WS-LST-CAB-LINHA
031300             AFTER ADVANCING TOP-OF-FORM.
031400     WRITE FD-REG-MATCH FROM WS-LST-CAB-1.
031500     WRITE FD-REG-MATCH FROM WS-LST-CAB-2.
031600     WRITE FD-REG-MATCH FROM WS-LST-CAB-LINHA.
031700
031800     PERFORM P150-CARREGA-ANTIGO     THRU P150-FIM
031900             UNTIL WS-FS-ANTIGO-FIM.
032000
032100     PERFORM P160-LE-PROX-NOVO       THRU P160-FIM.
032200*
032300 P100-FIM.
032400*-----------------------------------------------------------------
032500 P150-CARREGA-ANTIGO.
032600*    LE O MASTER ANTIGO SEQUENCIALMENTE, APLICA A REGRA DE
032700*    SANEAMENTO (DESCARTA QUANDO FABRICANTE, MARCA E TIPO ESTAO
032800*    TODOS AUSENTES) E EMPILHA O RESTANTE NA TABELA EM MEMORIA.
032900     READ OLD-MASTER
033000         AT END
033100             SET WS-FS-ANTIGO-FIM        TO TRUE
033200         NOT AT END
033300             ADD 1                       TO WS-CNT-ANT-LIDOS
033400             IF OM-MAKER-NAME-AUSENTE
033500                AND OM-BRAND-CODE-AUSENTE
033600                AND OM-TYPE-CODE-AUSENTE
033700                 ADD 1                   TO WS-CNT-ANT-DESCARTADOS
033800             ELSE
033900                 ADD 1                   TO WS-QTD-ANTIGO
034000                 MOVE OM-JAN-CODE
034100                       TO WS-ANT-JAN (WS-QTD-ANTIGO)
034200                 MOVE OM-MAKER-CODE
034300                       TO WS-ANT-MAKER-CODE (WS-QTD-ANTIGO)
034400                 MOVE OM-MAKER-NAME
034500                       TO WS-ANT-MAKER-NAME (WS-QTD-ANTIGO)
034600                 MOVE OM-BRAND-CODE
034700                       TO WS-ANT-BRAND-CODE (WS-QTD-ANTIGO)
034800                 MOVE OM-BRAND-NAME
034900                       TO WS-ANT-BRAND-NAME (WS-QTD-ANTIGO)
035000                 MOVE OM-TYPE-CODE
035100                       TO WS-ANT-TYPE-CODE (WS-QTD-ANTIGO)
035200                 MOVE OM-TYPE-NAME
035300                       TO WS-ANT-TYPE-NAME (WS-QTD-ANTIGO)
035400                 MOVE OM-PRODUCT-KANA
035500                       TO WS-ANT-KANA (WS-QTD-ANTIGO)
035600                 MOVE OM-RELEASE-DATE
035700                       TO WS-ANT-RELEASE-DATE (WS-QTD-ANTIGO)
035800                 IF OM-NET-WEIGHT-ALFA EQUAL "NULL"
035900                    OR OM-PESO-DESCONHECIDO
036000                     MOVE ZERO
036100                           TO WS-ANT-WEIGHT (WS-QTD-ANTIGO)
036200                     MOVE "N"
036300                           TO WS-ANT-PESO-COND (WS-QTD-ANTIGO)
036400                 ELSE
036500                     MOVE OM-NET-WEIGHT
036600                           TO WS-ANT-WEIGHT (WS-QTD-ANTIGO)
036700                     MOVE "S"
036800                           TO WS-ANT-PESO-COND (WS-QTD-ANTIGO)
036900                 END-IF
037000             END-IF
037100     END-READ.
037200*
037300 P150-FIM.
037400*-----------------------------------------------------------------
037500 P160-LE-PROX-NOVO.
037600*    LEITURA ANTECIPADA (PRIMING READ) DO MASTER NOVO, PULANDO
037700*    OS REGISTROS QUE CAEM NA REGRA DE SANEAMENTO.
037800     READ NEW-MASTER
037900         AT END
038000             SET FLAG-FIM-NOVO           TO TRUE
038100         NOT AT END
038200             ADD 1                       TO WS-CNT-NOVO-LIDOS
038300             IF NM-MAKER-NAME-AUSENTE
038400                AND NM-BRAND-CODE-AUSENTE
038500                AND NM-TYPE-CODE-AUSENTE
038600                 ADD 1                   TO WS-CNT-NOVO-DESCARTADOS
038700                 PERFORM P160-LE-PROX-NOVO THRU P160-FIM
038800             END-IF
038900     END-READ.
039000*
039100 P160-FIM.
039200*-----------------------------------------------------------------
039300 P300-PROCESSA.
039400*    PROCESSA O REGISTRO NOVO CORRENTE E JA ADIANTA A LEITURA
039500*    DO PROXIMO.
039600     PERFORM P400-CASA-REGISTRO      THRU P400-FIM.
039700
039800     IF WS-TEM-CANDIDATO
039900         PERFORM P500-GRAVA-MATCH    THRU P500-FIM
040000     END-IF.
040100
040200     PERFORM P160-LE-PROX-NOVO       THRU P160-FIM.
040300*
040400 P300-FIM.
040500*-----------------------------------------------------------------
040600 P400-CASA-REGISTRO.
040700*    CASCATA DE CASAMENTO DO REGISTRO NOVO CORRENTE CONTRA A
040800*    TABELA DO MASTER ANTIGO: 1) MARCA  2) FABRICANTE+TIPO.
040900     MOVE "N"                        TO WS-COM-CANDIDATO.
041000     MOVE SPACES                     TO WS-PATTERN-NAME.
041100     MOVE SPACES                     TO WS-SKIP-REASON.
041200     MOVE ZERO                       TO WS-QTD-FILTRO.
041300
041400     IF NOT NM-BRAND-CODE-AUSENTE
041500         PERFORM P410-FILTRA-MARCA   THRU P410-FIM
041600         IF WS-QTD-FILTRO EQUAL ZERO
041700             ADD 1                   TO WS-CNT-NC-MARCA
041800         ELSE
041900             PERFORM P430-FILTRO-PESO THRU P430-FIM
042000             IF WS-QTD-FILTRO-2 EQUAL ZERO
042100                 ADD 1               TO WS-CNT-NC-PESO
042200             ELSE
042300                 MOVE WS-QTD-FILTRO-2 TO WS-QTD-FILTRO
042400                 PERFORM P435-COPIA-FILTRO THRU P435-FIM
042500                 PERFORM P440-SELECIONA-MELHOR THRU P440-FIM
042600             END-IF
042700         END-IF
042800     ELSE
042900         IF NOT NM-MAKER-NAME-AUSENTE
043000            AND NOT NM-TYPE-CODE-AUSENTE
043100             PERFORM P420-FILTRA-FABR-TIPO THRU P420-FIM
043200             IF WS-QTD-FILTRO EQUAL ZERO
043300                 ADD 1               TO WS-CNT-NC-FABR-TIPO
043400             ELSE
043500                 PERFORM P430-FILTRO-PESO THRU P430-FIM
043600                 IF WS-QTD-FILTRO-2 EQUAL ZERO
043700                     ADD 1           TO WS-CNT-NC-PESO
043800                 ELSE
043900                     MOVE WS-QTD-FILTRO-2 TO WS-QTD-FILTRO
044000                     PERFORM P435-COPIA-FILTRO THRU P435-FIM
044100                     PERFORM P440-SELECIONA-MELHOR THRU P440-FIM
044200                 END-IF
044300             END-IF
044400         ELSE
044500             ADD 1                   TO WS-CNT-NC-CHAVE
044600         END-IF
044700     END-IF.
044800*
044900 P400-FIM.
045000*-----------------------------------------------------------------
045100 P410-FILTRA-MARCA.
045200*    CANDIDATOS = REGISTROS ANTIGOS COM A MESMA MARCA DO NOVO.
045300     MOVE "BRAND+WEIGHT"              TO WS-PATTERN-NAME.
045400     PERFORM P411-TESTA-MARCA        THRU P411-FIM
045500             VARYING WS-IDX-VARRE FROM 1 BY 1
045600             UNTIL WS-IDX-VARRE > WS-QTD-ANTIGO.
045700*
045800 P410-FIM.
045900*-----------------------------------------------------------------
046000 P411-TESTA-MARCA.
046100     IF WS-ANT-BRAND-CODE (WS-IDX-VARRE) EQUAL NM-BRAND-CODE
046200         ADD 1                        TO WS-QTD-FILTRO
046300         MOVE WS-IDX-VARRE
046400                    TO WS-FILTRO-IDX (WS-QTD-FILTRO)
046500     END-IF.
046600*
046700 P411-FIM.
046800*-----------------------------------------------------------------
046900 P420-FILTRA-FABR-TIPO.
047000*    CANDIDATOS = REGISTROS ANTIGOS COM O MESMO FABRICANTE E
047100*    TIPO DO NOVO.
047200     MOVE "MAKER+TYPE+WEIGHT"         TO WS-PATTERN-NAME.
047300     PERFORM P421-TESTA-FABR-TIPO    THRU P421-FIM
047400             VARYING WS-IDX-VARRE FROM 1 BY 1
047500             UNTIL WS-IDX-VARRE > WS-QTD-ANTIGO.
047600*
047700 P420-FIM.
047800*-----------------------------------------------------------------
047900 P421-TESTA-FABR-TIPO.
048000     IF WS-ANT-MAKER-NAME (WS-IDX-VARRE) EQUAL NM-MAKER-NAME
048100        AND WS-ANT-TYPE-CODE (WS-IDX-VARRE) EQUAL NM-TYPE-CODE
048200         ADD 1                        TO WS-QTD-FILTRO
048300         MOVE WS-IDX-VARRE
048400                    TO WS-FILTRO-IDX (WS-QTD-FILTRO)
048500     END-IF.
048600*
048700 P421-FIM.
048800*-----------------------------------------------------------------
048900 P430-FILTRO-PESO.
049000*    SE O PESO DO NOVO E CONHECIDO, MANTEM SO OS CANDIDATOS
049100*    CUJO PESO ANTIGO CAI NA FAIXA DE +/-20%. SE O PESO DO NOVO
049200*    E DESCONHECIDO, O FILTRO E PULADO (SKIP-REASON).
049300     MOVE ZERO                        TO WS-QTD-FILTRO-2.
049400     IF NM-NET-WEIGHT-ALFA EQUAL "NULL" OR NM-PESO-DESCONHECIDO
049500         MOVE "WEIGHT-SKIPPED"        TO WS-SKIP-REASON
049600         IF WS-PATTERN-NAME EQUAL "BRAND+WEIGHT"
049700             MOVE "BRAND-ONLY"        TO WS-PATTERN-NAME
049800         ELSE
049900             MOVE "MAKER+TYPE-ONLY"   TO WS-PATTERN-NAME
050000         END-IF
050100         MOVE WS-QTD-FILTRO           TO WS-QTD-FILTRO-2
050200         PERFORM P434-COPIA-SEM-FILTRAR THRU P434-FIM
050300     ELSE
050400         COMPUTE WS-PESO-INFERIOR ROUNDED =
050500                 NM-NET-WEIGHT * 0.80
050600         COMPUTE WS-PESO-SUPERIOR ROUNDED =
050700                 NM-NET-WEIGHT * 1.20
050800         PERFORM P432-TESTA-PESO      THRU P432-FIM
050900                 VARYING WS-IDX-VARRE FROM 1 BY 1
051000                 UNTIL WS-IDX-VARRE > WS-QTD-FILTRO
051100     END-IF.
051200*
051300 P430-FIM.
051400*-----------------------------------------------------------------
051500 P432-TESTA-PESO.
051600     MOVE WS-FILTRO-IDX (WS-IDX-VARRE) TO WS-IDX-MELHOR.
051700     IF WS-ANT-PESO-OK (WS-IDX-MELHOR)
051800        AND WS-ANT-WEIGHT (WS-IDX-MELHOR)
051900                  >= WS-PESO-INFERIOR
052000        AND WS-ANT-WEIGHT (WS-IDX-MELHOR)
052100                  <= WS-PESO-SUPERIOR
052200         ADD 1                        TO WS-QTD-FILTRO-2
052300         MOVE WS-IDX-MELHOR
052400               TO WS-FILTRO2-IDX (WS-QTD-FILTRO-2)
052500     END-IF.
052600*
052700 P432-FIM.
052800*-----------------------------------------------------------------
052900 P434-COPIA-SEM-FILTRAR.
053000*    PESO PULADO - A LISTA FILTRADA POR PESO E A MESMA LISTA
053100*    FILTRADA POR CHAVE.
053200     PERFORM P434B-COPIA-1-A-1       THRU P434B-FIM
053300             VARYING WS-IDX-VARRE FROM 1 BY 1
053400             UNTIL WS-IDX-VARRE > WS-QTD-FILTRO.
053500*
053600 P434-FIM.
053700*-----------------------------------------------------------------
053800 P434B-COPIA-1-A-1.
053900     MOVE WS-FILTRO-IDX (WS-IDX-VARRE)
054000               TO WS-FILTRO2-IDX (WS-IDX-VARRE).
054100*
054200 P434B-FIM.
054300*-----------------------------------------------------------------
054400 P435-COPIA-FILTRO.
054500*    DEVOLVE A LISTA FILTRADA POR PESO (FILTRO-2) PARA A LISTA
054600*    DE TRABALHO PRINCIPAL (FILTRO).
054700     PERFORM P435B-COPIA-1-A-1       THRU P435B-FIM
054800             VARYING WS-IDX-VARRE FROM 1 BY 1
054900             UNTIL WS-IDX-VARRE > WS-QTD-FILTRO.
055000*
055100 P435-FIM.
055200*-----------------------------------------------------------------
055300 P435B-COPIA-1-A-1.
055400     MOVE WS-FILTRO2-IDX (WS-IDX-VARRE)
055500               TO WS-FILTRO-IDX (WS-IDX-VARRE).
055600*
055700 P435B-FIM.
055800*-----------------------------------------------------------------
055900 P440-SELECIONA-MELHOR.
056000*    DEDUPLICA POR JAN ANTIGO + NOME KANA ANTIGO (CHAVE COMPOSTA)
056100*    E ESCOLHE O CANDIDATO DE MAIOR PARECENCA DE NOME (EMPATE FICA
056200*    COM O PRIMEIRO ENCONTRADO). CHAMADO SCM-4494.
056300     MOVE ZERO                        TO WS-QTD-JAN-VISTO.
056400     MOVE ZERO                        TO WS-MELHOR-SIMILARIDADE.
056500     MOVE ZERO                        TO WS-IDX-MELHOR.
056600     PERFORM P450-AVALIA-CANDIDATO   THRU P450-FIM
056700             VARYING WS-IDX-VARRE FROM 1 BY 1
056800             UNTIL WS-IDX-VARRE > WS-QTD-FILTRO.
056900
057000     IF WS-IDX-MELHOR NOT EQUAL ZERO
057100         MOVE "S"                     TO WS-COM-CANDIDATO
057200         PERFORM P460-MONTA-JULGAMENTO THRU P460-FIM
057300     END-IF.
057400*
057500 P440-FIM.
057600*-----------------------------------------------------------------
057700 P450-AVALIA-CANDIDATO.
057800     MOVE WS-FILTRO-IDX (WS-IDX-VARRE) TO WS-IDX-CARGA.
057900     PERFORM P451-JA-VISTO           THRU P451-FIM.
058000*
058100 P450-FIM.
058200*-----------------------------------------------------------------
058300 P451-JA-VISTO.
058400*    SE A DUPLA JAN ANTIGO + NOME KANA ANTIGO DESTE CANDIDATO JA FOI
058500*    AVALIADA, IGNORA; SENAO MARCA COMO VISTA E CALCULA A PARECENCA
058600*    DE NOME. CHAVE COMPOSTA INCLUIDA NO CHAMADO SCM-4494.
058700     MOVE "N"                         TO WS-FLAG-JA-VISTO.
058800     PERFORM P452-TESTA-JAN-VISTO    THRU P452-FIM
058900             VARYING WS-IDX-VISTO FROM 1 BY 1
059000             UNTIL WS-IDX-VISTO > WS-QTD-JAN-VISTO
059100                OR WS-FLAG-JA-VISTO EQUAL "S".
059200
059300     IF WS-FLAG-JA-VISTO NOT EQUAL "S"
059400         ADD 1                        TO WS-QTD-JAN-VISTO
059500         MOVE WS-ANT-JAN (WS-IDX-CARGA)
059600                    TO WS-JAN-VISTO (WS-QTD-JAN-VISTO)
059700         MOVE WS-ANT-KANA (WS-IDX-CARGA)
059800                    TO WS-KANA-VISTO (WS-QTD-JAN-VISTO)
059900
060000         MOVE WS-ANT-KANA (WS-IDX-CARGA) TO LKS-SIM-NOME-1
060100         MOVE NM-PRODUCT-KANA            TO LKS-SIM-NOME-2
060200         CALL "SCMP0920" USING LKS-AREA-SIM
060300         MOVE LKS-SIM-RESULTADO       TO WS-SIMILARIDADE-ATUAL
060400
060500         IF WS-SIMILARIDADE-ATUAL > WS-MELHOR-SIMILARIDADE
060600             MOVE WS-SIMILARIDADE-ATUAL
060700                       TO WS-MELHOR-SIMILARIDADE
060800             MOVE WS-IDX-CARGA        TO WS-IDX-MELHOR
060900         END-IF
061000     END-IF.
061100*
061200 P451-FIM.
061300*-----------------------------------------------------------------
061400 P452-TESTA-JAN-VISTO.
061500     IF WS-JAN-VISTO (WS-IDX-VISTO) EQUAL WS-ANT-JAN (WS-IDX-CARGA)
061600        AND WS-KANA-VISTO (WS-IDX-VISTO) EQUAL WS-ANT-KANA (WS-IDX-CARGA)
061700         MOVE "S"                     TO WS-FLAG-JA-VISTO
061800     END-IF.
061900*
062000 P452-FIM.
062100*-----------------------------------------------------------------
062200 P460-MONTA-JULGAMENTO.
062300     IF WS-MELHOR-SIMILARIDADE >= 0.800
062400         MOVE "OK"                    TO WS-JULGAMENTO
062500     ELSE
062600         MOVE "NG"                    TO WS-JULGAMENTO
062700     END-IF.
062800*
062900 P460-FIM.
063000*-----------------------------------------------------------------
063100 P500-GRAVA-MATCH.
063200*    MONTA E GRAVA A LINHA DE DETALHE DO RELATORIO DE CASAMENTO.
063300     MOVE SPACES                      TO WS-LST-DET-1.
063400
063500     IF WS-JULGAMENTO EQUAL "OK"
063600         MOVE "CANDIDATO DE ALTA PARECENCA (>=80%)"
063700                                       TO WS-DET-RESULTADO
063800         ADD 1                        TO WS-CNT-ALTA-SIMILARIDADE
063900     ELSE
064000         MOVE "BAIXA PARECENCA (<80%, CONFERIR MANUALMENTE)"
064100                                       TO WS-DET-RESULTADO
064200         ADD 1                        TO WS-CNT-BAIXA-SIMILARIDADE
064300     END-IF.
064400
064500     MOVE WS-ANT-JAN (WS-IDX-MELHOR)      TO WS-DET-OLD-JAN.
064600     MOVE WS-ANT-KANA (WS-IDX-MELHOR)     TO WS-DET-OLD-KANA.
064700     MOVE WS-ANT-MAKER-NAME (WS-IDX-MELHOR)
064800                                           TO WS-DET-OLD-MAKER-NAME.
064900     MOVE WS-ANT-TYPE-NAME (WS-IDX-MELHOR) TO WS-DET-OLD-TYPE-NAME.
065000     MOVE WS-ANT-BRAND-NAME (WS-IDX-MELHOR)
065100                                           TO WS-DET-OLD-BRAND-NAME.
065200     MOVE WS-ANT-WEIGHT (WS-IDX-MELHOR)   TO WS-DET-OLD-WEIGHT.
065300     MOVE WS-MELHOR-SIMILARIDADE          TO WS-DET-BEST-SIMILARIDADE.
065400     MOVE WS-JULGAMENTO                   TO WS-DET-JULGAMENTO.
065500     MOVE NM-JAN-CODE                     TO WS-DET-NEW-JAN.
065600     MOVE NM-PRODUCT-KANA                 TO WS-DET-NEW-KANA.
065700     MOVE NM-MAKER-NAME                   TO WS-DET-NEW-MAKER-NAME.
065800     MOVE NM-TYPE-NAME                    TO WS-DET-NEW-TYPE-NAME.
065900     MOVE NM-BRAND-NAME                   TO WS-DET-NEW-BRAND-NAME.
066000     MOVE NM-NET-WEIGHT                   TO WS-DET-NEW-WEIGHT.
066100     MOVE WS-PATTERN-NAME                 TO WS-DET-PATTERN-NAME.
066200     MOVE WS-SKIP-REASON                  TO WS-DET-SKIP-REASON.
066300
066400     WRITE FD-REG-MATCH FROM WS-LST-DET-1.
066500
066600     ADD 1                            TO WS-CNT-CANDIDATOS.
066700     ADD 1                            TO WS-CNT-GRAVADOS.
066800*
066900 P500-FIM.
067000*-----------------------------------------------------------------
067100 P800-TOTAIS.
067200*    IMPRIME OS TOTAIS DE CONTROLE NO LOG DO JOB (SYSOUT).
067300     DISPLAY "SCMP0610 - TOTAIS DE CONTROLE DO CRUZAMENTO".
067400     DISPLAY "MASTER ANTIGO LIDOS..............: "
067500                                       WS-CNT-ANT-LIDOS.
067600     DISPLAY "MASTER ANTIGO DESCARTADOS (SANEAM): "
067700                                       WS-CNT-ANT-DESCARTADOS.
067800     DISPLAY "MASTER NOVO LIDOS.................: "
067900                                       WS-CNT-NOVO-LIDOS.
068000     DISPLAY "MASTER NOVO DESCARTADOS (SANEAM)..: "
068100                                       WS-CNT-NOVO-DESCARTADOS.
068200     DISPLAY "CANDIDATOS ENCONTRADOS............: "
068300                                       WS-CNT-CANDIDATOS.
068400     DISPLAY "  ALTA PARECENCA (>=80%)..........: "
068500                                       WS-CNT-ALTA-SIMILARIDADE.
068600     DISPLAY "  BAIXA PARECENCA (<80%)..........: "
068700                                       WS-CNT-BAIXA-SIMILARIDADE.
068800     DISPLAY "SEM CANDIDATO - MARCA NAO BATE....: "
068900                                       WS-CNT-NC-MARCA.
069000     DISPLAY "SEM CANDIDATO - FABR+TIPO NAO BATE.: "
069100                                       WS-CNT-NC-FABR-TIPO.
069200     DISPLAY "SEM CANDIDATO - FORA DA FAIXA PESO.: "
069300                                       WS-CNT-NC-PESO.
069400     DISPLAY "SEM CANDIDATO - CHAVE AUSENTE......: "
069500                                       WS-CNT-NC-CHAVE.
069600     DISPLAY "REGISTROS GRAVADOS NO RELATORIO...: "
069700                                       WS-CNT-GRAVADOS.
069800*
069900 P800-FIM.
070000*-----------------------------------------------------------------
070100 P900-FIM.
070200     CLOSE   OLD-MASTER
070300             NEW-MASTER
070400             SCMO0610.
070500     GOBACK.
070600 END PROGRAM SCMP0610.
