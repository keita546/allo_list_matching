000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 15/09/1990
000400* Purpose: EXTRACAO DE RENOVACAO DE PRODUTOS (MASTER ANTIGO
000500*          CONTRA MASTER NOVO, CASAMENTO EXATO DE FABRICANTE +
000600*          MARCA + TIPO POR CODIGO, UMA LINHA PARA CADA PRODUTO
000700*          ANTIGO)
000800* Alteracoes: 12/01/1999 - J.A.FERREIRA - CHAMADO SCM-0231
000900*             AJUSTE DE VIRADA DE SECULO NA TELA DE BAIXA DE
001000*             PRODUTO DESCONTINUADO (ANO COM 4 DIGITOS).
001100*             27/07/2024 - A.RAFFUL - CHAMADO SCM-4482
001200*             PROGRAMA REESCRITO: ERA A ROTINA DE BAIXA DE
001300*             PRODUTO DESCONTINUADO E PASSOU A GERAR, PARA CADA
001400*             PRODUTO DO MASTER ANTIGO, A MELHOR OPCAO DE
001500*             RENOVACAO NO MASTER NOVO (CASAMENTO POR CODIGO,
001600*             NAO POR NOME, AO CONTRARIO DO CRUZAMENTO SEMANAL).
001700******************************************************************
001800*-----------------------------------------------------------------
001900 IDENTIFICATION DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.    SCMP0630.
002200 AUTHOR.        ANDRE RAFFUL.
002300 INSTALLATION.  REDE MERCADAO S/A.
002400 DATE-WRITTEN.  15/09/1990.
002500 DATE-COMPILED. 07/08/2024.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
002700                COMPRAS.
002800*-----------------------------------------------------------------
002900*  HISTORICO DE ALTERACOES DESTE PROGRAMA
003000*-----------------------------------------------------------------
003100*  15/09/1990 A.RAFFUL     - VERSAO ORIGINAL (BAIXA DE PRODUTO
003200*             DESCONTINUADO NO CADASTRO, TELA INTERATIVA).
003300*  12/01/1999 J.A.FERREIRA - CHAMADO SCM-0231 - AJUSTE DE VIRADA
003400*             DE SECULO NA TELA DE BAIXA DE PRODUTO (ANO COM 4
003500*             DIGITOS).
003600*  27/07/2024 A.RAFFUL     - CHAMADO SCM-4482 - PROGRAMA
003700*             INTEIRAMENTE REESCRITO (VIDE CABECALHO).
003800*  07/08/2024 M.F.SOUZA    - CHAMADO SCM-4497 - INCLUIDO O
003900*             REGISTRO DE RENOVACAO SEM CANDIDATO (SEMPRE GRAVA
004000*             UMA LINHA POR PRODUTO ANTIGO, MESMO SEM ACHAR
004100*             OPCAO DE RENOVACAO).
004200*-----------------------------------------------------------------
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*-----------------------------------------------------------------
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT OLD-MASTER ASSIGN TO OLDMSTR
005300          ORGANIZATION   IS LINE SEQUENTIAL
005400          ACCESS         IS SEQUENTIAL
005500          FILE STATUS    IS WS-FS-ANTIGO.
005600*
005700     SELECT NEW-MASTER ASSIGN TO NEWMSTR
005800          ORGANIZATION   IS LINE SEQUENTIAL
005900          ACCESS         IS SEQUENTIAL
006000          FILE STATUS    IS WS-FS-NOVO.
006100*
006200     SELECT SCMO0630 ASSIGN TO SCMO0630
006300          ORGANIZATION   IS LINE SEQUENTIAL
006400          ACCESS         IS SEQUENTIAL
006500          FILE STATUS    IS WS-FS-RELATORIO.
006600*-----------------------------------------------------------------
006700 DATA DIVISION.
006800*-----------------------------------------------------------------
006900 FILE SECTION.
007000*
007100 FD  OLD-MASTER.
007200     COPY OLDMSTR.
007300*
007400 FD  NEW-MASTER.
007500     COPY NEWMSTR.
007600*
007700 FD  SCMO0630.
007800 01  FD-REG-RENOVACAO                    PIC X(400).
007900*-----------------------------------------------------------------
008000 WORKING-STORAGE SECTION.
008100*-----------------------------------------------------------------
008200*    TABELA DO MASTER NOVO EM MEMORIA (O NOVO E QUEM FICA CARREGADO
008300*    NESTA ROTINA, POIS O ANTIGO E QUEM CONDUZ A LEITURA).
008400 01  WS-TAB-NOVO.
008500     05  WS-TAB-NOV-OCR OCCURS 2000 TIMES.
008600         10  WS-NOV-JAN              PIC X(13).
008700         10  WS-NOV-MAKER-CODE       PIC X(07).
008800         10  WS-NOV-MAKER-NAME       PIC X(30).
008900         10  WS-NOV-BRAND-CODE       PIC X(06).
009000         10  WS-NOV-BRAND-NAME       PIC X(30).
009100         10  WS-NOV-TYPE-CODE        PIC X(06).
009200         10  WS-NOV-TYPE-NAME        PIC X(30).
009300         10  WS-NOV-KANA             PIC X(40).
009400         10  WS-NOV-WEIGHT           PIC 9(05)V9(02).
009500         10  WS-NOV-PESO-COND        PIC X(01).
009600             88  WS-NOV-PESO-OK          VALUE "S".
009700         10  WS-NOV-RELEASE-DATE     PIC X(08).
009800     05  WS-TAB-NOVO-R REDEFINES WS-TAB-NOVO
009900                               PIC X(292000).
010000     05  WS-QTD-NOVO                  PIC 9(04) COMP.
010100*-----------------------------------------------------------------
010200 01  WS-TAB-FILTRO.
010300     05  WS-FILTRO-IDX OCCURS 2000 TIMES  PIC 9(04) COMP.
010400     05  WS-QTD-FILTRO                PIC 9(04) COMP.
010500*
010600 01  WS-TAB-FILTRO-2.
010700     05  WS-FILTRO2-IDX OCCURS 2000 TIMES PIC 9(04) COMP.
010800     05  WS-QTD-FILTRO-2              PIC 9(04) COMP.
010900*-----------------------------------------------------------------
011000*    JAN + NOME KANA NOVOS JA VISTOS NA DEDUPLICACAO DO MELHOR
011100*    CANDIDATO (CHAVE COMPOSTA - CHAMADO SCM-4494).
011200 01  WS-TAB-JAN-VISTO.
011300     05  WS-JAN-VISTO-OCR OCCURS 2000 TIMES.
011400         10  WS-JAN-VISTO             PIC X(13).
011500         10  WS-KANA-VISTO            PIC X(40).
011600     05  WS-QTD-JAN-VISTO             PIC 9(04) COMP.
011700*-----------------------------------------------------------------
011800 01  WS-INDICES.
011900     05  WS-IDX-CARGA                 PIC 9(04) COMP.
012000     05  WS-IDX-VARRE                 PIC 9(04) COMP.
012100     05  WS-IDX-VISTO                 PIC 9(04) COMP.
012200     05  WS-IDX-MELHOR                PIC 9(04) COMP.
012300     05  WS-FLAG-JA-VISTO             PIC X(01).
012400     05  FILLER                       PIC X(03) VALUE SPACES.
012500*-----------------------------------------------------------------
012600 01  WS-AREA-RENOVACAO.
012700     05  WS-COM-CANDIDATO             PIC X(01).
012800         88  WS-TEM-CANDIDATO             VALUE "S".
012900     05  WS-MOTIVO-SEM-CAND           PIC X(40).
013000     05  WS-MELHOR-SIMILARIDADE       PIC 9(01)V9(03).
013100     05  WS-SIMILARIDADE-ATUAL        PIC 9(01)V9(03).
013200     05  WS-JULGAMENTO                PIC X(02).
013300     05  WS-SKIP-REASON               PIC X(20).
013400     05  WS-PESO-INFERIOR             PIC 9(05)V9(02).
013500     05  WS-PESO-SUPERIOR             PIC 9(05)V9(02).
013600*
013700 01  LKS-AREA-SIM.
013800     05  LKS-SIM-NOME-1               PIC X(40).
013900     05  LKS-SIM-NOME-2               PIC X(40).
014000     05  LKS-SIM-RESULTADO            PIC 9(01)V9(03).
014100     05  LKS-SIM-RETORNO              PIC 9(01).
014200     05  FILLER                       PIC X(06) VALUE SPACES.
014300*-----------------------------------------------------------------
014400*    CABECALHO E LINHA DE DETALHE DO RELATORIO DE RENOVACAO -
014500*    MESMA FORMA DO SCMP0610, SO QUE COM O SENTIDO INVERTIDO
014600*    (ANTIGO NA FRENTE, NOVO CANDIDATO NO FIM DA LINHA).
014700 01  WS-REPORT-RENOV.
014800     03  WS-LST-CAB-LINHA.
014900         05  FILLER  PIC X(132) VALUE ALL "=".
015000*
015100     03  WS-LST-CAB-1.
015200         05  FILLER  PIC X(02) VALUE SPACES.
015300         05  FILLER  PIC X(64) VALUE
015400           "SCMO0630 - EXTRACAO RENOVACAO DE PRODUTOS (ANTIGO-NOVO)".
015500*
015600     03  WS-LST-DET-1.
015700         05  WS-DET-RESULT-TEXT        PIC X(40).
015800         05  FILLER                    PIC X(01) VALUE SPACES.
015900         05  WS-DET-OLD-JAN            PIC X(13).
016000         05  FILLER                    PIC X(01) VALUE SPACES.
016100         05  WS-DET-OLD-KANA           PIC X(40).
016200         05  FILLER                    PIC X(01) VALUE SPACES.
016300         05  WS-DET-OLD-MAKER-NAME     PIC X(30).
016400         05  FILLER                    PIC X(01) VALUE SPACES.
016500         05  WS-DET-OLD-TYPE-NAME      PIC X(30).
016600         05  FILLER                    PIC X(01) VALUE SPACES.
016700         05  WS-DET-OLD-BRAND-NAME     PIC X(30).
016800         05  FILLER                    PIC X(01) VALUE SPACES.
016900         05  WS-DET-OLD-WEIGHT         PIC ZZZZ9.99.
017000         05  FILLER                    PIC X(01) VALUE SPACES.
017100         05  WS-DET-BEST-SIMILARIDADE  PIC 9.999.
017200         05  FILLER                    PIC X(01) VALUE SPACES.
017300         05  WS-DET-JULGAMENTO         PIC X(02).
017400         05  FILLER                    PIC X(01) VALUE SPACES.
017500         05  WS-DET-NEW-JAN            PIC X(13).
017600         05  FILLER                    PIC X(01) VALUE SPACES.
017700         05  WS-DET-NEW-KANA           PIC X(40).
017800         05  FILLER                    PIC X(01) VALUE SPACES.
017900         05  WS-DET-NEW-MAKER-NAME     PIC X(30).
018000         05  FILLER                    PIC X(01) VALUE SPACES.
018100         05  WS-DET-NEW-TYPE-NAME      PIC X(30).
018200         05  FILLER                    PIC X(01) VALUE SPACES.
018300         05  WS-DET-NEW-BRAND-NAME     PIC X(30).
018400         05  FILLER                    PIC X(01) VALUE SPACES.
018500         05  WS-DET-NEW-WEIGHT         PIC ZZZZ9.99.
018600         05  FILLER                    PIC X(01) VALUE SPACES.
018700         05  WS-DET-SKIP-REASON        PIC X(20).
018800         05  FILLER                    PIC X(20) VALUE SPACES.
018900*-----------------------------------------------------------------
019000 01  WS-CONTADORES.
019100     05  WS-CNT-ANT-LIDOS             PIC 9(05) COMP.
019200     05  WS-CNT-ALTA-SIMILARIDADE     PIC 9(05) COMP.
019300     05  WS-CNT-BAIXA-SIMILARIDADE    PIC 9(05) COMP.
019400     05  WS-CNT-NC-CHAVE              PIC 9(05) COMP.
019500     05  WS-CNT-NC-3CODIGOS           PIC 9(05) COMP.
019600     05  WS-CNT-NC-PESO               PIC 9(05) COMP.
019700     05  WS-CNT-GRAVADOS              PIC 9(05) COMP.
019800     05  FILLER                       PIC X(10) VALUE SPACES.
019900*-----------------------------------------------------------------
020000 77  WS-FS-ANTIGO                     PIC X(02).
020100     88  WS-FS-ANTIGO-OK                 VALUE "00".
020200     88  WS-FS-ANTIGO-FIM                 VALUE "10".
020300 77  WS-FS-NOVO                       PIC X(02).
020400     88  WS-FS-NOVO-OK                    VALUE "00".
020500     88  WS-FS-NOVO-FIM                   VALUE "10".
020600 77  WS-FS-RELATORIO                  PIC X(02).
020700     88  WS-FS-RELATORIO-OK               VALUE "00".
020800*
020900 77  WS-FLAG-FIM-ANTIGO                PIC X(01).
021000     88  FLAG-FIM-ANTIGO                    VALUE "S".
021100 77  WS-RESPOSTA-TELA                 PIC X(01).
021200     88  FLAG-SAIR                        VALUE "Q".
021300     88  FLAG-GRAVAR                      VALUE "S".
021400*-----------------------------------------------------------------
021500 LINKAGE SECTION.
021600*-----------------------------------------------------------------
021700 01  LK-COM-AREA.
021800     03  LK-MENSAGEM                  PIC X(20).
021900*-----------------------------------------------------------------
022000 SCREEN SECTION.
022100*
022200 01  SS-CLEAR-SCREEN.
022300     05  BLANK SCREEN.
022400*
022500 01  SS-INPUT-SCREEN.
022600     05  LINE 02 COL 05 VALUE "EXTRACAO DE RENOVACAO DE PRODUTOS".
022700     05  LINE 03 COL 05 VALUE
022800                 "SCMP0630 - Renovacao (Antigo x Novo)".
022900     05  LINE 04 COL 05 VALUE
023000     "------------------------------------------------------------
023100-    "--------------".
023200     05  LINE 06 COL 05 VALUE
023300                 "CONFIRME A GERACAO DO EXTRATO DE RENOVACAO".
023400     05  LINE 11 COL 05 VALUE
023500     "------------------------------------------------------------
023600-    "--------------".
023700     05  LINE 12 COL 05 VALUE
023800                     "<S> para confirmar ou <Q> para Sair. ".
023900     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
024000                     USING WS-RESPOSTA-TELA.
024100     05  LINE 13 COL 05 VALUE
024200     "------------------------------------------------------------
024300-    "--------------".
024400*-----------------------------------------------------------------
024500 PROCEDURE DIVISION USING LK-COM-AREA.
024600*-----------------------------------------------------------------
024700 MAIN-PROCEDURE.
024800
024900     MOVE SPACES                     TO WS-RESPOSTA-TELA.
025000
025100     DISPLAY SS-CLEAR-SCREEN.
025200     DISPLAY SS-INPUT-SCREEN.
025300     ACCEPT  SS-INPUT-SCREEN.
025400
025500     IF FLAG-GRAVAR
025600         PERFORM P100-INICIALIZA         THRU P100-FIM
025700
025800         PERFORM P300-PROCESSA           THRU P300-FIM
025900                 UNTIL WS-FS-ANTIGO-FIM
026000
026100         PERFORM P800-TOTAIS             THRU P800-FIM
026200     END-IF.
026300
026400     PERFORM P900-FIM.
026500*
026600 P100-INICIALIZA.
026700*    ABRE OS ARQUIVOS, ZERA CONTADORES E CARREGA O MASTER NOVO
026800*    EM MEMORIA (SEM SANEAMENTO DE NOME - A REGRA DE CHAVE
026900*    AUSENTE AQUI E SOBRE O REGISTRO ANTIGO, VER P400).
027000     MOVE ZERO                       TO WS-CONTADORES.
027100     MOVE ZERO                       TO WS-QTD-NOVO.
027200     SET WS-FS-ANTIGO-OK             TO TRUE.
027300
027400     OPEN INPUT  OLD-MASTER.
027500     OPEN INPUT  NEW-MASTER.
027600     OPEN OUTPUT SCMO0630.
027700
027800     WRITE FD-REG-RENOVACAO FROM WS-LST-CAB-LINHA
027900             AFTER ADVANCING TOP-OF-FORM.
028000     WRITE FD-REG-RENOVACAO FROM WS-LST-CAB-1.
028100     WRITE FD-REG-RENOVACAO FROM WS-LST-CAB-LINHA.
028200
028300     PERFORM P150-CARREGA-NOVO       THRU P150-FIM
028400             UNTIL WS-FS-NOVO-FIM.
028500
028600     CLOSE NEW-MASTER.
028700
028800     PERFORM P160-LE-PROX-ANTIGO     THRU P160-FIM.
028900*
029000 P100-FIM.
029100*-----------------------------------------------------------------
029200 P150-CARREGA-NOVO.
029300     READ NEW-MASTER
029400         AT END
029500             SET WS-FS-NOVO-FIM          TO TRUE
029600         NOT AT END
029700             ADD 1                       TO WS-QTD-NOVO
029800             MOVE NM-JAN-CODE
029900                       TO WS-NOV-JAN (WS-QTD-NOVO)
030000             MOVE NM-MAKER-CODE
030100                       TO WS-NOV-MAKER-CODE (WS-QTD-NOVO)
030200             MOVE NM-MAKER-NAME
030300                       TO WS-NOV-MAKER-NAME (WS-QTD-NOVO)
030400             MOVE NM-BRAND-CODE
030500                       TO WS-NOV-BRAND-CODE (WS-QTD-NOVO)
030600             MOVE NM-BRAND-NAME
030700                       TO WS-NOV-BRAND-NAME (WS-QTD-NOVO)
030800             MOVE NM-TYPE-CODE
030900                       TO WS-NOV-TYPE-CODE (WS-QTD-NOVO)
031000             MOVE NM-TYPE-NAME
031100                       TO WS-NOV-TYPE-NAME (WS-QTD-NOVO)
031200             MOVE NM-PRODUCT-KANA
031300                       TO WS-NOV-KANA (WS-QTD-NOVO)
031400             MOVE NM-RELEASE-DATE
031500                       TO WS-NOV-RELEASE-DATE (WS-QTD-NOVO)
031600             IF NM-NET-WEIGHT-ALFA EQUAL "NULL"
031700                OR NM-PESO-DESCONHECIDO
031800                 MOVE ZERO
031900                       TO WS-NOV-WEIGHT (WS-QTD-NOVO)
032000                 MOVE "N"
032100                       TO WS-NOV-PESO-COND (WS-QTD-NOVO)
032200             ELSE
032300                 MOVE NM-NET-WEIGHT
032400                       TO WS-NOV-WEIGHT (WS-QTD-NOVO)
032500                 MOVE "S"
032600                       TO WS-NOV-PESO-COND (WS-QTD-NOVO)
032700             END-IF
032800     END-READ.
032900*
033000 P150-FIM.
033100*-----------------------------------------------------------------
033200 P160-LE-PROX-ANTIGO.
033300*    LE O PROXIMO REGISTRO DO MASTER ANTIGO, QUE CONDUZ ESTA
033400*    ROTINA (AO CONTRARIO DO SCMP0610, ONDE QUEM CONDUZ E O
033500*    NOVO).
033600     READ OLD-MASTER
033700         AT END
033800             SET WS-FS-ANTIGO-FIM        TO TRUE
033900         NOT AT END
034000             ADD 1                       TO WS-CNT-ANT-LIDOS
034100     END-READ.
034200*
034300 P160-FIM.
034400*-----------------------------------------------------------------
034500 P300-PROCESSA.
034600     PERFORM P400-CASA-REGISTRO      THRU P400-FIM.
034700     PERFORM P500-GRAVA-RENOVACAO    THRU P500-FIM.
034800     PERFORM P160-LE-PROX-ANTIGO     THRU P160-FIM.
034900*
035000 P300-FIM.
035100*-----------------------------------------------------------------
035200 P400-CASA-REGISTRO.
035300*    REGRA DE CHAVE AUSENTE: SE FALTAR QUALQUER UM DOS TRES
035400*    CODIGOS (FABRICANTE, MARCA OU TIPO) NO REGISTRO ANTIGO, O
035500*    CASAMENTO NEM E TENTADO.
035600     MOVE "N"                         TO WS-COM-CANDIDATO.
035700     MOVE SPACES                      TO WS-MOTIVO-SEM-CAND.
035800     MOVE SPACES                      TO WS-SKIP-REASON.
035900     MOVE ZERO                        TO WS-QTD-FILTRO.
036000
036100     IF OM-MAKER-CODE-AUSENTE OR OM-BRAND-CODE-AUSENTE
036200        OR OM-TYPE-CODE-AUSENTE
036300         MOVE "KEY CODE MISSING"       TO WS-MOTIVO-SEM-CAND
036400     ELSE
036500         PERFORM P410-FILTRA-3CODIGOS THRU P410-FIM
036600         IF WS-QTD-FILTRO EQUAL ZERO
036700             MOVE "3-CODE MISMATCH"    TO WS-MOTIVO-SEM-CAND
036800         ELSE
036900             PERFORM P430-FILTRO-PESO THRU P430-FIM
037000             IF WS-QTD-FILTRO-2 EQUAL ZERO
037100                AND NOT OM-PESO-DESCONHECIDO
037200                 MOVE "WEIGHT OUT OF RANGE" TO WS-MOTIVO-SEM-CAND
037300             ELSE
037400                 IF NOT OM-PESO-DESCONHECIDO
037500                     MOVE WS-QTD-FILTRO-2 TO WS-QTD-FILTRO
037600                     PERFORM P435-COPIA-FILTRO THRU P435-FIM
037700                 ELSE
037800                     MOVE "WEIGHT-SKIPPED"   TO WS-SKIP-REASON
037900                 END-IF
038000                 PERFORM P440-SELECIONA-MELHOR THRU P440-FIM
038100             END-IF
038200         END-IF
038300     END-IF.
038400*
038500 P400-FIM.
038600*-----------------------------------------------------------------
038700 P410-FILTRA-3CODIGOS.
038800*    CASAMENTO EXATO POR CODIGO DE FABRICANTE, MARCA E TIPO -
038900*    AO CONTRARIO DO CRUZAMENTO SEMANAL, AQUI NAO SE USA O NOME
039000*    DO FABRICANTE.
039100     PERFORM P411-TESTA-3CODIGOS     THRU P411-FIM
039200             VARYING WS-IDX-VARRE FROM 1 BY 1
039300             UNTIL WS-IDX-VARRE > WS-QTD-NOVO.
039400*
039500 P410-FIM.
039600*-----------------------------------------------------------------
039700 P411-TESTA-3CODIGOS.
039800     IF WS-NOV-MAKER-CODE (WS-IDX-VARRE) EQUAL OM-MAKER-CODE
039900        AND WS-NOV-BRAND-CODE (WS-IDX-VARRE) EQUAL OM-BRAND-CODE
040000        AND WS-NOV-TYPE-CODE (WS-IDX-VARRE) EQUAL OM-TYPE-CODE
040100         ADD 1                        TO WS-QTD-FILTRO
040200         MOVE WS-IDX-VARRE
040300                    TO WS-FILTRO-IDX (WS-QTD-FILTRO)
040400     END-IF.
040500*
040600 P411-FIM.
040700*-----------------------------------------------------------------
040800 P430-FILTRO-PESO.
040900*    FAIXA DE PESO DO SENTIDO ANTIGO->NOVO: [ANTIGO*0.90 A
041000*    ANTIGO*1.00].  SE O PESO ANTIGO FOR DESCONHECIDO, ESTE
041100*    FILTRO NEM E CALCULADO (O CHAMADOR RESOLVE O SKIP).
041200     MOVE ZERO                        TO WS-QTD-FILTRO-2.
041300     IF NOT OM-PESO-DESCONHECIDO
041400         COMPUTE WS-PESO-INFERIOR ROUNDED = OM-NET-WEIGHT * 0.90
041500         COMPUTE WS-PESO-SUPERIOR ROUNDED = OM-NET-WEIGHT * 1.00
041600         PERFORM P432-TESTA-PESO     THRU P432-FIM
041700                 VARYING WS-IDX-VARRE FROM 1 BY 1
041800                 UNTIL WS-IDX-VARRE > WS-QTD-FILTRO
041900     END-IF.
042000*
042100 P430-FIM.
042200*-----------------------------------------------------------------
042300 P432-TESTA-PESO.
042400     MOVE WS-FILTRO-IDX (WS-IDX-VARRE) TO WS-IDX-CARGA.
042500     IF WS-NOV-PESO-OK (WS-IDX-CARGA)
042600        AND WS-NOV-WEIGHT (WS-IDX-CARGA) >= WS-PESO-INFERIOR
042700        AND WS-NOV-WEIGHT (WS-IDX-CARGA) <= WS-PESO-SUPERIOR
042800         ADD 1                        TO WS-QTD-FILTRO-2
042900         MOVE WS-IDX-CARGA
043000               TO WS-FILTRO2-IDX (WS-QTD-FILTRO-2)
043100     END-IF.
043200*
043300 P432-FIM.
043400*-----------------------------------------------------------------
043500 P435-COPIA-FILTRO.
043600     PERFORM P436-COPIA-1-A-1        THRU P436-FIM
043700             VARYING WS-IDX-VARRE FROM 1 BY 1
043800             UNTIL WS-IDX-VARRE > WS-QTD-FILTRO.
043900*
044000 P435-FIM.
044100*-----------------------------------------------------------------
044200 P436-COPIA-1-A-1.
044300     MOVE WS-FILTRO2-IDX (WS-IDX-VARRE)
044400               TO WS-FILTRO-IDX (WS-IDX-VARRE).
044500*
044600 P436-FIM.
044700*-----------------------------------------------------------------
044800 P440-SELECIONA-MELHOR.
044900*    DEDUPLICA POR JAN NOVO + NOME KANA NOVO (CHAVE COMPOSTA) E
045000*    FICA COM O DE MAIOR PARECENCA. CHAMADO SCM-4494.
045100     MOVE ZERO                        TO WS-QTD-JAN-VISTO.
045200     MOVE ZERO                        TO WS-MELHOR-SIMILARIDADE.
045300     MOVE ZERO                        TO WS-IDX-MELHOR.
045400     PERFORM P450-AVALIA-CANDIDATO   THRU P450-FIM
045500             VARYING WS-IDX-VARRE FROM 1 BY 1
045600             UNTIL WS-IDX-VARRE > WS-QTD-FILTRO.
045700
045800     IF WS-IDX-MELHOR NOT EQUAL ZERO
045900         SET WS-TEM-CANDIDATO             TO TRUE
046000         MOVE WS-IDX-MELHOR               TO WS-IDX-CARGA
046100         MOVE WS-MELHOR-SIMILARIDADE       TO WS-SIMILARIDADE-ATUAL
046200         PERFORM P460-MONTA-JULGAMENTO   THRU P460-FIM
046300     END-IF.
046400*
046500 P440-FIM.
046600*-----------------------------------------------------------------
046700 P450-AVALIA-CANDIDATO.
046800     MOVE WS-FILTRO-IDX (WS-IDX-VARRE) TO WS-IDX-CARGA.
046900     MOVE "N"                         TO WS-FLAG-JA-VISTO.
047000     PERFORM P451-TESTA-JAN-VISTO    THRU P451-FIM
047100             VARYING WS-IDX-VISTO FROM 1 BY 1
047200             UNTIL WS-IDX-VISTO > WS-QTD-JAN-VISTO
047300                OR WS-FLAG-JA-VISTO EQUAL "S".
047400
047500     IF WS-FLAG-JA-VISTO NOT EQUAL "S"
047600         ADD 1                        TO WS-QTD-JAN-VISTO
047700         MOVE WS-NOV-JAN (WS-IDX-CARGA)
047800                    TO WS-JAN-VISTO (WS-QTD-JAN-VISTO)
047900         MOVE WS-NOV-KANA (WS-IDX-CARGA)
048000                    TO WS-KANA-VISTO (WS-QTD-JAN-VISTO)
048100
048200         MOVE OM-PRODUCT-KANA             TO LKS-SIM-NOME-1
048300         MOVE WS-NOV-KANA (WS-IDX-CARGA)  TO LKS-SIM-NOME-2
048400         IF WS-NOV-KANA (WS-IDX-CARGA) EQUAL SPACES
048500            OR WS-NOV-KANA (WS-IDX-CARGA) EQUAL "NULL"
048600             MOVE ZERO                    TO LKS-SIM-RESULTADO
048700         ELSE
048800             CALL "SCMP0920" USING LKS-AREA-SIM
048900         END-IF
049000
049100         IF LKS-SIM-RESULTADO > WS-MELHOR-SIMILARIDADE
049200             MOVE LKS-SIM-RESULTADO       TO WS-MELHOR-SIMILARIDADE
049300             MOVE WS-IDX-CARGA            TO WS-IDX-MELHOR
049400         END-IF
049500     END-IF.
049600*
049700 P450-FIM.
049800*-----------------------------------------------------------------
049900 P451-TESTA-JAN-VISTO.
050000     IF WS-JAN-VISTO (WS-IDX-VISTO) EQUAL WS-NOV-JAN (WS-IDX-CARGA)
050100        AND WS-KANA-VISTO (WS-IDX-VISTO) EQUAL WS-NOV-KANA (WS-IDX-CARGA)
050200         MOVE "S"                     TO WS-FLAG-JA-VISTO
050300     END-IF.
050400*
050500 P451-FIM.
050600*-----------------------------------------------------------------
050700 P460-MONTA-JULGAMENTO.
050800     IF WS-SIMILARIDADE-ATUAL >= 0.800
050900         MOVE "OK"                    TO WS-JULGAMENTO
051000     ELSE
051100         MOVE "NG"                    TO WS-JULGAMENTO
051200     END-IF.
051300*
051400 P460-FIM.
051500*-----------------------------------------------------------------
051600 P500-GRAVA-RENOVACAO.
051700*    GRAVA SEMPRE UMA LINHA POR PRODUTO ANTIGO, TENHA OU NAO
051800*    CANDIDATO DE RENOVACAO (REGRA SCM-4497).
051900     MOVE SPACES                      TO WS-LST-DET-1.
052000     MOVE OM-JAN-CODE                 TO WS-DET-OLD-JAN.
052100     MOVE OM-PRODUCT-KANA             TO WS-DET-OLD-KANA.
052200     MOVE OM-MAKER-NAME               TO WS-DET-OLD-MAKER-NAME.
052300     MOVE OM-TYPE-NAME                TO WS-DET-OLD-TYPE-NAME.
052400     MOVE OM-BRAND-NAME               TO WS-DET-OLD-BRAND-NAME.
052500     IF NOT OM-PESO-DESCONHECIDO
052600         MOVE OM-NET-WEIGHT            TO WS-DET-OLD-WEIGHT
052700     ELSE
052800         MOVE ZERO                     TO WS-DET-OLD-WEIGHT
052900     END-IF.
053000     MOVE WS-SKIP-REASON               TO WS-DET-SKIP-REASON.
053100
053200     IF WS-TEM-CANDIDATO
053300         MOVE "RENOVACAO ENCONTRADA"   TO WS-DET-RESULT-TEXT
053400         MOVE WS-MELHOR-SIMILARIDADE   TO WS-DET-BEST-SIMILARIDADE
053500         MOVE WS-JULGAMENTO            TO WS-DET-JULGAMENTO
053600         MOVE WS-NOV-JAN (WS-IDX-MELHOR)
053700                                  TO WS-DET-NEW-JAN
053800         MOVE WS-NOV-KANA (WS-IDX-MELHOR)
053900                                  TO WS-DET-NEW-KANA
054000         MOVE WS-NOV-MAKER-NAME (WS-IDX-MELHOR)
054100                                  TO WS-DET-NEW-MAKER-NAME
054200         MOVE WS-NOV-TYPE-NAME (WS-IDX-MELHOR)
054300                                  TO WS-DET-NEW-TYPE-NAME
054400         MOVE WS-NOV-BRAND-NAME (WS-IDX-MELHOR)
054500                                  TO WS-DET-NEW-BRAND-NAME
054600         MOVE WS-NOV-WEIGHT (WS-IDX-MELHOR)
054700                                  TO WS-DET-NEW-WEIGHT
054800         IF WS-JULGAMENTO EQUAL "OK"
054900             ADD 1                     TO WS-CNT-ALTA-SIMILARIDADE
055000         ELSE
055100             ADD 1                     TO WS-CNT-BAIXA-SIMILARIDADE
055200         END-IF
055300     ELSE
055400         STRING "NAO ENCONTRADA - " DELIMITED BY SIZE
055500                WS-MOTIVO-SEM-CAND     DELIMITED BY SPACE
055600                INTO WS-DET-RESULT-TEXT
055700         MOVE ZERO                     TO WS-DET-BEST-SIMILARIDADE
055800         MOVE SPACES                   TO WS-DET-JULGAMENTO
055900         MOVE SPACES                   TO WS-DET-NEW-JAN
056000         MOVE SPACES                   TO WS-DET-NEW-KANA
056100         MOVE SPACES                   TO WS-DET-NEW-MAKER-NAME
056200         MOVE SPACES                   TO WS-DET-NEW-TYPE-NAME
056300         MOVE SPACES                   TO WS-DET-NEW-BRAND-NAME
056400         MOVE ZERO                     TO WS-DET-NEW-WEIGHT
056500         EVALUATE TRUE
056600             WHEN WS-MOTIVO-SEM-CAND EQUAL "KEY CODE MISSING"
056700                 ADD 1                 TO WS-CNT-NC-CHAVE
056800             WHEN WS-MOTIVO-SEM-CAND EQUAL "3-CODE MISMATCH"
056900                 ADD 1                 TO WS-CNT-NC-3CODIGOS
057000             WHEN WS-MOTIVO-SEM-CAND EQUAL "WEIGHT OUT OF RANGE"
057100                 ADD 1                 TO WS-CNT-NC-PESO
057200         END-EVALUATE
057300     END-IF.
057400
057500     WRITE FD-REG-RENOVACAO FROM WS-LST-DET-1.
057600     ADD 1                             TO WS-CNT-GRAVADOS.
057700*
057800 P500-FIM.
057900*-----------------------------------------------------------------
058000 P800-TOTAIS.
058100     DISPLAY "SCMP0630 - TOTAIS DE CONTROLE DA RENOVACAO".
058200     DISPLAY "PRODUTOS ANTIGOS LIDOS............: "
058300                                       WS-CNT-ANT-LIDOS.
058400     DISPLAY "RENOVACAO COM ALTA PARECENCA (>=0.800): "
058500                                       WS-CNT-ALTA-SIMILARIDADE.
058600     DISPLAY "RENOVACAO COM BAIXA PARECENCA (<0.800): "
058700                                       WS-CNT-BAIXA-SIMILARIDADE.
058800     DISPLAY "SEM CANDIDATO - CHAVE AUSENTE.....: "
058900                                       WS-CNT-NC-CHAVE.
059000     DISPLAY "SEM CANDIDATO - 3 CODIGOS DIFERENTES: "
059100                                       WS-CNT-NC-3CODIGOS.
059200     DISPLAY "SEM CANDIDATO - PESO FORA DA FAIXA.: "
059300                                       WS-CNT-NC-PESO.
059400     DISPLAY "LINHAS GRAVADAS NO RELATORIO.......: "
059500                                       WS-CNT-GRAVADOS.
059600*
059700 P800-FIM.
059800*-----------------------------------------------------------------
059900 P900-FIM.
060000     CLOSE   OLD-MASTER
060100             SCMO0630.
060200     GOBACK.
060300 END PROGRAM SCMP0630.
