000100******************************************************************
000200* Author: JOSE AUGUSTO FERREIRA
000300* Date: 22/09/1993
000400* Purpose: ROTINA UTILITARIA DE CONFERENCIA DE DATA (CALENDARIO)
000500* Alteracoes: 09/11/1998 - J.A.FERREIRA
000600*             ADEQUACAO ANO 2000 - CAMPOS DE ANO EXPANDIDOS PARA
000700*             4 POSICOES EM TODAS AS ROTINAS DO MODULO SCMP09XX.
000800*             26/07/2024 - A.RAFFUL - CHAMADO SCM-4478
000900*             ROTINA REAPROVEITADA (COPIA DO ESQUELETO DE
001000*             VALIDACAO DE CALENDARIO) PARA CALCULAR O GRAU DE
001100*             PARECENCA ENTRE NOMES KANA DE PRODUTOS, CONFORME
001200*             PEDIDO DO PROJETO DE CRUZAMENTO DE PRODUTOS.
001300*             13/08/2024 - M.F.SOUZA - CHAMADO SCM-4501
001400*             CORRIGIDO ARREDONDAMENTO DO INDICE DE PARECENCA
001500*             PARA 3 CASAS DECIMAIS CONFORME PEDIDO DO USUARIO.
001600*             20/08/2024 - M.F.SOUZA - CHAMADO SCM-4503
001700*             CORRIGIDO PARECENCA DE DOIS NOMES EM BRANCO: PASSA A
001800*             SER ZERO (ERA CALCULADA COMO 100% PARECIDA).
001900******************************************************************
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.    SCMP0920.
002400 AUTHOR.        JOSE AUGUSTO FERREIRA.
002500 INSTALLATION.  REDE MERCADAO S/A.
002600 DATE-WRITTEN.  22/09/1993.
002700 DATE-COMPILED. 20/08/2024.
002800 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
002900                COMPRAS.
003000*-----------------------------------------------------------------
003100*  HISTORICO DE ALTERACOES DESTE PROGRAMA
003200*-----------------------------------------------------------------
003300*  22/09/1993 J.A.FERREIRA  - VERSAO ORIGINAL (VALIDACAO DE DATA
003400*             DE CALENDARIO SEM USAR O BANCO DE DADOS).
003500*  09/11/1998 J.A.FERREIRA  - ADEQUACAO ANO 2000 (VER CHAMADO NO
003600*             CABECALHO) - SEM IMPACTO NOS CAMPOS DESTA ROTINA,
003700*             REVISADA POR PRECAUCAO.
003800*  26/07/2024 A.RAFFUL      - CHAMADO SCM-4478 - PROGRAMA
003900*             REESCRITO A PARTIR DO ESQUELETO ORIGINAL PARA
004000*             CALCULAR A SIMILARIDADE ENTRE O NOME KANA DO
004100*             PRODUTO ANTIGO E DO PRODUTO NOVO, USADA PELOS
004200*             PROGRAMAS SCMP0610, SCMP0620 E SCMP0630 NA
004300*             SELECAO DO MELHOR CANDIDATO DE SUBSTITUICAO.
004400*             CALCULO BASEADO NA DISTANCIA DE EDICAO (NUMERO
004500*             MINIMO DE INCLUSOES, EXCLUSOES E SUBSTITUICOES DE
004600*             CARACTERES PARA TRANSFORMAR UM NOME NO OUTRO).
004700*  13/08/2024 M.F.SOUZA     - CHAMADO SCM-4501 - INDICE DE
004800*             PARECENCA PASSOU A SER ARREDONDADO (VIDE
004900*             CABECALHO).
005000*  20/08/2024 M.F.SOUZA     - CHAMADO SCM-4503 - PARECENCA DE DOIS
005100*             NOMES EM BRANCO PASSA A SER ZERO, NAO MAIS 1.000 (VIDE
005200*             CABECALHO).
005300*-----------------------------------------------------------------
005400*-----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600*-----------------------------------------------------------------
005700 CONFIGURATION SECTION.
005800*-----------------------------------------------------------------
005900 DATA DIVISION.
006000*-----------------------------------------------------------------
006100 WORKING-STORAGE SECTION.
006200*-----------------------------------------------------------------
006300*    OS DOIS NOMES SAO GUARDADOS COMO TABELA DE CARACTERES PARA
006400*    PERMITIR A COMPARACAO POSICAO A POSICAO EXIGIDA PELO
006500*    CALCULO DA DISTANCIA DE EDICAO (MESMO ESQUEMA DE TABELA DE
006600*    DIGITOS DA ROTINA SCMP0910).
006700 01  WS-AUXILIARES.
006800     05  WS-NOME-1.
006900         10  WS-NOME-1-CARACTER     PIC X(01) OCCURS 40 TIMES.
007000*        VISAO ALTERNATIVA PARA RECEBER O PARAMETRO NUM UNICO
007100*        MOVE.
007200     05  WS-NOME-1-R REDEFINES WS-NOME-1
007300                               PIC X(40).
007400     05  WS-NOME-2.
007500         10  WS-NOME-2-CARACTER     PIC X(01) OCCURS 40 TIMES.
007600     05  WS-NOME-2-R REDEFINES WS-NOME-2
007700                               PIC X(40).
007800     05  WS-TAMANHO-1               PIC 9(02) COMP.
007900     05  WS-TAMANHO-2               PIC 9(02) COMP.
008000     05  WS-SOMA-TAMANHOS           PIC 9(03) COMP.
008100     05  WS-IDX-TAMANHO             PIC 9(02) COMP.
008200*        LINHA ANTERIOR E LINHA ATUAL DA MATRIZ DE PROGRAMACAO
008300*        DINAMICA DA DISTANCIA DE EDICAO (ALGORITMO CLASSICO DE
008400*        WAGNER-FISCHER, SO 2 LINHAS EM MEMORIA POR VEZ).
008500     05  WS-LINHA-ANTERIOR.
008600         10  WS-LINHA-ANTERIOR-POS  PIC 9(02) COMP
008700                                     OCCURS 41 TIMES.
008800*        VISAO ALTERNATIVA PARA DISPLAY DE CONFERENCIA EM TESTE
008900*        (NAO USADA EM PRODUCAO).
009000     05  WS-LINHA-ANTERIOR-R REDEFINES WS-LINHA-ANTERIOR.
009100         10  WS-LINHA-ANTERIOR-EDIC PIC 9(02)
009200                                     OCCURS 41 TIMES.
009300     05  WS-LINHA-ATUAL.
009400         10  WS-LINHA-ATUAL-POS     PIC 9(02) COMP
009500                                     OCCURS 41 TIMES.
009600     05  WS-IDX-LINHA               PIC 9(02) COMP.
009700     05  WS-IDX-COLUNA              PIC 9(02) COMP.
009800     05  WS-CUSTO-SUBSTITUICAO      PIC 9(02) COMP.
009900     05  WS-VALOR-DIAGONAL          PIC 9(02) COMP.
010000     05  WS-VALOR-ACIMA             PIC 9(02) COMP.
010100     05  WS-VALOR-ESQUERDA          PIC 9(02) COMP.
010200     05  WS-MENOR-VALOR             PIC 9(02) COMP.
010300     05  WS-DISTANCIA-FINAL         PIC 9(02) COMP.
010400*        RESERVA PARA CAMPOS FUTUROS DESTA AREA DE TRABALHO.
010500     05  FILLER                     PIC X(10) VALUE SPACES.
010600*-----------------------------------------------------------------
010700 LINKAGE SECTION.
010800*-----------------------------------------------------------------
010900 01  LKS-PARAMETRO.
011000     05  LKS-NOME-1                 PIC X(40).
011100     05  LKS-NOME-2                 PIC X(40).
011200     05  LKS-SIMILARIDADE           PIC 9(01)V9(03).
011300     05  LKS-RETORNO                PIC 9(01).
011400     05  FILLER                     PIC X(06) VALUE SPACES.
011500*-----------------------------------------------------------------
011600* LKS-NOME-1       = NOME KANA DO PRODUTO ANTIGO (OU CANDIDATO).
011700* LKS-NOME-2       = NOME KANA DO PRODUTO NOVO (OU CANDIDATO).
011800* LKS-SIMILARIDADE = GRAU DE PARECENCA ENTRE 0,000 E 1,000,
011900*                    ARREDONDADO EM 3 CASAS DECIMAIS. LIMITE DE
012000*                    CONFIANCA USADO PELOS PROGRAMAS CHAMADORES
012100*                    E 0,800.
012200* LKS-RETORNO      = 0 - SEMPRE (RESERVADO, MESMO PADRAO DE
012300*                    RETORNO DAS DEMAIS ROTINAS DO MODULO
012400*                    SCMP09XX).
012500*-----------------------------------------------------------------
012600*-----------------------------------------------------------------
012700 PROCEDURE DIVISION USING LKS-PARAMETRO.
012800*-----------------------------------------------------------------
012900 MAIN-PROCEDURE.
013000
013100     PERFORM P100-INICIALIZA         THRU P100-FIM.
013200
013300     PERFORM P110-CALCULA-TAMANHO-1  THRU P110-FIM.
013400
013500     PERFORM P120-CALCULA-TAMANHO-2  THRU P120-FIM.
013600
013700     PERFORM P200-MONTA-LINHA-ZERO   THRU P200-FIM.
013800
013900     PERFORM P300-CALCULA-DISTANCIA  THRU P300-FIM.
014000
014100     PERFORM P400-CALCULA-PARECENCA  THRU P400-FIM.
014200
014300     PERFORM P900-FIM.
014400
014500 P100-INICIALIZA.
014600*    LIMPA AS AREAS DE TRABALHO E RECEBE OS DOIS NOMES.
014700     MOVE LKS-NOME-1                 TO WS-NOME-1-R.
014800     MOVE LKS-NOME-2                 TO WS-NOME-2-R.
014900     MOVE ZERO                       TO WS-TAMANHO-1.
015000     MOVE ZERO                       TO WS-TAMANHO-2.
015100     MOVE ZERO                       TO LKS-RETORNO.
015200*
015300 P100-FIM.
015400*-----------------------------------------------------------------
015500 P110-CALCULA-TAMANHO-1.
015600*    O TAMANHO DO NOME E A POSICAO DO ULTIMO CARACTER NAO-BRANCO,
015700*    VARRENDO A TABELA DE TRAS PARA FRENTE.
015800     PERFORM P111-TESTA-CARACTER-1   THRU P111-FIM
015900             VARYING WS-IDX-TAMANHO FROM 40 BY -1
016000             UNTIL WS-IDX-TAMANHO = 0
016100                OR WS-NOME-1-CARACTER (WS-IDX-TAMANHO)
016200                          NOT = SPACE.
016300     MOVE WS-IDX-TAMANHO              TO WS-TAMANHO-1.
016400*
016500 P110-FIM.
016600*-----------------------------------------------------------------
016700 P111-TESTA-CARACTER-1.
016800*    PARAGRAFO SEM CORPO - A CONDICAO DE PARADA DO PERFORM ACIMA
016900*    JA FAZ TODO O TRABALHO; MANTIDO SO PARA SEGUIR O PADRAO
017000*    PERFORM...THRU DO SISTEMA.
017100     CONTINUE.
017200*
017300 P111-FIM.
017400*-----------------------------------------------------------------
017500 P120-CALCULA-TAMANHO-2.
017600     PERFORM P121-TESTA-CARACTER-2   THRU P121-FIM
017700             VARYING WS-IDX-TAMANHO FROM 40 BY -1
017800             UNTIL WS-IDX-TAMANHO = 0
017900                OR WS-NOME-2-CARACTER (WS-IDX-TAMANHO)
018000                          NOT = SPACE.
018100     MOVE WS-IDX-TAMANHO              TO WS-TAMANHO-2.
018200*
018300 P120-FIM.
018400*-----------------------------------------------------------------
018500 P121-TESTA-CARACTER-2.
018600     CONTINUE.
018700*
018800 P121-FIM.
018900*-----------------------------------------------------------------
019000 P200-MONTA-LINHA-ZERO.
019100*    LINHA ZERO DA MATRIZ DE PROGRAMACAO DINAMICA: A DISTANCIA
019200*    ENTRE O NOME 1 VAZIO E OS J PRIMEIROS CARACTERES DO NOME 2
019300*    E SEMPRE J (SO INCLUSOES).
019400     PERFORM P210-PREENCHE-ZERO      THRU P210-FIM
019500             VARYING WS-IDX-COLUNA FROM 1 BY 1
019600             UNTIL WS-IDX-COLUNA > WS-TAMANHO-2 + 1.
019700*
019800 P200-FIM.
019900*-----------------------------------------------------------------
020000 P210-PREENCHE-ZERO.
020100     COMPUTE WS-LINHA-ANTERIOR-POS (WS-IDX-COLUNA) =
020200             WS-IDX-COLUNA - 1.
020300*
020400 P210-FIM.
020500*-----------------------------------------------------------------
020600 P300-CALCULA-DISTANCIA.
020700*    PERCORRE CADA CARACTER DO NOME 1, LINHA A LINHA, ATE
020800*    MONTAR A ULTIMA LINHA DA MATRIZ (SO 2 LINHAS FICAM EM
020900*    MEMORIA DE CADA VEZ).
021000     PERFORM P310-PROCESSA-LINHA     THRU P310-FIM
021100             VARYING WS-IDX-LINHA FROM 1 BY 1
021200             UNTIL WS-IDX-LINHA > WS-TAMANHO-1.
021300     COMPUTE WS-IDX-COLUNA = WS-TAMANHO-2 + 1.
021400     MOVE WS-LINHA-ANTERIOR-POS (WS-IDX-COLUNA)
021500                                      TO WS-DISTANCIA-FINAL.
021600*
021700 P300-FIM.
021800*-----------------------------------------------------------------
021900 P310-PROCESSA-LINHA.
022000     COMPUTE WS-LINHA-ATUAL-POS (1) = WS-IDX-LINHA.
022100     PERFORM P320-PROCESSA-COLUNA    THRU P320-FIM
022200             VARYING WS-IDX-COLUNA FROM 1 BY 1
022300             UNTIL WS-IDX-COLUNA > WS-TAMANHO-2.
022400     MOVE WS-LINHA-ATUAL              TO WS-LINHA-ANTERIOR.
022500*
022600 P310-FIM.
022700*-----------------------------------------------------------------
022800 P320-PROCESSA-COLUNA.
022900*    CUSTO ZERO QUANDO OS CARACTERES SAO IGUAIS, CUSTO 2 (UMA
023000*    SUBSTITUICAO PESA IGUAL A UMA INCLUSAO MAIS UMA EXCLUSAO)
023100*    QUANDO SAO DIFERENTES - CHAMADO SCM-4501.
023200     IF WS-NOME-1-CARACTER (WS-IDX-LINHA)
023300                  EQUAL WS-NOME-2-CARACTER (WS-IDX-COLUNA)
023400         MOVE ZERO                    TO WS-CUSTO-SUBSTITUICAO
023500     ELSE
023600         MOVE 2                       TO WS-CUSTO-SUBSTITUICAO
023700     END-IF.
023800     COMPUTE WS-VALOR-DIAGONAL =
023900             WS-LINHA-ANTERIOR-POS (WS-IDX-COLUNA)
024000                                      + WS-CUSTO-SUBSTITUICAO.
024100     COMPUTE WS-VALOR-ACIMA =
024200             WS-LINHA-ANTERIOR-POS (WS-IDX-COLUNA + 1) + 1.
024300     COMPUTE WS-VALOR-ESQUERDA =
024400             WS-LINHA-ATUAL-POS (WS-IDX-COLUNA) + 1.
024500     PERFORM P330-SELECIONA-MENOR    THRU P330-FIM.
024600     MOVE WS-MENOR-VALOR
024700               TO WS-LINHA-ATUAL-POS (WS-IDX-COLUNA + 1).
024800*
024900 P320-FIM.
025000*-----------------------------------------------------------------
025100 P330-SELECIONA-MENOR.
025200*    MENOR DOS TRES CAMINHOS DA MATRIZ: DIAGONAL (SUBSTITUICAO),
025300*    DE CIMA (EXCLUSAO) E DA ESQUERDA (INCLUSAO).
025400     MOVE WS-VALOR-DIAGONAL           TO WS-MENOR-VALOR.
025500     IF WS-VALOR-ACIMA IS LESS THAN WS-MENOR-VALOR
025600         MOVE WS-VALOR-ACIMA          TO WS-MENOR-VALOR
025700     END-IF.
025800     IF WS-VALOR-ESQUERDA IS LESS THAN WS-MENOR-VALOR
025900         MOVE WS-VALOR-ESQUERDA       TO WS-MENOR-VALOR
026000     END-IF.
026100*
026200 P330-FIM.
026300*-----------------------------------------------------------------
026400 P400-CALCULA-PARECENCA.
026500*    FORMULA: (TAM1 + TAM2 - DISTANCIA) / (TAM1 + TAM2). DOIS
026600*    NOMES EM BRANCO (OU AMBOS AUSENTES) SAO CONSIDERADOS SEM
026700*    NENHUMA PARECENCA (CHAMADO SCM-4503).
026800     COMPUTE WS-SOMA-TAMANHOS = WS-TAMANHO-1 + WS-TAMANHO-2.
026900     IF WS-SOMA-TAMANHOS EQUAL ZERO
027000         MOVE ZERO                   TO LKS-SIMILARIDADE
027100     ELSE
027200         COMPUTE LKS-SIMILARIDADE ROUNDED =
027300             (WS-SOMA-TAMANHOS - WS-DISTANCIA-FINAL)
027400                                      / WS-SOMA-TAMANHOS
027500     END-IF.
027600*
027700 P400-FIM.
027800*-----------------------------------------------------------------
027900 P900-FIM.
028000     GOBACK.
028100 END PROGRAM SCMP0920.
