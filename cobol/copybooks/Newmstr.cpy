000100*****************************************************************
000200*                                                               *
000300* COPYBOOK.....: NEWMSTR                                       *
000400* SISTEMA......: SCM - CRUZAMENTO DE PRODUTOS (SASHIKAE)        *
000500* DESCRICAO....: LAYOUT DO REGISTRO DO CADASTRO MESTRE NOVO     *
000600*                DE PRODUTOS (JAN, FABRICANTE, MARCA, TIPO,     *
000700*                NOME KANA E PESO LIQUIDO) RECEBIDO DO SISTEMA  *
000800*                DE PLANOGRAMA PARA O PROCESSAMENTO SEMANAL DE  *
000900*                SUBSTITUICAO DE PRODUTOS DESCONTINUADOS.       *
001000*                MESMA FORMA DO OLDMSTR, MANTIDO EM MEMBRO      *
001100*                SEPARADO POIS O COMPILADOR DA CASA NAO USA     *
001200*                COPY...REPLACING.                              *
001300* USADO POR....: SCMP0610, SCMP0620, SCMP0630                   *
001400* PREFIXO......: NM-                                            *
001500*                                                               *
001600*---------------------------------------------------------------
001700* HISTORICO DE ALTERACOES DO LAYOUT                             *
001800*---------------------------------------------------------------
001900*  22/07/2024 ARR TICKET SCM-4471 - CRIACAO DO COPYBOOK PARA O
002000*             PROJETO DE CRUZAMENTO DE PRODUTOS (MASTER NOVO).
002100*  05/08/2024 ARR TICKET SCM-4488 - INCLUSOS INDICADORES DE
002200*             CAMPO AUSENTE (88-LEVEL) PARA A ROTINA DE
002300*             SANEAMENTO (LIMPEZA) DO ARQUIVO MESTRE.
002400*  19/08/2024 MFS TICKET SCM-4502 - AJUSTE DE FILLER DE RESERVA
002500*             PARA COMPORTAR EXPANSAO FUTURA DO REGISTRO.
002600*-----------------------------------------------------------------
002700*
002800  01  NM-PRODUCT-MASTER-RECORD.
002900*        --- CODIGO DE BARRAS (JAN) DO PRODUTO NOVO ---
003000      05  NM-JAN-CODE                 PIC X(13).
003100          88  NM-JAN-EM-BRANCO             VALUE SPACES.
003200*        --- VISAO EM DIGITOS ISOLADOS DO JAN, MANTIDA PARA AS
003300*            ROTINAS DE VALIDACAO/NORMALIZACAO DE CODIGO ---
003400      05  NM-JAN-CODE-DIGITOS REDEFINES NM-JAN-CODE.
003500          10  NM-JAN-DIGITO            PIC X(01)  OCCURS 13 TIMES.
003600*        --- DADOS DO FABRICANTE (MAKER) ---
003700      05  NM-MAKER-CODE                PIC X(07).
003800          88  NM-MAKER-CODE-AUSENTE        VALUE SPACES.
003900      05  NM-MAKER-NAME                PIC X(30).
004000          88  NM-MAKER-NAME-AUSENTE        VALUE SPACES "NULL".
004100*        --- DADOS DA MARCA (BRAND) ---
004200      05  NM-BRAND-CODE                PIC X(06).
004300          88  NM-BRAND-CODE-AUSENTE        VALUE SPACES.
004400      05  NM-BRAND-NAME                PIC X(30).
004500          88  NM-BRAND-NAME-AUSENTE        VALUE SPACES "NULL".
004600*        --- CLASSIFICACAO PADRAO (TIPO) DO PRODUTO ---
004700      05  NM-TYPE-CODE                 PIC X(06).
004800          88  NM-TYPE-CODE-AUSENTE         VALUE SPACES.
004900      05  NM-TYPE-NAME                 PIC X(30).
005000          88  NM-TYPE-NAME-AUSENTE         VALUE SPACES "NULL".
005100*        --- NOME DO PRODUTO EM KANA, USADO NO CALCULO DE
005200*            SIMILARIDADE (VER SCMP0920) ---
005300      05  NM-PRODUCT-KANA               PIC X(40).
005400          88  NM-PRODUCT-KANA-AUSENTE       VALUE SPACES "NULL".
005500*        --- PESO LIQUIDO (MEZUKE) DO PRODUTO, ZERO QUANDO
005600*            DESCONHECIDO ---
005700      05  NM-NET-WEIGHT                 PIC 9(05)V9(02).
005800          88  NM-PESO-DESCONHECIDO          VALUE ZERO.
005900*        --- VISAO ALFANUMERICA DO PESO, USADA PARA DETECTAR O
006000*            LITERAL "NULL" TRAZIDO PELO ARQUIVO DE ORIGEM ANTES
006100*            DA CONVERSAO NUMERICA ---
006200      05  NM-NET-WEIGHT-ALFA REDEFINES NM-NET-WEIGHT PIC X(07).
006300*        --- DATA DE LANCAMENTO DO PRODUTO (AAAAMMDD), PODE VIR
006400*            EM BRANCO ---
006500      05  NM-RELEASE-DATE               PIC X(08).
006600          88  NM-RELEASE-DATE-AUSENTE        VALUE SPACES.
006700*        --- QUEBRA DA DATA DE LANCAMENTO PARA CONFERENCIA /
006800*            IMPRESSAO NOS RELATORIOS DE CRUZAMENTO ---
006900      05  NM-RELEASE-DATE-R REDEFINES NM-RELEASE-DATE.
007000          10  NM-REL-ANO                PIC 9(04).
007100          10  NM-REL-MES                PIC 9(02).
007200          10  NM-REL-DIA                PIC 9(02).
007300*        --- RESERVA PARA EXPANSAO FUTURA DO LAYOUT (PEDIDO
007400*            SCM-4502) - NAO REFERENCIADA POR NENHUM PROGRAMA ---
007500      05  FILLER                        PIC X(23) VALUE SPACES.
007600*
