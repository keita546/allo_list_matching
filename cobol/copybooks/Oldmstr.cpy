000100*****************************************************************
000200*                                                               *
000300* COPYBOOK.....: OLDMSTR                                       *
000400* SISTEMA......: SCM - CRUZAMENTO DE PRODUTOS (SASHIKAE)        *
000500* DESCRICAO....: LAYOUT DO REGISTRO DO CADASTRO MESTRE ANTIGO   *
000600*                DE PRODUTOS (JAN, FABRICANTE, MARCA, TIPO,     *
000700*                NOME KANA E PESO LIQUIDO) RECEBIDO DO SISTEMA  *
000800*                DE PLANOGRAMA PARA O PROCESSAMENTO SEMANAL DE  *
000900*                SUBSTITUICAO DE PRODUTOS DESCONTINUADOS.       *
001000* USADO POR....: SCMP0610, SCMP0620, SCMP0630                   *
001100* PREFIXO......: OM-                                            *
001200*                                                               *
001300*---------------------------------------------------------------
001400* HISTORICO DE ALTERACOES DO LAYOUT                             *
001500*---------------------------------------------------------------
001600*  22/07/2024 ARR TICKET SCM-4471 - CRIACAO DO COPYBOOK PARA O
001700*             PROJETO DE CRUZAMENTO DE PRODUTOS (MASTER ANTIGO).
001800*  05/08/2024 ARR TICKET SCM-4488 - INCLUSOS INDICADORES DE
001900*             CAMPO AUSENTE (88-LEVEL) PARA A ROTINA DE
002000*             SANEAMENTO (LIMPEZA) DO ARQUIVO MESTRE.
002100*  19/08/2024 MFS TICKET SCM-4502 - AJUSTE DE FILLER DE RESERVA
002200*             PARA COMPORTAR EXPANSAO FUTURA DO REGISTRO.
002300*-----------------------------------------------------------------
002400*
002500  01  OM-PRODUCT-MASTER-RECORD.
002600*        --- CODIGO DE BARRAS (JAN) DO PRODUTO ANTIGO ---
002700      05  OM-JAN-CODE                 PIC X(13).
002800          88  OM-JAN-EM-BRANCO             VALUE SPACES.
002900*        --- VISAO EM DIGITOS ISOLADOS DO JAN, MANTIDA PARA AS
003000*            ROTINAS DE VALIDACAO/NORMALIZACAO DE CODIGO ---
003100      05  OM-JAN-CODE-DIGITOS REDEFINES OM-JAN-CODE.
003200          10  OM-JAN-DIGITO            PIC X(01)  OCCURS 13 TIMES.
003300*        --- DADOS DO FABRICANTE (MAKER) ---
003400      05  OM-MAKER-CODE                PIC X(07).
003500          88  OM-MAKER-CODE-AUSENTE        VALUE SPACES.
003600      05  OM-MAKER-NAME                PIC X(30).
003700          88  OM-MAKER-NAME-AUSENTE        VALUE SPACES "NULL".
003800*        --- DADOS DA MARCA (BRAND) ---
003900      05  OM-BRAND-CODE                PIC X(06).
004000          88  OM-BRAND-CODE-AUSENTE        VALUE SPACES.
004100      05  OM-BRAND-NAME                PIC X(30).
004200          88  OM-BRAND-NAME-AUSENTE        VALUE SPACES "NULL".
004300*        --- CLASSIFICACAO PADRAO (TIPO) DO PRODUTO ---
004400      05  OM-TYPE-CODE                 PIC X(06).
004500          88  OM-TYPE-CODE-AUSENTE         VALUE SPACES.
004600      05  OM-TYPE-NAME                 PIC X(30).
004700          88  OM-TYPE-NAME-AUSENTE         VALUE SPACES "NULL".
004800*        --- NOME DO PRODUTO EM KANA, USADO NO CALCULO DE
004900*            SIMILARIDADE (VER SCMP0920) ---
005000      05  OM-PRODUCT-KANA               PIC X(40).
005100          88  OM-PRODUCT-KANA-AUSENTE       VALUE SPACES "NULL".
005200*        --- PESO LIQUIDO (MEZUKE) DO PRODUTO, ZERO QUANDO
005300*            DESCONHECIDO ---
005400      05  OM-NET-WEIGHT                 PIC 9(05)V9(02).
005500          88  OM-PESO-DESCONHECIDO          VALUE ZERO.
005600*        --- VISAO ALFANUMERICA DO PESO, USADA PARA DETECTAR O
005700*            LITERAL "NULL" TRAZIDO PELO ARQUIVO DE ORIGEM ANTES
005800*            DA CONVERSAO NUMERICA ---
005900      05  OM-NET-WEIGHT-ALFA REDEFINES OM-NET-WEIGHT PIC X(07).
006000*        --- DATA DE LANCAMENTO DO PRODUTO (AAAAMMDD), PODE VIR
006100*            EM BRANCO ---
006200      05  OM-RELEASE-DATE               PIC X(08).
006300          88  OM-RELEASE-DATE-AUSENTE        VALUE SPACES.
006400*        --- QUEBRA DA DATA DE LANCAMENTO PARA CONFERENCIA /
006500*            IMPRESSAO NOS RELATORIOS DE CRUZAMENTO ---
006600      05  OM-RELEASE-DATE-R REDEFINES OM-RELEASE-DATE.
006700          10  OM-REL-ANO                PIC 9(04).
006800          10  OM-REL-MES                PIC 9(02).
006900          10  OM-REL-DIA                PIC 9(02).
007000*        --- RESERVA PARA EXPANSAO FUTURA DO LAYOUT (PEDIDO
007100*            SCM-4502) - NAO REFERENCIADA POR NENHUM PROGRAMA ---
007200      05  FILLER                        PIC X(23) VALUE SPACES.
007300*
