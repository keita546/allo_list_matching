000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 22/06/1990
000400* Purpose: RELATORIO DE LISTA DE CANDIDATOS DE SUBSTITUICAO
000500*          (MASTER NOVO CONTRA MASTER ANTIGO, TODOS OS CANDIDATOS
000600*          DO PADRAO VENCEDOR, ORDENADOS POR PARECENCA)
000700* Alteracoes: 12/01/1999 - J.A.FERREIRA - CHAMADO SCM-0231
000800*             AJUSTE DE VIRADA DE SECULO NAS DATAS DE EMISSAO DA
000900*             LISTA DE COMPRAS (ANO COM 4 DIGITOS).
001000*             26/07/2024 - A.RAFFUL - CHAMADO SCM-4481
001100*             PROGRAMA REESCRITO: ERA A ROTINA DE LISTA DE
001200*             COMPRAS (ORDENADA POR SORT) E PASSOU A GERAR, PARA
001300*             CADA PRODUTO NOVO COM CANDIDATO NO CRUZAMENTO
001400*             SEMANAL (SCMP0610), A LISTA COMPLETA DE CANDIDATOS
001500*             DO PADRAO DE CHAVE VENCEDOR - PARA O COMPRADOR
001600*             ESCOLHER MANUALMENTE QUANDO A PARECENCA FOR BAIXA.
001700*             06/08/2024 - M.F.SOUZA - CHAMADO SCM-4495
001800*             CORRIGIDA A ORDEM DE PRIORIDADE DOS PADROES
001900*             (MARCA+PESO, MARCA, FABR+TIPO+PESO, FABR+TIPO).
002000******************************************************************
002100*-----------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.    SCMP0620.
002500 AUTHOR.        ANDRE RAFFUL.
002600 INSTALLATION.  REDE MERCADAO S/A.
002700 DATE-WRITTEN.  22/06/1990.
002800 DATE-COMPILED. 06/08/2024.
002900 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
003000                COMPRAS.
003100*-----------------------------------------------------------------
003200*  HISTORICO DE ALTERACOES DESTE PROGRAMA
003300*-----------------------------------------------------------------
003400*  22/06/1990 A.RAFFUL     - VERSAO ORIGINAL (LISTA DE COMPRAS
003500*             ORDENADA POR TIPO/PRODUTO/DATA VIA SORT).
003600*  12/01/1999 J.A.FERREIRA - CHAMADO SCM-0231 - AJUSTE DE VIRADA
003700*             DE SECULO NAS DATAS DE EMISSAO DA LISTA (ANO COM 4
003800*             DIGITOS).
003900*  26/07/2024 A.RAFFUL     - CHAMADO SCM-4481 - PROGRAMA
004000*             INTEIRAMENTE REESCRITO (VIDE CABECALHO).
004100*  06/08/2024 M.F.SOUZA    - CHAMADO SCM-4495 - CORRECAO DA
004200*             ORDEM DE PRIORIDADE DOS PADROES (VIDE CABECALHO).
004300*-----------------------------------------------------------------
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*-----------------------------------------------------------------
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT OLD-MASTER ASSIGN TO OLDMSTR
005400          ORGANIZATION   IS LINE SEQUENTIAL
005500          ACCESS         IS SEQUENTIAL
005600          FILE STATUS    IS WS-FS-ANTIGO.
005700*
005800     SELECT NEW-MASTER ASSIGN TO NEWMSTR
005900          ORGANIZATION   IS LINE SEQUENTIAL
006000          ACCESS         IS SEQUENTIAL
006100          FILE STATUS    IS WS-FS-NOVO.
006200*
006300     SELECT SCMO0620 ASSIGN TO SCMO0620
006400          ORGANIZATION   IS LINE SEQUENTIAL
006500          ACCESS         IS SEQUENTIAL
006600          FILE STATUS    IS WS-FS-RELATORIO.
006700*
006800     SELECT SORT-CANDIDATO ASSIGN TO SORTCAND
006900          ORGANIZATION   IS LINE SEQUENTIAL
007000          ACCESS         IS SEQUENTIAL.
007100*-----------------------------------------------------------------
007200 DATA DIVISION.
007300*-----------------------------------------------------------------
007400 FILE SECTION.
007500*
007600 FD  OLD-MASTER.
007700     COPY OLDMSTR.
007800*
007900 FD  NEW-MASTER.
008000     COPY NEWMSTR.
008100*
008200 FD  SCMO0620.
008300 01  FD-REG-CANDIDATO                    PIC X(400).
008400*
008500 SD  SORT-CANDIDATO.
008600 01  SD-REGISTRO-CAND.
008700     05  SD-CAND-NEW-JAN              PIC X(13).
008800     05  SD-CAND-SIMILARIDADE-INV     PIC 9(01)V9(03).
008900     05  SD-CAND-OLD-JAN              PIC X(13).
009000     05  SD-CAND-OLD-KANA             PIC X(40).
009100     05  SD-CAND-OLD-BRAND-NAME       PIC X(30).
009200     05  SD-CAND-OLD-WEIGHT           PIC 9(05)V9(02).
009300     05  SD-CAND-SIMILARIDADE         PIC 9(01)V9(03).
009400     05  SD-CAND-NEW-KANA             PIC X(40).
009500     05  SD-CAND-PATTERN-NAME         PIC X(30).
009600*-----------------------------------------------------------------
009700 WORKING-STORAGE SECTION.
009800*-----------------------------------------------------------------
009900*    TABELA DO MASTER ANTIGO EM MEMORIA (MESMA FORMA DO SCMP0610).
010000 01  WS-TAB-ANTIGO.
010100     05  WS-TAB-ANT-OCR OCCURS 2000 TIMES.
010200         10  WS-ANT-JAN              PIC X(13).
010300         10  WS-ANT-MAKER-CODE       PIC X(07).
010400         10  WS-ANT-MAKER-NAME       PIC X(30).
010500         10  WS-ANT-BRAND-CODE       PIC X(06).
010600         10  WS-ANT-BRAND-NAME       PIC X(30).
010700         10  WS-ANT-TYPE-CODE        PIC X(06).
010800         10  WS-ANT-TYPE-NAME        PIC X(30).
010900         10  WS-ANT-KANA             PIC X(40).
011000         10  WS-ANT-WEIGHT           PIC 9(05)V9(02).
011100         10  WS-ANT-PESO-COND        PIC X(01).
011200             88  WS-ANT-PESO-OK          VALUE "S".
011300         10  WS-ANT-RELEASE-DATE     PIC X(08).
011400     05  WS-TAB-ANTIGO-R REDEFINES WS-TAB-ANTIGO
011500                               PIC X(292000).
011600     05  WS-QTD-ANTIGO                PIC 9(04) COMP.
011700*-----------------------------------------------------------------
011800 01  WS-TAB-FILTRO.
011900     05  WS-FILTRO-IDX OCCURS 2000 TIMES  PIC 9(04) COMP.
012000     05  WS-QTD-FILTRO                PIC 9(04) COMP.
012100*
012200 01  WS-TAB-FILTRO-2.
012300     05  WS-FILTRO2-IDX OCCURS 2000 TIMES PIC 9(04) COMP.
012400     05  WS-QTD-FILTRO-2              PIC 9(04) COMP.
012500*-----------------------------------------------------------------
012600 01  WS-TAB-JAN-VISTO.
012700     05  WS-JAN-VISTO OCCURS 2000 TIMES  PIC X(13).
012800     05  WS-QTD-JAN-VISTO             PIC 9(04) COMP.
012900*-----------------------------------------------------------------
013000 01  WS-INDICES.
013100     05  WS-IDX-CARGA                 PIC 9(04) COMP.
013200     05  WS-IDX-VARRE                 PIC 9(04) COMP.
013300     05  WS-IDX-VISTO                 PIC 9(04) COMP.
013400     05  WS-FLAG-JA-VISTO             PIC X(01).
013500     05  FILLER                       PIC X(03) VALUE SPACES.
013600*-----------------------------------------------------------------
013700 01  WS-AREA-PADRAO.
013800     05  WS-PATTERN-NAME              PIC X(30).
013900     05  WS-PESO-CONHECIDO            PIC X(01).
014000         88  WS-TEM-PESO-CONHECIDO        VALUE "S".
014100     05  WS-PESO-INFERIOR             PIC 9(05)V9(02).
014200     05  WS-PESO-SUPERIOR             PIC 9(05)V9(02).
014300     05  WS-SIMILARIDADE-ATUAL        PIC 9(01)V9(03).
014400*
014500 01  LKS-AREA-SIM.
014600     05  LKS-SIM-NOME-1               PIC X(40).
014700     05  LKS-SIM-NOME-2               PIC X(40).
014800     05  LKS-SIM-RESULTADO            PIC 9(01)V9(03).
014900     05  LKS-SIM-RETORNO              PIC 9(01).
015000     05  FILLER                       PIC X(06) VALUE SPACES.
015100*-----------------------------------------------------------------
015200 01  WS-CONTROLA-QUEBRA.
015300     05  WS-NEW-JAN-ANT               PIC X(13).
015400*-----------------------------------------------------------------
015500*    CABECALHOS E LINHAS DE DETALHE DO RELATORIO DE CANDIDATOS.
015600 01  WS-REPORT-CAND.
015700     03  WS-LST-CAB-LINHA.
015800         05  FILLER  PIC X(100) VALUE ALL "=".
015900*
016000     03  WS-LST-CAB-1.
016100         05  FILLER  PIC X(02) VALUE SPACES.
016200         05  FILLER  PIC X(60) VALUE
016300              "SCMO0620 - LISTA DE CANDIDATOS DE SUBSTITUICAO".
016400*
016500     03  WS-LST-GRUPO.
016600         05  FILLER  PIC X(02) VALUE SPACES.
016700         05  FILLER  PIC X(14) VALUE "PRODUTO NOVO: ".
016800         05  WS-GRP-NEW-JAN           PIC X(13).
016900         05  FILLER  PIC X(02) VALUE SPACES.
017000         05  WS-GRP-NEW-KANA          PIC X(40).
017100         05  FILLER  PIC X(02) VALUE SPACES.
017200         05  FILLER  PIC X(09) VALUE "PADRAO : ".
017300         05  WS-GRP-PATTERN-NAME      PIC X(30).
017400*
017500     03  WS-LST-DET-1.
017600*    A LINHA DE DETALHE E AUTOSSUFICIENTE (TRAZ TAMBEM O PRODUTO
017700*    NOVO E O PADRAO), PARA O COMPRADOR CONSEGUIR LER O RELATORIO
017800*    LINHA A LINHA SEM DEPENDER DA LINHA DE QUEBRA. CHAMADO SCM-4499.
017900         05  FILLER                   PIC X(04) VALUE SPACES.
018000         05  WS-DET-OLD-JAN            PIC X(13).
018100         05  FILLER                   PIC X(01) VALUE SPACES.
018200         05  WS-DET-OLD-KANA           PIC X(40).
018300         05  FILLER                   PIC X(01) VALUE SPACES.
018400         05  WS-DET-OLD-BRAND-NAME     PIC X(30).
018500         05  FILLER                   PIC X(01) VALUE SPACES.
018600         05  WS-DET-OLD-WEIGHT         PIC ZZZZ9.99.
018700         05  FILLER                   PIC X(01) VALUE SPACES.
018800         05  WS-DET-SIMILARIDADE       PIC 9.999.
018900         05  FILLER                   PIC X(01) VALUE SPACES.
019000         05  WS-DET-NEW-JAN            PIC X(13).
019100         05  FILLER                   PIC X(01) VALUE SPACES.
019200         05  WS-DET-NEW-KANA           PIC X(40).
019300         05  FILLER                   PIC X(01) VALUE SPACES.
019400         05  WS-DET-PATTERN-NAME       PIC X(30).
019500         05  FILLER                   PIC X(20) VALUE SPACES.
019600*-----------------------------------------------------------------
019700 01  WS-CONTADORES.
019800     05  WS-CNT-NOVO-LIDOS            PIC 9(05) COMP.
019900     05  WS-CNT-NOVO-COM-PADRAO       PIC 9(05) COMP.
020000     05  WS-CNT-NOVO-SEM-PADRAO       PIC 9(05) COMP.
020100     05  WS-CNT-CANDIDATOS-GRAVADOS   PIC 9(05) COMP.
020200     05  FILLER                       PIC X(10) VALUE SPACES.
020300*-----------------------------------------------------------------
020400 77  WS-FS-ANTIGO                     PIC X(02).
020500     88  WS-FS-ANTIGO-OK                 VALUE "00".
020600     88  WS-FS-ANTIGO-FIM                 VALUE "10".
020700 77  WS-FS-NOVO                       PIC X(02).
020800     88  WS-FS-NOVO-OK                    VALUE "00".
020900     88  WS-FS-NOVO-FIM                   VALUE "10".
021000 77  WS-FS-RELATORIO                  PIC X(02).
021100     88  WS-FS-RELATORIO-OK               VALUE "00".
021200*
021300 77  WS-FLAG-FIM-NOVO                 PIC X(01).
021400     88  FLAG-FIM-NOVO                    VALUE "S".
021500 77  WS-FLAG-FIM-SORT                 PIC X(01).
021600     88  FLAG-FIM-SORT                    VALUE "S".
021700 77  WS-RESPOSTA-TELA                 PIC X(01).
021800     88  FLAG-SAIR                        VALUE "Q".
021900     88  FLAG-GRAVAR                      VALUE "S".
022000 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
022100*-----------------------------------------------------------------
022200 LINKAGE SECTION.
022300*-----------------------------------------------------------------
022400 01  LK-COM-AREA.
022500     03  LK-MENSAGEM                  PIC X(20).
022600*-----------------------------------------------------------------
022700 SCREEN SECTION.
022800*
022900 01  SS-CLEAR-SCREEN.
023000     05  BLANK SCREEN.
023100*
023200 01  SS-INPUT-SCREEN.
023300     05  LINE 02 COL 05 VALUE "LISTA DE CANDIDATOS DE SUBSTITUICAO".
023400     05  LINE 03 COL 05 VALUE
023500                 "SCMP0620 - Lista de Candidatos (Novo x Antigo)".
023600     05  LINE 04 COL 05 VALUE
023700     "------------------------------------------------------------
023800-    "--------------".
023900     05  LINE 06 COL 05 VALUE
024000                 "CONFIRME A GERACAO DA LISTA DE CANDIDATOS".
024100     05  LINE 11 COL 05 VALUE
024200     "------------------------------------------------------------
024300-    "--------------".
024400     05  LINE 12 COL 05 VALUE
024500                     "<S> para confirmar ou <Q> para Sair. ".
024600     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
024700                     USING WS-RESPOSTA-TELA.
024800     05  LINE 13 COL 05 VALUE
024900     "------------------------------------------------------------
025000-    "--------------".
025100*-----------------------------------------------------------------
025200 PROCEDURE DIVISION USING LK-COM-AREA.
025300*-----------------------------------------------------------------
025400 MAIN-PROCEDURE.
025500
025600     MOVE SPACES                     TO WS-RESPOSTA-TELA.
025700
025800     DISPLAY SS-CLEAR-SCREEN.
025900     DISPLAY SS-INPUT-SCREEN.
026000     ACCEPT  SS-INPUT-SCREEN.
026100
026200     IF FLAG-GRAVAR
026300         PERFORM P100-INICIALIZA         THRU P100-FIM
026400
026500         PERFORM P300-PROCESSA           THRU P300-FIM
026600
026700         PERFORM P800-TOTAIS             THRU P800-FIM
026800     END-IF.
026900
027000     PERFORM P900-FIM.
027100*
027200 P100-INICIALIZA.
027300*    ABRE OS ARQUIVOS, ZERA CONTADORES E CARREGA O MASTER
027400*    ANTIGO EM MEMORIA.
027500     MOVE ZERO                       TO WS-CONTADORES.
027600     MOVE ZERO                       TO WS-QTD-ANTIGO.
027700
027800     OPEN INPUT  OLD-MASTER.
027900     OPEN INPUT  NEW-MASTER.
028000     OPEN OUTPUT SCMO0620.
028100
028200     WRITE FD-REG-CANDIDATO FROM WS-LST-CAB-LINHA
028300             AFTER ADVANCING TOP-OF-FORM.
028400     WRITE FD-REG-CANDIDATO FROM WS-LST-CAB-1.
028500     WRITE FD-REG-CANDIDATO FROM WS-LST-CAB-LINHA.
028600
028700     PERFORM P150-CARREGA-ANTIGO     THRU P150-FIM
028800             UNTIL WS-FS-ANTIGO-FIM.
028900
029000     CLOSE OLD-MASTER.
029100*
029200 P100-FIM.
029300*-----------------------------------------------------------------
029400 P150-CARREGA-ANTIGO.
029500*    MESMA REGRA DE SANEAMENTO E CONVERSAO DE PESO DO SCMP0610.
029600     READ OLD-MASTER
029700         AT END
029800             SET WS-FS-ANTIGO-FIM        TO TRUE
029900         NOT AT END
030000             IF OM-MAKER-NAME-AUSENTE
030100                AND OM-BRAND-CODE-AUSENTE
030200                AND OM-TYPE-CODE-AUSENTE
030300                 CONTINUE
030400             ELSE
030500                 ADD 1                   TO WS-QTD-ANTIGO
030600                 MOVE OM-JAN-CODE
030700                       TO WS-ANT-JAN (WS-QTD-ANTIGO)
030800                 MOVE OM-MAKER-CODE
030900                       TO WS-ANT-MAKER-CODE (WS-QTD-ANTIGO)
031000                 MOVE OM-MAKER-NAME
031100                       TO WS-ANT-MAKER-NAME (WS-QTD-ANTIGO)
031200                 MOVE OM-BRAND-CODE
031300                       TO WS-ANT-BRAND-CODE (WS-QTD-ANTIGO)
031400                 MOVE OM-BRAND-NAME
031500                       TO WS-ANT-BRAND-NAME (WS-QTD-ANTIGO)
031600                 MOVE OM-TYPE-CODE
031700                       TO WS-ANT-TYPE-CODE (WS-QTD-ANTIGO)
031800                 MOVE OM-TYPE-NAME
031900                       TO WS-ANT-TYPE-NAME (WS-QTD-ANTIGO)
032000                 MOVE OM-PRODUCT-KANA
032100                       TO WS-ANT-KANA (WS-QTD-ANTIGO)
032200                 MOVE OM-RELEASE-DATE
032300                       TO WS-ANT-RELEASE-DATE (WS-QTD-ANTIGO)
032400                 IF OM-NET-WEIGHT-ALFA EQUAL "NULL"
032500                    OR OM-PESO-DESCONHECIDO
032600                     MOVE ZERO
032700                           TO WS-ANT-WEIGHT (WS-QTD-ANTIGO)
032800                     MOVE "N"
032900                           TO WS-ANT-PESO-COND (WS-QTD-ANTIGO)
033000                 ELSE
033100                     MOVE OM-NET-WEIGHT
033200                           TO WS-ANT-WEIGHT (WS-QTD-ANTIGO)
033300                     MOVE "S"
033400                           TO WS-ANT-PESO-COND (WS-QTD-ANTIGO)
033500                 END-IF
033600             END-IF
033700     END-READ.
033800*
033900 P150-FIM.
034000*-----------------------------------------------------------------
034100 P300-PROCESSA.
034200*    O SORT CONDUZ A LEITURA DO MASTER NOVO (INPUT PROCEDURE) E
034300*    A IMPRESSAO DOS CANDIDATOS JA ORDENADOS (OUTPUT PROCEDURE).
034400     SORT SORT-CANDIDATO
034500             ON ASCENDING  KEY SD-CAND-NEW-JAN
034600             ON ASCENDING  KEY SD-CAND-SIMILARIDADE-INV
034700         INPUT  PROCEDURE IS P400-PROCESSA-ENTRADA
034800                         THRU P400-FIM
034900         OUTPUT PROCEDURE IS P500-PROCESSA-SAIDA
035000                         THRU P500-FIM.
035100*
035200 P300-FIM.
035300*-----------------------------------------------------------------
035400 P400-PROCESSA-ENTRADA.
035500*    LE O MASTER NOVO POR INTEIRO, SELECIONA O PADRAO VENCEDOR
035600*    DE CADA REGISTRO E LIBERA (RELEASE) UM REGISTRO DE SORT
035700*    PARA CADA CANDIDATO SOBREVIVENTE.
035800     MOVE "N"                        TO WS-FLAG-FIM-NOVO.
035900     PERFORM P405-LE-UM-NOVO         THRU P405-FIM
036000             UNTIL FLAG-FIM-NOVO.
036100*
036200 P400-FIM.
036300*-----------------------------------------------------------------
036400 P405-LE-UM-NOVO.
036500     READ NEW-MASTER
036600         AT END
036700             SET FLAG-FIM-NOVO           TO TRUE
036800         NOT AT END
036900             ADD 1                       TO WS-CNT-NOVO-LIDOS
037000             PERFORM P410-SELECIONA-PADRAO THRU P410-FIM
037100             IF WS-QTD-FILTRO NOT EQUAL ZERO
037200                 ADD 1                   TO WS-CNT-NOVO-COM-PADRAO
037300                 PERFORM P420-MONTA-CANDIDATOS THRU P420-FIM
037400             ELSE
037500                 ADD 1                   TO WS-CNT-NOVO-SEM-PADRAO
037600             END-IF
037700     END-READ.
037800*
037900 P405-FIM.
038000*-----------------------------------------------------------------
038100 P410-SELECIONA-PADRAO.
038200*    TESTA OS QUATRO PADROES NA ORDEM A-B-C-D E FICA COM O
038300*    PRIMEIRO QUE PRODUZIR UM CONJUNTO NAO VAZIO.
038400     MOVE ZERO                        TO WS-QTD-FILTRO.
038500     MOVE SPACES                      TO WS-PATTERN-NAME.
038600     MOVE "N"                         TO WS-PESO-CONHECIDO.
038700     IF NOT (NM-NET-WEIGHT-ALFA EQUAL "NULL" OR
038800             NM-PESO-DESCONHECIDO)
038900         MOVE "S"                     TO WS-PESO-CONHECIDO
039000         COMPUTE WS-PESO-INFERIOR ROUNDED = NM-NET-WEIGHT * 0.80
039100         COMPUTE WS-PESO-SUPERIOR ROUNDED = NM-NET-WEIGHT * 1.20
039200     END-IF.
039300*
039400*    PADRAO A - MARCA + PESO.
039500     IF NOT NM-BRAND-CODE-AUSENTE AND WS-TEM-PESO-CONHECIDO
039600         PERFORM P411-FILTRA-MARCA   THRU P411-FIM
039700         PERFORM P430-FILTRO-PESO    THRU P430-FIM
039800         IF WS-QTD-FILTRO-2 NOT EQUAL ZERO
039900             MOVE WS-QTD-FILTRO-2     TO WS-QTD-FILTRO
040000             PERFORM P435-COPIA-FILTRO THRU P435-FIM
040100             MOVE "BRAND+WEIGHT"      TO WS-PATTERN-NAME
040200         ELSE
040300             MOVE ZERO                TO WS-QTD-FILTRO
040400         END-IF
040500     END-IF.
040600*
040700*    PADRAO B - SO MARCA.
040800     IF WS-QTD-FILTRO EQUAL ZERO AND NOT NM-BRAND-CODE-AUSENTE
040900         PERFORM P411-FILTRA-MARCA   THRU P411-FIM
041000         IF WS-QTD-FILTRO NOT EQUAL ZERO
041100             MOVE "BRAND-ONLY"        TO WS-PATTERN-NAME
041200         END-IF
041300     END-IF.
041400*
041500*    PADRAO C - FABRICANTE+TIPO + PESO.
041600     IF WS-QTD-FILTRO EQUAL ZERO
041700        AND NOT NM-MAKER-NAME-AUSENTE
041800        AND NOT NM-TYPE-CODE-AUSENTE
041900        AND WS-TEM-PESO-CONHECIDO
042000         PERFORM P421-FILTRA-FABR-TIPO THRU P421-FIM
042100         PERFORM P430-FILTRO-PESO      THRU P430-FIM
042200         IF WS-QTD-FILTRO-2 NOT EQUAL ZERO
042300             MOVE WS-QTD-FILTRO-2     TO WS-QTD-FILTRO
042400             PERFORM P435-COPIA-FILTRO THRU P435-FIM
042500             MOVE "MAKER+TYPE+WEIGHT" TO WS-PATTERN-NAME
042600         ELSE
042700             MOVE ZERO                TO WS-QTD-FILTRO
042800         END-IF
042900     END-IF.
043000*
043100*    PADRAO D - SO FABRICANTE+TIPO.
043200     IF WS-QTD-FILTRO EQUAL ZERO
043300        AND NOT NM-MAKER-NAME-AUSENTE
043400        AND NOT NM-TYPE-CODE-AUSENTE
043500         PERFORM P421-FILTRA-FABR-TIPO THRU P421-FIM
043600         IF WS-QTD-FILTRO NOT EQUAL ZERO
043700             MOVE "MAKER+TYPE-ONLY"   TO WS-PATTERN-NAME
043800         END-IF
043900     END-IF.
044000*
044100 P410-FIM.
044200*-----------------------------------------------------------------
044300 P411-FILTRA-MARCA.
044400     MOVE ZERO                        TO WS-QTD-FILTRO.
044500     PERFORM P412-TESTA-MARCA        THRU P412-FIM
044600             VARYING WS-IDX-VARRE FROM 1 BY 1
044700             UNTIL WS-IDX-VARRE > WS-QTD-ANTIGO.
044800*
044900 P411-FIM.
045000*-----------------------------------------------------------------
045100 P412-TESTA-MARCA.
045200     IF WS-ANT-BRAND-CODE (WS-IDX-VARRE) EQUAL NM-BRAND-CODE
045300         ADD 1                        TO WS-QTD-FILTRO
045400         MOVE WS-IDX-VARRE
045500                    TO WS-FILTRO-IDX (WS-QTD-FILTRO)
045600     END-IF.
045700*
045800 P412-FIM.
045900*-----------------------------------------------------------------
046000 P421-FILTRA-FABR-TIPO.
046100     MOVE ZERO                        TO WS-QTD-FILTRO.
046200     PERFORM P422-TESTA-FABR-TIPO    THRU P422-FIM
046300             VARYING WS-IDX-VARRE FROM 1 BY 1
046400             UNTIL WS-IDX-VARRE > WS-QTD-ANTIGO.
046500*
046600 P421-FIM.
046700*-----------------------------------------------------------------
046800 P422-TESTA-FABR-TIPO.
046900     IF WS-ANT-MAKER-NAME (WS-IDX-VARRE) EQUAL NM-MAKER-NAME
047000        AND WS-ANT-TYPE-CODE (WS-IDX-VARRE) EQUAL NM-TYPE-CODE
047100         ADD 1                        TO WS-QTD-FILTRO
047200         MOVE WS-IDX-VARRE
047300                    TO WS-FILTRO-IDX (WS-QTD-FILTRO)
047400     END-IF.
047500*
047600 P422-FIM.
047700*-----------------------------------------------------------------
047800 P430-FILTRO-PESO.
047900*    FILTRA A LISTA CORRENTE (WS-FILTRO-IDX/WS-QTD-FILTRO) PELA
048000*    FAIXA DE PESO, DEVOLVENDO O RESULTADO EM WS-FILTRO2-IDX.
048100     MOVE ZERO                        TO WS-QTD-FILTRO-2.
048200     PERFORM P431-TESTA-PESO         THRU P431-FIM
048300             VARYING WS-IDX-VARRE FROM 1 BY 1
048400             UNTIL WS-IDX-VARRE > WS-QTD-FILTRO.
048500*
048600 P430-FIM.
048700*-----------------------------------------------------------------
048800 P431-TESTA-PESO.
048900     MOVE WS-FILTRO-IDX (WS-IDX-VARRE) TO WS-IDX-CARGA.
049000     IF WS-ANT-PESO-OK (WS-IDX-CARGA)
049100        AND WS-ANT-WEIGHT (WS-IDX-CARGA) >= WS-PESO-INFERIOR
049200        AND WS-ANT-WEIGHT (WS-IDX-CARGA) <= WS-PESO-SUPERIOR
049300         ADD 1                        TO WS-QTD-FILTRO-2
049400         MOVE WS-IDX-CARGA
049500               TO WS-FILTRO2-IDX (WS-QTD-FILTRO-2)
049600     END-IF.
049700*
049800 P431-FIM.
049900*-----------------------------------------------------------------
050000 P435-COPIA-FILTRO.
050100     PERFORM P436-COPIA-1-A-1        THRU P436-FIM
050200             VARYING WS-IDX-VARRE FROM 1 BY 1
050300             UNTIL WS-IDX-VARRE > WS-QTD-FILTRO.
050400*
050500 P435-FIM.
050600*-----------------------------------------------------------------
050700 P436-COPIA-1-A-1.
050800     MOVE WS-FILTRO2-IDX (WS-IDX-VARRE)
050900               TO WS-FILTRO-IDX (WS-IDX-VARRE).
051000*
051100 P436-FIM.
051200*-----------------------------------------------------------------
051300 P420-MONTA-CANDIDATOS.
051400*    DEDUPLICA POR JAN ANTIGO, CALCULA A PARECENCA DE CADA
051500*    CANDIDATO SOBREVIVENTE E LIBERA UM REGISTRO DE SORT PARA
051600*    CADA UM (A ORDENACAO DESCENDENTE FICA A CARGO DO SORT).
051700     MOVE ZERO                        TO WS-QTD-JAN-VISTO.
051800     PERFORM P425-AVALIA-CANDIDATO   THRU P425-FIM
051900             VARYING WS-IDX-VARRE FROM 1 BY 1
052000             UNTIL WS-IDX-VARRE > WS-QTD-FILTRO.
052100*
052200 P420-FIM.
052300*-----------------------------------------------------------------
052400 P425-AVALIA-CANDIDATO.
052500     MOVE WS-FILTRO-IDX (WS-IDX-VARRE) TO WS-IDX-CARGA.
052600     MOVE "N"                         TO WS-FLAG-JA-VISTO.
052700     PERFORM P426-TESTA-JAN-VISTO    THRU P426-FIM
052800             VARYING WS-IDX-VISTO FROM 1 BY 1
052900             UNTIL WS-IDX-VISTO > WS-QTD-JAN-VISTO
053000                OR WS-FLAG-JA-VISTO EQUAL "S".
053100
053200     IF WS-FLAG-JA-VISTO NOT EQUAL "S"
053300         ADD 1                        TO WS-QTD-JAN-VISTO
053400         MOVE WS-ANT-JAN (WS-IDX-CARGA)
053500                    TO WS-JAN-VISTO (WS-QTD-JAN-VISTO)
053600
053700         MOVE WS-ANT-KANA (WS-IDX-CARGA)  TO LKS-SIM-NOME-1
053800         MOVE NM-PRODUCT-KANA             TO LKS-SIM-NOME-2
053900         CALL "SCMP0920" USING LKS-AREA-SIM
054000         MOVE LKS-SIM-RESULTADO       TO WS-SIMILARIDADE-ATUAL
054100
054200         MOVE NM-JAN-CODE             TO SD-CAND-NEW-JAN
054300         COMPUTE SD-CAND-SIMILARIDADE-INV =
054400                 1 - WS-SIMILARIDADE-ATUAL
054500         MOVE WS-ANT-JAN (WS-IDX-CARGA)    TO SD-CAND-OLD-JAN
054600         MOVE WS-ANT-KANA (WS-IDX-CARGA)   TO SD-CAND-OLD-KANA
054700         MOVE WS-ANT-BRAND-NAME (WS-IDX-CARGA)
054800                                       TO SD-CAND-OLD-BRAND-NAME
054900         MOVE WS-ANT-WEIGHT (WS-IDX-CARGA) TO SD-CAND-OLD-WEIGHT
055000         MOVE WS-SIMILARIDADE-ATUAL    TO SD-CAND-SIMILARIDADE
055100         MOVE NM-PRODUCT-KANA          TO SD-CAND-NEW-KANA
055200         MOVE WS-PATTERN-NAME          TO SD-CAND-PATTERN-NAME
055300
055400         RELEASE SD-REGISTRO-CAND
055500     END-IF.
055600*
055700 P425-FIM.
055800*-----------------------------------------------------------------
055900 P426-TESTA-JAN-VISTO.
056000     IF WS-JAN-VISTO (WS-IDX-VISTO) EQUAL WS-ANT-JAN (WS-IDX-CARGA)
056100         MOVE "S"                     TO WS-FLAG-JA-VISTO
056200     END-IF.
056300*
056400 P426-FIM.
056500*-----------------------------------------------------------------
056600 P500-PROCESSA-SAIDA.
056700*    LE DE VOLTA OS CANDIDATOS JA ORDENADOS (POR PRODUTO NOVO E
056800*    PARECENCA DESCENDENTE) E IMPRIME COM QUEBRA DE CONTROLE NO
056900*    PRODUTO NOVO.
057000     MOVE SPACES                      TO WS-CONTROLA-QUEBRA.
057100     MOVE "N"                         TO WS-FLAG-FIM-SORT.
057200     PERFORM P510-LE-UM-CANDIDATO    THRU P510-FIM
057300             UNTIL FLAG-FIM-SORT.
057400*
057500 P500-FIM.
057600*-----------------------------------------------------------------
057700 P510-LE-UM-CANDIDATO.
057800     RETURN SORT-CANDIDATO INTO SD-REGISTRO-CAND
057900         AT END
058000             SET FLAG-FIM-SORT           TO TRUE
058100         NOT AT END
058200             IF SD-CAND-NEW-JAN NOT EQUAL WS-NEW-JAN-ANT
058300                 PERFORM P520-GRAVA-QUEBRA THRU P520-FIM
058400                 MOVE SD-CAND-NEW-JAN    TO WS-NEW-JAN-ANT
058500             END-IF
058600             PERFORM P530-GRAVA-DETALHE THRU P530-FIM
058700     END-RETURN.
058800*
058900 P510-FIM.
059000*-----------------------------------------------------------------
059100 P520-GRAVA-QUEBRA.
059200     MOVE SPACES                      TO WS-LST-GRUPO.
059300     MOVE SD-CAND-NEW-JAN             TO WS-GRP-NEW-JAN.
059400     MOVE SD-CAND-NEW-KANA            TO WS-GRP-NEW-KANA.
059500     MOVE SD-CAND-PATTERN-NAME        TO WS-GRP-PATTERN-NAME.
059600     WRITE FD-REG-CANDIDATO FROM WS-LST-GRUPO.
059700*
059800 P520-FIM.
059900*-----------------------------------------------------------------
060000 P530-GRAVA-DETALHE.
060100     MOVE SPACES                      TO WS-LST-DET-1.
060200     MOVE SD-CAND-OLD-JAN             TO WS-DET-OLD-JAN.
060300     MOVE SD-CAND-OLD-KANA            TO WS-DET-OLD-KANA.
060400     MOVE SD-CAND-OLD-BRAND-NAME      TO WS-DET-OLD-BRAND-NAME.
060500     MOVE SD-CAND-OLD-WEIGHT          TO WS-DET-OLD-WEIGHT.
060600     MOVE SD-CAND-SIMILARIDADE        TO WS-DET-SIMILARIDADE.
060700     MOVE SD-CAND-NEW-JAN             TO WS-DET-NEW-JAN.
060800     MOVE SD-CAND-NEW-KANA            TO WS-DET-NEW-KANA.
060900     MOVE SD-CAND-PATTERN-NAME        TO WS-DET-PATTERN-NAME.
061000     WRITE FD-REG-CANDIDATO FROM WS-LST-DET-1.
061100     ADD 1                            TO WS-CNT-CANDIDATOS-GRAVADOS.
061200*
061300 P530-FIM.
061400*-----------------------------------------------------------------
061500 P800-TOTAIS.
061600     DISPLAY "SCMP0620 - TOTAIS DE CONTROLE DA LISTA DE CANDIDATOS".
061700     DISPLAY "MASTER NOVO LIDOS.................: "
061800                                       WS-CNT-NOVO-LIDOS.
061900     DISPLAY "COM PADRAO DE CHAVE VENCEDOR......: "
062000                                       WS-CNT-NOVO-COM-PADRAO.
062100     DISPLAY "SEM PADRAO DE CHAVE (SEM CANDIDATO): "
062200                                       WS-CNT-NOVO-SEM-PADRAO.
062300     DISPLAY "CANDIDATOS GRAVADOS NO RELATORIO..: "
062400                                       WS-CNT-CANDIDATOS-GRAVADOS.
062500*
062600 P800-FIM.
062700*-----------------------------------------------------------------
062800 P900-FIM.
062900     CLOSE   NEW-MASTER
063000             SCMO0620.
063100     GOBACK.
063200 END PROGRAM SCMP0620.
